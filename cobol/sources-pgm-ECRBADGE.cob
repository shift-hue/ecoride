000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRBADGE.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 04 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - RESOLVE A RIDER TRUST SCORE INTO
000900*              ITS BADGE TIER.  NO FILE I-O - CALLED FROM
001000*              ECRTPROF (TRUST PROFILE REPORT) AND FROM ANY
001100*              FUTURE USER-PROFILE DISPLAY THAT NEEDS THE SAME
001200*              TIER LOGIC.  KEEP THE THRESHOLDS HERE AND HERE
001300*              ONLY SO WE NEVER GET TWO SHOPS OF TIER LOGIC.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* TAG     DEV     DATE        DESCRIPTION
002100*
002200*-----------------------------------------------------------------
002300*
002400* ECR0005 TMPNGY  04/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002500*                 - INITIAL VERSION.
002600* ECR0031 TMPRSA  19/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002700*                 - No date fields in this routine - reviewed
002800*                   and signed off, no change required.
002900* ECR0058 TMPKLB  11/07/2006 - HELPDESK TICKET ECR-4471
003000*                 - Badge was showing SILVER at exactly 20 and
003100*                   at exactly 50 the caller reported GOLD, but
003200*                   review confirmed the boundaries were right
003300*                   all along - added this comment so the next
003400*                   person does not re-open the same ticket.
003500* ECR0074 TMPDJP  02/03/2013 - HELPDESK TICKET ECR-6120
003600*                 - Added PLATINUM tier at caller's request,
003700*                   effective this run.
003800*-----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800***********************
004900 01  FILLER                  PIC X(24) VALUE
005000        "** PROGRAM ECRBADGE **".
005100
005200 01  WK-N-WORK-AREA.
005300     05  WK-N-BDGE-CALL-CNT  PIC S9(07) COMP-3 VALUE ZERO.
005400*                        DIAGNOSTIC ONLY - HOW MANY TIMES THIS
005500*                        RUN HAS RESOLVED A BADGE
005600
005700 01  WK-N-CALL-CNT-DISP REDEFINES WK-N-WORK-AREA PIC 9(04).
005800*                        UNSIGNED VIEW - LEGACY OPS CONSOLE
005900*                        DISPLAY EXPECTED A ZONED COUNTER HERE,
006000*                        KEPT FOR THE Y900 DIAGNOSTIC DUMP ONLY
006100
006200 01  WK-C-BDGE-LEGACY-CD    PIC X(03) VALUE SPACES.
006300*                        3-CHAR CODE THE OLD KIOSK FIRMWARE
006400*                        EXPECTS - BRZ/SLV/GLD/PLT - DERIVED
006500*                        FROM WK-C-BDGE-BADGE IN B199 BELOW
006600 01  WK-C-BDGE-LEGACY-VIEW REDEFINES WK-C-BDGE-LEGACY-CD.
006700     05  WK-C-BDGE-LEGACY-1 PIC X(01).
006800     05  WK-C-BDGE-LEGACY-23 PIC X(02).
006900
007000 01  WK-C-TIER-TABLE.
007100     05  WK-C-TIER-NAME-1    PIC X(10) VALUE "BRONZE".
007200     05  WK-N-TIER-FLOOR-1   PIC S9(09) COMP-3 VALUE 0.
007300     05  WK-C-TIER-NAME-2    PIC X(10) VALUE "SILVER".
007400     05  WK-N-TIER-FLOOR-2   PIC S9(09) COMP-3 VALUE 20.
007500     05  WK-C-TIER-NAME-3    PIC X(10) VALUE "GOLD".
007600     05  WK-N-TIER-FLOOR-3   PIC S9(09) COMP-3 VALUE 50.
007700     05  WK-C-TIER-NAME-4    PIC X(10) VALUE "PLATINUM".
007800     05  WK-N-TIER-FLOOR-4   PIC S9(09) COMP-3 VALUE 100.
007900*                        TABLE KEPT FOR DISPLAY/DOC PURPOSES ONLY
008000*                        THE ACTUAL TEST IS THE TOP-DOWN EVALUATE
008100*                        IN B100 - DO NOT RE-DERIVE THIS AS A
008200*                        SEARCHED RANGE TABLE, SEE ECR0058 ABOVE
008300
008400 01  WK-C-REDEF-VIEW REDEFINES WK-C-TIER-TABLE.
008500     05  WK-C-TIER-ENTRY OCCURS 4 TIMES.
008600         10  WK-C-TIER-NAME  PIC X(10).
008700         10  WK-N-TIER-FLOOR PIC S9(09) COMP-3.
008800*                        SAME FOUR ROWS, SUBSCRIPTABLE FOR THE
008900*                        DIAGNOSTIC DISPLAY IN Y900 ONLY
009000
009100****************
009200 LINKAGE SECTION.
009300****************
009400        COPY BDGE.
009500
009600        EJECT
009700****************************************
009800 PROCEDURE DIVISION USING WK-C-BDGE-RECORD.
009900****************************************
010000 MAIN-MODULE.
010100
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     EXIT PROGRAM.
010500
010600*----------------------------------------------------------------*
010700 A000-PROCESS-CALLED-ROUTINE.
010800*----------------------------------------------------------------*
010900     ADD 1                    TO WK-N-BDGE-CALL-CNT.
011000     MOVE SPACES               TO WK-C-BDGE-BADGE.
011100     PERFORM B100-RESOLVE-TIER
011200        THRU B199-RESOLVE-TIER-EX.
011300     PERFORM B200-BUILD-LEGACY-CD
011400        THRU B299-BUILD-LEGACY-CD-EX.
011500 A099-PROCESS-CALLED-ROUTINE-EX.
011600 EXIT.
011700
011800*----------------------------------------------------------------*
011900 B100-RESOLVE-TIER.
012000*----------------------------------------------------------------*
012100     EVALUATE TRUE
012200        WHEN WK-N-BDGE-TRUST-SCORE >= 100
012300           MOVE "PLATINUM"     TO WK-C-BDGE-BADGE
012400        WHEN WK-N-BDGE-TRUST-SCORE >= 50
012500           MOVE "GOLD"         TO WK-C-BDGE-BADGE
012600        WHEN WK-N-BDGE-TRUST-SCORE >= 20
012700           MOVE "SILVER"       TO WK-C-BDGE-BADGE
012800        WHEN OTHER
012900           MOVE "BRONZE"       TO WK-C-BDGE-BADGE
013000 END-EVALUATE.
013100 B199-RESOLVE-TIER-EX.
013200 EXIT.
013300
013400*----------------------------------------------------------------*
013500 B200-BUILD-LEGACY-CD.
013600*----------------------------------------------------------------*
013700     EVALUATE WK-C-BDGE-BADGE
013800        WHEN "BRONZE"   MOVE "BRZ" TO WK-C-BDGE-LEGACY-CD
013900        WHEN "SILVER"   MOVE "SLV" TO WK-C-BDGE-LEGACY-CD
014000        WHEN "GOLD"     MOVE "GLD" TO WK-C-BDGE-LEGACY-CD
014100        WHEN "PLATINUM" MOVE "PLT" TO WK-C-BDGE-LEGACY-CD
014200 END-EVALUATE.
014300 B299-BUILD-LEGACY-CD-EX.
014400 EXIT.
014500
014600 END-PROGRAM.
014700     EXIT PROGRAM.
