000100* ECRTABL.cpybk  -  RIDE-MASTER IN-MEMORY TABLE
000200* SAME RELATIVE-FILE + SEARCH ALL SUBST AS WK-ECU-TABLE-AREA.
000300    01  WK-ECR-TABLE-AREA.
000400        05  WK-N-ECR-TABLE-CNT       PIC S9(05) COMP-3 VALUE ZERO.
000500        05  WK-ECR-TABLE OCCURS 500 TIMES
000600                ASCENDING KEY IS WK-ECR-T-RIDE-ID
000700                INDEXED BY WK-ECR-IX.
000800            10  WK-ECR-T-RIDE-ID         PIC X(36).
000900            10  WK-ECR-T-DRIVER-ID       PIC X(36).
001000            10  WK-ECR-T-PICKUP-ZONE     PIC X(50).
001100            10  WK-ECR-T-DESTINATION     PIC X(100).
001200            10  WK-ECR-T-DEPART-TS       PIC X(20).
001300            10  WK-ECR-T-AVAIL-SEATS     PIC S9(04) COMP-3.
001400            10  WK-ECR-T-STATUS          PIC X(10).
001500            10  WK-ECR-T-SUBSCRIPTION    PIC X(01).
001600            10  WK-ECR-T-PRICE           PIC S9(08)V99 COMP-3.
001700            10  WK-N-ECR-T-RRN           PIC S9(09) COMP-3.
001720            10  FILLER                   PIC X(06).
001800*                        RRN IN ECRRIDMS - FOR REWRITE
