000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRRCPL1.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 18 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - RIDE LIFECYCLE, COMPLETE A RIDE.
000900*              ONLY THE DRIVER MAY COMPLETE.  REJECTS A RIDE
001000*              ALREADY COMPLETED OR CANCELLED.  ON SUCCESS EACH
001100*              CONFIRMED PARTICIPANT SCORES A FLAT TRUST BUMP,
001200*              THE DRIVER SCORES HIS OWN FLAT BUMP, AND ECRTPOST
001300*              IS CALLED ONCE PER DRIVER/PARTICIPANT PAIR TO
001400*              POST THE SHARED-RIDE CONNECTION.
001500*=================================================================
001600*
001700* HISTORY OF MODIFICATION:
001800*
001900*=================================================================
002000*
002100* TAG     DEV     DATE        DESCRIPTION
002200*
002300*-----------------------------------------------------------------
002400*
002500* ECR0013 TMPNGY  18/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002600*                 - INITIAL VERSION.
002700* ECR0039 TMPRSA  01/12/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002800*                 - NO DATE ARITHMETIC IN THIS ROUTINE - NO
002900*                   CHANGE REQUIRED.
003000* ECR0077 TMPKLB  20/03/2013 - HELPDESK TICKET ECR-5601
003100*                 - DRIVER'S OWN TRUST BUMP WAS BEING SKIPPED
003200*                   WHEN THE RIDE HAD ZERO CONFIRMED RIDERS -
003300*                   MOVED THE DRIVER POSTING OUT OF THE
003400*                   PARTICIPANT LOOP INTO ITS OWN PARAGRAPH SO IT
003500*                   ALWAYS FIRES.
003600* ECR0102 TMPDJP  09/06/2019 - HELPDESK TICKET ECR-6944
003700*                 - WK-N-RCPL-PART-CNT/TRUST-PTS/CONN-CNT ARE
003800*                   THIS-CALL COUNTS RETURNED TO THE CALLER FOR
003900*                   THE ONE RIDE JUST COMPLETED, NOT A BATCH-LONG
004000*                   RUNNING TOTAL - ADDED THE ZERO-OUT AT THE TOP
004100*                   OF A000 SO A PRIOR CALL'S COUNTS CANNOT LEAK
004200*                   INTO THE NEXT RIDE'S ANSWER.
004203* ECR0107 TMPDJP  22/07/2020 - HELPDESK TICKET ECR-7116
004204*                 - ECRPARTC WAS DECLARED PLAIN SEQUENTIAL HERE BUT
004205*                   ECRRJOIN WRITES IT LINE SEQUENTIAL - D100'S
004206*                   DETAIL READ COULD MISALIGN ON RECORDS COMING
004207*                   OUT OF JOIN.  CHANGED THE SELECT TO ORGANIZATION
004208*                   IS LINE SEQUENTIAL TO MATCH THE WAY THE FILE IS
004209*                   ACTUALLY WRITTEN.
004211* ECR0108 TMPDJP  05/08/2020 - HELPDESK TICKET ECR-7140
004212*                 - THE JOB-SUMMARY TOTALS CALLED FOR BY THE BATCH
004213*                   SPEC WERE NEVER DISPLAYED ANYWHERE - ADDED A
004214*                   JOB-LONG WK-N-JOB-TOTALS-AREA THAT IS NOT RESET
004215*                   PER CALL (UNLIKE THE LINKAGE THIS-CALL COUNTS)
004216*                   AND A NEW Y900 PARAGRAPH THAT DISPLAYS THE
004217*                   RUNNING PARTICIPANT/TRUST-POINT/CONNECTION
004218*                   TOTALS AFTER EVERY SUCCESSFUL COMPLETE CALL.
004219*-----------------------------------------------------------------
004220*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
005200        ORGANIZATION IS RELATIVE
005300        ACCESS MODE IS DYNAMIC
005400        RELATIVE KEY IS WK-N-USR-RRN
005500        FILE STATUS IS WK-C-FILE-STATUS.
005600        SELECT ECRRIDMS ASSIGN TO DATABASE-ECRRIDMS
005700        ORGANIZATION IS RELATIVE
005800        ACCESS MODE IS DYNAMIC
005900        RELATIVE KEY IS WK-N-RID-RRN
006000        FILE STATUS IS WK-C-FILE-STATUS2.
006100        SELECT ECRPARTC ASSIGN TO DATABASE-ECRPARTC
006200        ORGANIZATION IS LINE SEQUENTIAL
006300 FILE STATUS IS WK-C-FILE-STATUS3.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ECUUSRMS
006800        LABEL RECORDS ARE OMITTED
006900 DATA RECORD IS ECUUSRMS-REC.
007000 01  ECUUSRMS-REC.
007100        COPY ECUUSRMS.
007200
007300 FD  ECRRIDMS
007400        LABEL RECORDS ARE OMITTED
007500 DATA RECORD IS ECRRIDMS-REC.
007600 01  ECRRIDMS-REC.
007700        COPY ECRRIDMS.
007800
007900 FD  ECRPARTC
008000        LABEL RECORDS ARE OMITTED
008100 DATA RECORD IS ECRPARTC-REC.
008200 01  ECRPARTC-REC.
008300        COPY ECRPARTC.
008400
008500 WORKING-STORAGE SECTION.
008600***********************
008700 01  FILLER                  PIC X(24) VALUE
008800        "** PROGRAM ECRRCPL1 **".
008900
009000 01  WK-C-SWITCHES.
009100        COPY ECCMWS.
009200 01  WK-C-FILE-STATUS2           PIC X(02).
009300     88  WK-C-SUCCESSFUL2               VALUE "00".
009400 01  WK-C-FILE-STATUS3           PIC X(02).
009500     88  WK-C-SUCCESSFUL3               VALUE "00".
009600     88  WK-C-EOF3                      VALUE "10".
009700
009800 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
009810 01  WK-N-USR-RRN-VIEW REDEFINES WK-N-USR-RRN PIC 9(09).
009820*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
009900 01  WK-N-RID-RRN                PIC S9(09) COMP-3 VALUE ZERO.
010000 01  WK-N-RID-RRN-VIEW REDEFINES WK-N-RID-RRN PIC 9(09).
010100*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
010200
010300 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
010400     88  WK-C-IS-FIRST-TIME         VALUE "Y".
010500
010600        COPY ECUTABL.
010700        COPY ECRTABL.
010800
010900 01  WK-C-DRIVER-ID              PIC X(36).
011000 01  WK-C-DRIVER-USR-IX          PIC S9(05) COMP-3 VALUE ZERO.
011100 01  WK-C-RIDE-ECR-IX            PIC S9(05) COMP-3 VALUE ZERO.
011200
011300        COPY TPST.
011500
011600 01  WK-N-TALLY-AREA.
011700     05  WK-N-DRIVER-BUMP        PIC S9(03) COMP-3 VALUE +5.
011800     05  WK-N-PART-BUMP          PIC S9(03) COMP-3 VALUE +3.
011900     05  FILLER                  PIC X(05).
012000 01  WK-N-TALLY-VIEW REDEFINES WK-N-TALLY-AREA PIC X(08).
012100*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
012200*                        THE FLAT BUMP CONSTANTS IN EFFECT
012210
012220*----------------------------------------------------------------*
012230*    JOB-LONG CONTROL TOTALS - THESE SURVIVE ACROSS CALLS (NOT
012240*    RESET IN A000 LIKE THE LINKAGE THIS-CALL COUNTS ABOVE) SO
012250*    THE END-OF-JOB DISPLAY IN A099 SHOWS THE RUNNING JOB TOTAL
012260*----------------------------------------------------------------*
012270 01  WK-N-JOB-TOTALS-AREA.
012280     05  WK-N-JOB-PART-CNT       PIC S9(07) COMP-3 VALUE ZERO.
012290     05  WK-N-JOB-TRUST-PTS      PIC S9(07) COMP-3 VALUE ZERO.
012300     05  WK-N-JOB-CONN-CNT       PIC S9(07) COMP-3 VALUE ZERO.
012310     05  FILLER                  PIC X(04).
012320
012400****************
012500 LINKAGE SECTION.
012600****************
012700        COPY RCPL.
012800
012900        EJECT
013000****************************************
013100 PROCEDURE DIVISION USING WK-C-RCPL-RECORD.
013200****************************************
013300 MAIN-MODULE.
013400
013500     PERFORM A000-PROCESS-CALLED-ROUTINE
013600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013700     EXIT PROGRAM.
013800
013900*----------------------------------------------------------------*
014000 A000-PROCESS-CALLED-ROUTINE.
014100*----------------------------------------------------------------*
014200     MOVE SPACES                TO WK-C-RCPL-ERROR-CD.
014300     MOVE ZERO                  TO WK-N-RCPL-PART-CNT.
014400     MOVE ZERO                  TO WK-N-RCPL-TRUST-PTS.
014500     MOVE ZERO                  TO WK-N-RCPL-CONN-CNT.
014600
014700     IF WK-C-IS-FIRST-TIME
014800        MOVE "N"               TO WK-C-FIRST-TIME
014900        OPEN I-O ECUUSRMS
015000        OPEN I-O ECRRIDMS
015100        PERFORM A100-LOAD-USER-TABLE
015200           THRU A199-LOAD-USER-TABLE-EX
015300        PERFORM A200-LOAD-RIDE-TABLE
015400           THRU A299-LOAD-RIDE-TABLE-EX
015500 END-IF.
015600
015700     PERFORM B100-VALIDATE-RIDE
015800        THRU B199-VALIDATE-RIDE-EX.
015900     IF WK-C-RCPL-ERROR-CD NOT = SPACES
016000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
016100 END-IF.
016200
016300     PERFORM C100-SET-RIDE-COMPLETED
016400        THRU C199-SET-RIDE-COMPLETED-EX.
016500     PERFORM C200-POST-DRIVER-BUMP
016600        THRU C299-POST-DRIVER-BUMP-EX.
016700     PERFORM D100-PROCESS-PARTICIPANTS
016800        THRU D199-PROCESS-PARTICIPANTS-EX.
016810     PERFORM Y900-DISPLAY-JOB-TOTALS
016820        THRU Y999-DISPLAY-JOB-TOTALS-EX.
016900 A099-PROCESS-CALLED-ROUTINE-EX.
017000 EXIT.
017100
017200*----------------------------------------------------------------*
017300 A100-LOAD-USER-TABLE.
017400*----------------------------------------------------------------*
017500     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
017600     MOVE 1                     TO WK-N-USR-RRN.
017700 A110-READ-NEXT.
017800     READ ECUUSRMS NEXT RECORD
017900        AT END
018000           GO TO A199-LOAD-USER-TABLE-EX
018100 END-READ.
018200     ADD 1                      TO WK-N-ECU-TABLE-CNT.
018300     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
018400     MOVE USER-TRUST-SCORE
018500        TO WK-ECU-T-TRUST-SCORE(WK-N-ECU-TABLE-CNT).
018600     MOVE USER-RIDES-COMPLETED
018700        TO WK-ECU-T-RIDES-CMPLTD(WK-N-ECU-TABLE-CNT).
018800     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
018900     GO TO A110-READ-NEXT.
019000 A199-LOAD-USER-TABLE-EX.
019100 EXIT.
019200
019300*----------------------------------------------------------------*
019400 A200-LOAD-RIDE-TABLE.
019500*----------------------------------------------------------------*
019600     MOVE ZERO                  TO WK-N-ECR-TABLE-CNT.
019700     MOVE 1                     TO WK-N-RID-RRN.
019800 A210-READ-NEXT.
019900     READ ECRRIDMS NEXT RECORD
020000        AT END
020100           GO TO A299-LOAD-RIDE-TABLE-EX
020200 END-READ.
020300     ADD 1                      TO WK-N-ECR-TABLE-CNT.
020400     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
020500     MOVE RIDE-DRIVER-ID
020600        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
020700     MOVE RIDE-STATUS TO WK-ECR-T-STATUS(WK-N-ECR-TABLE-CNT).
020800     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
020900     GO TO A210-READ-NEXT.
021000 A299-LOAD-RIDE-TABLE-EX.
021100 EXIT.
021200
021300*----------------------------------------------------------------*
021400 B100-VALIDATE-RIDE.
021500*----------------------------------------------------------------*
021600     SET WK-ECR-IX               TO 1.
021700     SEARCH ALL WK-ECR-TABLE
021800        AT END
021900           MOVE "ECR0061"       TO WK-C-RCPL-ERROR-CD
022000           GO TO B199-VALIDATE-RIDE-EX
022100        WHEN WK-ECR-T-RIDE-ID(WK-ECR-IX) = WK-C-RCPL-RIDE-ID
022200           MOVE WK-ECR-IX       TO WK-C-RIDE-ECR-IX
022300           MOVE WK-ECR-T-DRIVER-ID(WK-ECR-IX) TO WK-C-DRIVER-ID
022400 END-SEARCH.
022500
022600     IF WK-ECR-T-STATUS(WK-C-RIDE-ECR-IX) = "COMPLETED"
022700           OR WK-ECR-T-STATUS(WK-C-RIDE-ECR-IX) = "CANCELLED"
022800        MOVE "ECR0062"          TO WK-C-RCPL-ERROR-CD
022900        GO TO B199-VALIDATE-RIDE-EX
023000 END-IF.
023100
023200     SET WK-ECU-IX               TO 1.
023300     SEARCH WK-ECU-TABLE
023400        AT END
023500           MOVE "ECR0063"       TO WK-C-RCPL-ERROR-CD
023600           GO TO B199-VALIDATE-RIDE-EX
023700        WHEN WK-ECU-T-EMAIL(WK-ECU-IX) = WK-C-RCPL-DRIVER-EMAIL
023800           CONTINUE
023900 END-SEARCH.
024000     IF WK-ECU-T-USER-ID(WK-ECU-IX) NOT = WK-C-DRIVER-ID
024100        MOVE "ECR0064"          TO WK-C-RCPL-ERROR-CD
024200        GO TO B199-VALIDATE-RIDE-EX
024300 END-IF.
024400     MOVE WK-ECU-IX               TO WK-C-DRIVER-USR-IX.
024500 B199-VALIDATE-RIDE-EX.
024600 EXIT.
024700
024800*----------------------------------------------------------------*
024900 C100-SET-RIDE-COMPLETED.
025000*----------------------------------------------------------------*
025100     MOVE "COMPLETED"
025200        TO WK-ECR-T-STATUS(WK-C-RIDE-ECR-IX).
025300     MOVE WK-N-ECR-T-RRN(WK-C-RIDE-ECR-IX) TO WK-N-RID-RRN.
025400     READ ECRRIDMS.
025500     MOVE "COMPLETED"            TO RIDE-STATUS.
025600     REWRITE ECRRIDMS-REC.
025700     IF NOT WK-C-SUCCESSFUL2
025800        DISPLAY "ECRRCPL1 - REWRITE FILE ERROR - ECRRIDMS"
025900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
026000        MOVE "ECR0065"          TO WK-C-RCPL-ERROR-CD
026100 END-IF.
026200 C199-SET-RIDE-COMPLETED-EX.
026300 EXIT.
026400
026500*----------------------------------------------------------------*
026600 C200-POST-DRIVER-BUMP.
026700*----------------------------------------------------------------*
026800     ADD WK-N-DRIVER-BUMP
026900        TO WK-ECU-T-TRUST-SCORE(WK-C-DRIVER-USR-IX).
027000     ADD 1
027100        TO WK-ECU-T-RIDES-CMPLTD(WK-C-DRIVER-USR-IX).
027200     ADD WK-N-DRIVER-BUMP        TO WK-N-RCPL-TRUST-PTS.
027210     ADD WK-N-DRIVER-BUMP        TO WK-N-JOB-TRUST-PTS.
027300     MOVE WK-N-ECU-T-RRN(WK-C-DRIVER-USR-IX) TO WK-N-USR-RRN.
027400     READ ECUUSRMS.
027500     MOVE WK-ECU-T-TRUST-SCORE(WK-C-DRIVER-USR-IX)
027600        TO USER-TRUST-SCORE.
027700     MOVE WK-ECU-T-RIDES-CMPLTD(WK-C-DRIVER-USR-IX)
027800        TO USER-RIDES-COMPLETED.
027900     REWRITE ECUUSRMS-REC.
028000     IF NOT WK-C-SUCCESSFUL
028100        DISPLAY "ECRRCPL1 - REWRITE FILE ERROR - ECUUSRMS"
028200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028300        MOVE "ECR0066"          TO WK-C-RCPL-ERROR-CD
028400 END-IF.
028500 C299-POST-DRIVER-BUMP-EX.
028600 EXIT.
028700
028800*----------------------------------------------------------------*
028900 D100-PROCESS-PARTICIPANTS.
029000*----------------------------------------------------------------*
029100     OPEN INPUT ECRPARTC.
029200     IF NOT WK-C-SUCCESSFUL3 AND NOT WK-C-EOF3
029300        GO TO D190-CLOSE-INPUT
029400 END-IF.
029500 D110-READ-NEXT.
029600     READ ECRPARTC NEXT RECORD
029700        AT END
029800           GO TO D190-CLOSE-INPUT
029900 END-READ.
030000     IF PART-RIDE-ID = WK-C-RCPL-RIDE-ID AND PART-ST-CONFIRMED
030100        PERFORM D200-POST-ONE-PARTICIPANT
030200           THRU D299-POST-ONE-PARTICIPANT-EX
030300 END-IF.
030400     GO TO D110-READ-NEXT.
030500 D190-CLOSE-INPUT.
030600     CLOSE ECRPARTC.
030700 D199-PROCESS-PARTICIPANTS-EX.
030800 EXIT.
030900
031000*----------------------------------------------------------------*
031100 D200-POST-ONE-PARTICIPANT.
031200*----------------------------------------------------------------*
031300     SET WK-ECU-IX               TO 1.
031400     SEARCH ALL WK-ECU-TABLE
031500        AT END
031600           GO TO D299-POST-ONE-PARTICIPANT-EX
031700        WHEN WK-ECU-T-USER-ID(WK-ECU-IX) = PART-USER-ID
031800           CONTINUE
031900 END-SEARCH.
032000
032100     ADD WK-N-PART-BUMP
032200        TO WK-ECU-T-TRUST-SCORE(WK-ECU-IX).
032300     ADD 1
032400        TO WK-ECU-T-RIDES-CMPLTD(WK-ECU-IX).
032500     ADD WK-N-PART-BUMP          TO WK-N-RCPL-TRUST-PTS.
032510     ADD WK-N-PART-BUMP          TO WK-N-JOB-TRUST-PTS.
032600     MOVE WK-N-ECU-T-RRN(WK-ECU-IX) TO WK-N-USR-RRN.
032700     READ ECUUSRMS.
032800     MOVE WK-ECU-T-TRUST-SCORE(WK-ECU-IX) TO USER-TRUST-SCORE.
032900     MOVE WK-ECU-T-RIDES-CMPLTD(WK-ECU-IX)
033000        TO USER-RIDES-COMPLETED.
033100     REWRITE ECUUSRMS-REC.
033200     IF NOT WK-C-SUCCESSFUL
033300        DISPLAY "ECRRCPL1 - REWRITE FILE ERROR - ECUUSRMS"
033400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033500        MOVE "ECR0067"          TO WK-C-RCPL-ERROR-CD
033600        GO TO D299-POST-ONE-PARTICIPANT-EX
033700 END-IF.
033800     ADD 1                       TO WK-N-RCPL-PART-CNT.
033810     ADD 1                       TO WK-N-JOB-PART-CNT.
033900
034000     MOVE WK-C-DRIVER-ID          TO WK-C-TPST-USER-A-ID.
034100     MOVE PART-USER-ID            TO WK-C-TPST-USER-B-ID.
034200     CALL "ECRTPOST" USING WK-C-TPST-RECORD.
034300     IF WK-C-TPST-ERROR-CD = SPACES
034400        ADD 1                    TO WK-N-RCPL-CONN-CNT
034410        ADD 1                    TO WK-N-JOB-CONN-CNT
034500 END-IF.
034600 D299-POST-ONE-PARTICIPANT-EX.
034700 EXIT.
034800
034810*----------------------------------------------------------------*
034820 Y900-DISPLAY-JOB-TOTALS.
034830*----------------------------------------------------------------*
034840*    JOB-SUMMARY DISPLAY - RUNS ON EVERY CALL SO THE JOB LOG
034850*    CARRIES THE RUNNING JOB-TO-DATE TOTAL - THE LAST LINE WRITTEN
034860*    BEFORE THE STEP ENDS IS THE END-OF-JOB FIGURE.
034870     DISPLAY "ECRRCPL1 - RIDE LIFECYCLE COMPLETE - JOB TOTALS".
034880     DISPLAY "PARTICIPANTS PROCESSED . . . " WK-N-JOB-PART-CNT.
034890     DISPLAY "TRUST POINTS POSTED . . . . . " WK-N-JOB-TRUST-PTS.
034895     DISPLAY "CONNECTIONS UPDATED . . . . . " WK-N-JOB-CONN-CNT.
034897 Y999-DISPLAY-JOB-TOTALS-EX.
034898 EXIT.
034899
034900 END-PROGRAM.
035000     EXIT PROGRAM.
