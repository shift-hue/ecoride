000100* ECRRIDMS.cpybk
000200     05 ECRRIDMS-RECORD      PIC X(300).
000300* I-O FORMAT:ECRRIDMR  FROM FILE ECRRIDMS   OF LIBRARY ECRLIB
000400*
000500     05 ECRRIDMR  REDEFINES ECRRIDMS-RECORD.
000600     06 RIDE-ID                PIC X(36).
000700*                        RIDE UUID - CANONICAL KEY
000800     06 RIDE-DRIVER-ID         PIC X(36).
000900*                        DRIVER'S USER UUID - FK TO ECUUSRMS
001000     06 RIDE-PICKUP-ZONE       PIC X(50).
001100*                        FREE-TEXT PICKUP ZONE
001200     06 RIDE-DESTINATION       PIC X(100).
001300*                        FREE-TEXT DEST - SPACES = NO FILTER
001400     06 RIDE-DEPARTURE-TS      PIC X(20).
001500*                        ISO-8601 UTC DEPARTURE TIMESTAMP
001600     06 RIDE-DEPARTURE-TS-R REDEFINES RIDE-DEPARTURE-TS.
001700         10 RIDE-DEPTS-YEAR    PIC 9(04).
001800         10 FILLER             PIC X(01).
001900*                        "-"
002000         10 RIDE-DEPTS-MONTH   PIC 9(02).
002100         10 FILLER             PIC X(01).
002200*                        "-"
002300         10 RIDE-DEPTS-DAY     PIC 9(02).
002400         10 FILLER             PIC X(01).
002500*                        "T"
002600         10 RIDE-DEPTS-HOUR    PIC 9(02).
002700         10 FILLER             PIC X(01).
002800*                        ":"
002900         10 RIDE-DEPTS-MINUTE  PIC 9(02).
003000         10 FILLER             PIC X(01).
003100*                        ":"
003200         10 RIDE-DEPTS-SECOND  PIC 9(02).
003300         10 FILLER             PIC X(01).
003400*                        "Z"
003500     06 RIDE-AVAILABLE-SEATS   PIC S9(04) COMP-3.
003600*                        SEATS OFFERED - 1 THRU 8
003700     06 RIDE-STATUS            PIC X(10).
003800*                        OPEN / FULL / COMPLETED / CANCELLED
003900         88 RIDE-ST-OPEN                   VALUE "OPEN".
004000         88 RIDE-ST-FULL                   VALUE "FULL".
004100         88 RIDE-ST-COMPLETED              VALUE "COMPLETED".
004200         88 RIDE-ST-CANCELLED              VALUE "CANCELLED".
004300     06 RIDE-SUBSCRIPTION      PIC X(01).
004400*                        Y/N RECURRING-RIDE FLAG - CARRIED ONLY
004500     06 RIDE-PRICE-PER-SEAT    PIC S9(08)V99 COMP-3.
004600*                        INFORMATIONAL ONLY - NOT USED IN CALCS
004700     06 FILLER                 PIC X(38).
