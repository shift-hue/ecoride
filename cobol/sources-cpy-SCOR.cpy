000100* SCOR.cpybk  -  LINKAGE RECORD FOR ECRMSCOR (SCORE ONE CANDIDATE)
000200    01  WK-C-SCOR-RECORD.
000300        05  WK-C-SCOR-INPUT.
000400            10  WK-N-SCOR-DIFF-MINUTES    PIC S9(09) COMP-3.
000500*                        ABS(REQ-TIME MINUS DEPARTURE), MINUTES
000600            10  WK-C-SCOR-REQ-DEPT        PIC X(100).
000700            10  WK-C-SCOR-DRV-DEPT        PIC X(100).
000800            10  WK-C-SCOR-TRUST-FOUND     PIC X(01).
000900*                        "Y" IF A TRUST-CONNECTION ROW EXISTS
000950            10  FILLER                    PIC X(04).
001000        05  WK-C-SCOR-OUTPUT.
001100            10  WK-N-SCOR-TOTAL-SCORE     PIC S9(04) COMP-3.
001200            10  WK-N-SCOR-TIME-SCORE      PIC S9(04) COMP-3.
001300            10  WK-N-SCOR-DEPT-BONUS      PIC S9(04) COMP-3.
001400            10  WK-N-SCOR-TRUST-BONUS     PIC S9(04) COMP-3.
001450            10  FILLER                    PIC X(04).
