000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRRCNFM.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 15 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - RIDE LIFECYCLE, CONFIRM PARTICIPANT.
000900*              ONLY THE RIDE'S OWN DRIVER MAY CONFIRM A RIDER WHO
001000*              HAS PREVIOUSLY JOINED - SETS PART-STATUS FROM
001100*              REQUESTED TO CONFIRMED IN PLACE.
001200*=================================================================
001300*
001400* HISTORY OF MODIFICATION:
001500*
001600*=================================================================
001700*
001800* TAG     DEV     DATE        DESCRIPTION
001900*
002000*-----------------------------------------------------------------
002100*
002200* ECR0012 TMPNGY  15/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002300*                 - INITIAL VERSION.
002400* ECR0038 TMPRSA  30/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002500*                 - NO DATE ARITHMETIC IN THIS ROUTINE - NO
002600*                   CHANGE REQUIRED.
002700* ECR0076 TMPKLB  14/01/2012 - HELPDESK TICKET ECR-5433
002800*                 - A NON-DRIVER EMAIL WAS ABLE TO CONFIRM A
002900*                   RIDER BECAUSE THE AUTHORIZATION CHECK RAN
003000*                   AFTER THE PARTICIPANT REWRITE - REORDERED TO
003100*                   B100 SO IT RUNS FIRST, PER THE BATCH-FLOW
003200*                   ORDERING RULE.
003210* ECR0107 TMPDJP  22/07/2020 - HELPDESK TICKET ECR-7116
003220*                 - ECRPARTC WAS DECLARED PLAIN SEQUENTIAL HERE BUT
003230*                   THE JOIN ROUTINE WRITES IT LINE SEQUENTIAL -
003240*                   THE REWRITE IN C100 WAS LANDING ON THE WRONG
003250*                   RECORD BOUNDARIES WHEN THE FILE CAME OUT OF
003260*                   ECRRJOIN.  CHANGED THE SELECT TO ORGANIZATION
003270*                   IS LINE SEQUENTIAL SO THIS ROUTINE READS AND
003280*                   REWRITES THE FILE THE SAME WAY JOIN WRITES IT.
003300*-----------------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
004400        ORGANIZATION IS RELATIVE
004500        ACCESS MODE IS DYNAMIC
004600        RELATIVE KEY IS WK-N-USR-RRN
004700        FILE STATUS IS WK-C-FILE-STATUS.
004800        SELECT ECRRIDMS ASSIGN TO DATABASE-ECRRIDMS
004900        ORGANIZATION IS RELATIVE
005000        ACCESS MODE IS DYNAMIC
005100        RELATIVE KEY IS WK-N-RID-RRN
005200        FILE STATUS IS WK-C-FILE-STATUS2.
005300        SELECT ECRPARTC ASSIGN TO DATABASE-ECRPARTC
005400        ORGANIZATION IS LINE SEQUENTIAL
005500 FILE STATUS IS WK-C-FILE-STATUS3.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ECUUSRMS
006000        LABEL RECORDS ARE OMITTED
006100 DATA RECORD IS ECUUSRMS-REC.
006200 01  ECUUSRMS-REC.
006300        COPY ECUUSRMS.
006400
006500 FD  ECRRIDMS
006600        LABEL RECORDS ARE OMITTED
006700 DATA RECORD IS ECRRIDMS-REC.
006800 01  ECRRIDMS-REC.
006900        COPY ECRRIDMS.
007000
007100 FD  ECRPARTC
007200        LABEL RECORDS ARE OMITTED
007300 DATA RECORD IS ECRPARTC-REC.
007400 01  ECRPARTC-REC.
007500        COPY ECRPARTC.
007600
007700 WORKING-STORAGE SECTION.
007800***********************
007900 01  FILLER                  PIC X(24) VALUE
008000        "** PROGRAM ECRRCNFM **".
008100
008200 01  WK-C-SWITCHES.
008300        COPY ECCMWS.
008400 01  WK-C-FILE-STATUS2           PIC X(02).
008500     88  WK-C-SUCCESSFUL2               VALUE "00".
008600 01  WK-C-FILE-STATUS3           PIC X(02).
008700     88  WK-C-SUCCESSFUL3               VALUE "00".
008800
008900 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
008910 01  WK-N-USR-RRN-VIEW REDEFINES WK-N-USR-RRN PIC 9(09).
008920*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
009000 01  WK-N-RID-RRN                PIC S9(09) COMP-3 VALUE ZERO.
009100 01  WK-N-RID-RRN-VIEW REDEFINES WK-N-RID-RRN PIC 9(09).
009200*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
009300
009400 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
009500     88  WK-C-IS-FIRST-TIME         VALUE "Y".
009600
009700        COPY ECUTABL.
009800        COPY ECRTABL.
009900
010000 01  WK-C-DRIVER-ID              PIC X(36).
010100 01  WK-C-PART-FOUND             PIC X(01) VALUE "N".
010200     88  WK-C-PART-IS-FOUND         VALUE "Y".
010300
010400 01  WK-C-USER-VIEW-AREA.
010500     05  WK-C-USER-VIEW-NAME     PIC X(100).
010600     05  WK-C-USER-VIEW-EMAIL    PIC X(150).
010700     05  FILLER                  PIC X(04).
010800 01  WK-C-USER-VIEW REDEFINES WK-C-USER-VIEW-AREA PIC X(254).
010900*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
011000*                        THE PARTICIPANT USER JUST RESOLVED
011100
011200****************
011300 LINKAGE SECTION.
011400****************
011500        COPY RCNF.
011600
011700        EJECT
011800****************************************
011900 PROCEDURE DIVISION USING WK-C-RCNF-RECORD.
012000****************************************
012100 MAIN-MODULE.
012200
012300     PERFORM A000-PROCESS-CALLED-ROUTINE
012400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012500     EXIT PROGRAM.
012600
012700*----------------------------------------------------------------*
012800 A000-PROCESS-CALLED-ROUTINE.
012900*----------------------------------------------------------------*
013000     MOVE SPACES                TO WK-C-RCNF-ERROR-CD.
013100
013200     IF WK-C-IS-FIRST-TIME
013300        MOVE "N"               TO WK-C-FIRST-TIME
013400        OPEN I-O ECUUSRMS
013500        OPEN I-O ECRRIDMS
013600        PERFORM A100-LOAD-USER-TABLE
013700           THRU A199-LOAD-USER-TABLE-EX
013800        PERFORM A200-LOAD-RIDE-TABLE
013900           THRU A299-LOAD-RIDE-TABLE-EX
014000 END-IF.
014100
014200     PERFORM B100-CHECK-AUTHORIZATION
014300        THRU B199-CHECK-AUTHORIZATION-EX.
014400     IF WK-C-RCNF-ERROR-CD NOT = SPACES
014500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014600 END-IF.
014700
014800     PERFORM B200-FIND-USER
014900        THRU B299-FIND-USER-EX.
015000     IF WK-C-RCNF-ERROR-CD NOT = SPACES
015100        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015200 END-IF.
015300
015400     PERFORM C100-CONFIRM-PARTICIPANT
015500        THRU C199-CONFIRM-PARTICIPANT-EX.
015600 A099-PROCESS-CALLED-ROUTINE-EX.
015700 EXIT.
015800
015900*----------------------------------------------------------------*
016000 A100-LOAD-USER-TABLE.
016100*----------------------------------------------------------------*
016200     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
016300     MOVE 1                     TO WK-N-USR-RRN.
016400 A110-READ-NEXT.
016500     READ ECUUSRMS NEXT RECORD
016600        AT END
016700           GO TO A199-LOAD-USER-TABLE-EX
016800 END-READ.
016900     ADD 1                      TO WK-N-ECU-TABLE-CNT.
017000     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
017100     MOVE USER-NAME   TO WK-ECU-T-NAME(WK-N-ECU-TABLE-CNT).
017200     MOVE USER-EMAIL  TO WK-ECU-T-EMAIL(WK-N-ECU-TABLE-CNT).
017300     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
017400     GO TO A110-READ-NEXT.
017500 A199-LOAD-USER-TABLE-EX.
017600 EXIT.
017700
017800*----------------------------------------------------------------*
017900 A200-LOAD-RIDE-TABLE.
018000*----------------------------------------------------------------*
018100     MOVE ZERO                  TO WK-N-ECR-TABLE-CNT.
018200     MOVE 1                     TO WK-N-RID-RRN.
018300 A210-READ-NEXT.
018400     READ ECRRIDMS NEXT RECORD
018500        AT END
018600           GO TO A299-LOAD-RIDE-TABLE-EX
018700 END-READ.
018800     ADD 1                      TO WK-N-ECR-TABLE-CNT.
018900     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
019000     MOVE RIDE-DRIVER-ID
019100        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
019200     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
019300     GO TO A210-READ-NEXT.
019400 A299-LOAD-RIDE-TABLE-EX.
019500 EXIT.
019600
019700*----------------------------------------------------------------*
019800 B100-CHECK-AUTHORIZATION.
019900*----------------------------------------------------------------*
020000     SET WK-ECR-IX               TO 1.
020100     SEARCH ALL WK-ECR-TABLE
020200        AT END
020300           MOVE "ECR0051"       TO WK-C-RCNF-ERROR-CD
020400           GO TO B199-CHECK-AUTHORIZATION-EX
020500        WHEN WK-ECR-T-RIDE-ID(WK-ECR-IX) = WK-C-RCNF-RIDE-ID
020600           MOVE WK-ECR-T-DRIVER-ID(WK-ECR-IX) TO WK-C-DRIVER-ID
020700 END-SEARCH.
020800
020900     SET WK-ECU-IX               TO 1.
021000     SEARCH WK-ECU-TABLE
021100        AT END
021200           MOVE "ECR0052"       TO WK-C-RCNF-ERROR-CD
021300           GO TO B199-CHECK-AUTHORIZATION-EX
021400        WHEN WK-ECU-T-EMAIL(WK-ECU-IX) = WK-C-RCNF-DRIVER-EMAIL
021500           CONTINUE
021600 END-SEARCH.
021700     IF WK-C-RCNF-ERROR-CD = SPACES
021800           AND WK-ECU-T-USER-ID(WK-ECU-IX) NOT = WK-C-DRIVER-ID
021900        MOVE "ECR0053"          TO WK-C-RCNF-ERROR-CD
022000 END-IF.
022100 B199-CHECK-AUTHORIZATION-EX.
022200 EXIT.
022300
022400*----------------------------------------------------------------*
022500 B200-FIND-USER.
022600*----------------------------------------------------------------*
022700     SET WK-ECU-IX               TO 1.
022800     SEARCH ALL WK-ECU-TABLE
022900        AT END
023000           MOVE "ECR0054"       TO WK-C-RCNF-ERROR-CD
023100        WHEN WK-ECU-T-USER-ID(WK-ECU-IX) = WK-C-RCNF-USER-ID
023200           MOVE WK-ECU-T-NAME(WK-ECU-IX)  TO WK-C-USER-VIEW-NAME
023300           MOVE WK-ECU-T-EMAIL(WK-ECU-IX) TO WK-C-USER-VIEW-EMAIL
023400 END-SEARCH.
023500 B299-FIND-USER-EX.
023600 EXIT.
023700
023800*----------------------------------------------------------------*
023900 C100-CONFIRM-PARTICIPANT.
024000*----------------------------------------------------------------*
024100     MOVE "N"                    TO WK-C-PART-FOUND.
024200     OPEN I-O ECRPARTC.
024300 C110-READ-NEXT.
024400     READ ECRPARTC NEXT RECORD
024500        AT END
024600           GO TO C190-CLOSE-FILE
024700 END-READ.
024800     IF PART-RIDE-ID = WK-C-RCNF-RIDE-ID
024900           AND PART-USER-ID = WK-C-RCNF-USER-ID
025000        MOVE "Y"                TO WK-C-PART-FOUND
025100        MOVE "CONFIRMED"        TO PART-STATUS
025200        REWRITE ECRPARTC-REC
025300        IF NOT WK-C-SUCCESSFUL3
025400           DISPLAY "ECRRCNFM - REWRITE FILE ERROR - ECRPARTC"
025500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS3
025600           MOVE "ECR0056"       TO WK-C-RCNF-ERROR-CD
025700 END-IF
025800        GO TO C190-CLOSE-FILE
025900 END-IF.
026000     GO TO C110-READ-NEXT.
026100 C190-CLOSE-FILE.
026200     CLOSE ECRPARTC.
026300     IF NOT WK-C-PART-IS-FOUND AND WK-C-RCNF-ERROR-CD = SPACES
026400        MOVE "ECR0055"          TO WK-C-RCNF-ERROR-CD
026500 END-IF.
026600 C199-CONFIRM-PARTICIPANT-EX.
026700 EXIT.
026800
026900 END-PROGRAM.
027000     EXIT PROGRAM.
