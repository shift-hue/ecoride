000100* DTMIN.cpybk  -  LINKAGE RECORD FOR ECRDTMIN (TS TO MINUTES)
000200    01  WK-C-DTMIN-RECORD.
000300        05  WK-C-DTMIN-INPUT.
000400            10  WK-C-DTMIN-TIMESTAMP      PIC X(20).
000500*                        ISO-8601 UTC TS, SEE ECRRIDMS-R LAYOUT
000550            10  FILLER                    PIC X(04).
000600        05  WK-C-DTMIN-OUTPUT.
000700            10  WK-C-DTMIN-ERROR-CD       PIC X(07).
000800            10  WK-N-DTMIN-TOTAL-MINUTES  PIC S9(09) COMP-3.
000900*                        WHOLE MINUTES SINCE THE 2000-01-01 EPOCH
000950            10  FILLER                    PIC X(04).
