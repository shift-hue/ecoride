000100* RCRE.cpybk  -  LINKAGE FOR ECRRCRE1 (RIDE LIFECYCLE - CREATE)
000200    01  WK-C-RCRE-RECORD.
000300        05  WK-C-RCRE-INPUT.
000400            10  WK-C-RCRE-RIDE-ID         PIC X(36).
000500*                        CALLER-SUPPLIED - NO UUID GENERATION HERE
000600            10  WK-C-RCRE-DRIVER-EMAIL    PIC X(150).
000700            10  WK-C-RCRE-PICKUP-ZONE     PIC X(50).
000800            10  WK-C-RCRE-DESTINATION     PIC X(100).
000900            10  WK-C-RCRE-DEPARTURE-TS    PIC X(20).
001000            10  WK-N-RCRE-AVAIL-SEATS     PIC S9(04) COMP-3.
001100            10  WK-C-RCRE-SUBSCRIPTION    PIC X(01).
001200            10  WK-N-RCRE-PRICE-PER-SEAT  PIC S9(08)V99 COMP-3.
001250            10  FILLER                    PIC X(04).
001300        05  WK-C-RCRE-OUTPUT.
001400            10  WK-C-RCRE-ERROR-CD        PIC X(07).
001450            10  FILLER                    PIC X(04).
