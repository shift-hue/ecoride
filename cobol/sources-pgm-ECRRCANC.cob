000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRRCANC.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 19 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - RIDE LIFECYCLE, CANCEL A RIDE.
000900*              ONLY THE RIDE'S OWN DRIVER MAY CANCEL.  A RIDE
001000*              THAT HAS ALREADY COMPLETED CANNOT BE CANCELLED -
001100*              EVERY OTHER STATUS MAY BE.
001200*=================================================================
001300*
001400* HISTORY OF MODIFICATION:
001500*
001600*=================================================================
001700*
001800* TAG     DEV     DATE        DESCRIPTION
001900*
002000*-----------------------------------------------------------------
002100*
002200* ECR0014 TMPNGY  19/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002300*                 - INITIAL VERSION.
002400* ECR0040 TMPRSA  02/12/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002500*                 - NO DATE ARITHMETIC IN THIS ROUTINE - NO
002600*                   CHANGE REQUIRED.
002700* ECR0081 TMPKLB  11/09/2013 - HELPDESK TICKET ECR-5719
002800*                 - A RIDE ALREADY IN FULL STATUS COULD NOT BE
002900*                   CANCELLED BECAUSE B100 WAS CHECKING FOR
003000*                   RIDE-ST-OPEN INSTEAD OF NOT RIDE-ST-COMPLETED
003100*                   - CORRECTED THE CONDITION PER THE SPEC OWNER.
003200*-----------------------------------------------------------------
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
004300        ORGANIZATION IS RELATIVE
004400        ACCESS MODE IS DYNAMIC
004500        RELATIVE KEY IS WK-N-USR-RRN
004600        FILE STATUS IS WK-C-FILE-STATUS.
004700        SELECT ECRRIDMS ASSIGN TO DATABASE-ECRRIDMS
004800        ORGANIZATION IS RELATIVE
004900        ACCESS MODE IS DYNAMIC
005000        RELATIVE KEY IS WK-N-RID-RRN
005100 FILE STATUS IS WK-C-FILE-STATUS2.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ECUUSRMS
005600        LABEL RECORDS ARE OMITTED
005700 DATA RECORD IS ECUUSRMS-REC.
005800 01  ECUUSRMS-REC.
005900        COPY ECUUSRMS.
006000
006100 FD  ECRRIDMS
006200        LABEL RECORDS ARE OMITTED
006300 DATA RECORD IS ECRRIDMS-REC.
006400 01  ECRRIDMS-REC.
006500        COPY ECRRIDMS.
006600
006700 WORKING-STORAGE SECTION.
006800***********************
006900 01  FILLER                  PIC X(24) VALUE
007000        "** PROGRAM ECRRCANC **".
007100
007200 01  WK-C-SWITCHES.
007300        COPY ECCMWS.
007400 01  WK-C-FILE-STATUS2           PIC X(02).
007500     88  WK-C-SUCCESSFUL2               VALUE "00".
007600
007700 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
007710 01  WK-N-USR-RRN-VIEW REDEFINES WK-N-USR-RRN PIC 9(09).
007720*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
007800 01  WK-N-RID-RRN                PIC S9(09) COMP-3 VALUE ZERO.
007900 01  WK-N-RID-RRN-VIEW REDEFINES WK-N-RID-RRN PIC 9(09).
008000*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
008100
008200 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
008300     88  WK-C-IS-FIRST-TIME         VALUE "Y".
008400
008500        COPY ECUTABL.
008600        COPY ECRTABL.
008700
008800 01  WK-C-DRIVER-ID              PIC X(36).
008900
009000 01  WK-C-RIDE-VIEW-AREA.
009100     05  WK-C-RIDE-VIEW-ID       PIC X(36).
009200     05  WK-C-RIDE-VIEW-STAT     PIC X(10).
009300     05  FILLER                  PIC X(02).
009400 01  WK-C-RIDE-VIEW REDEFINES WK-C-RIDE-VIEW-AREA PIC X(48).
009500*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
009600*                        THE RIDE JUST EVALUATED FOR CANCEL
009700
009800****************
009900 LINKAGE SECTION.
010000****************
010100        COPY RCAN.
010200
010300        EJECT
010400****************************************
010500 PROCEDURE DIVISION USING WK-C-RCAN-RECORD.
010600****************************************
010700 MAIN-MODULE.
010800
010900     PERFORM A000-PROCESS-CALLED-ROUTINE
011000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT PROGRAM.
011200
011300*----------------------------------------------------------------*
011400 A000-PROCESS-CALLED-ROUTINE.
011500*----------------------------------------------------------------*
011600     MOVE SPACES                TO WK-C-RCAN-ERROR-CD.
011700
011800     IF WK-C-IS-FIRST-TIME
011900        MOVE "N"               TO WK-C-FIRST-TIME
012000        OPEN I-O ECUUSRMS
012100        OPEN I-O ECRRIDMS
012200        PERFORM A100-LOAD-USER-TABLE
012300           THRU A199-LOAD-USER-TABLE-EX
012400        PERFORM A200-LOAD-RIDE-TABLE
012500           THRU A299-LOAD-RIDE-TABLE-EX
012600 END-IF.
012700
012800     PERFORM B100-VALIDATE-AND-CANCEL
012900        THRU B199-VALIDATE-AND-CANCEL-EX.
013000 A099-PROCESS-CALLED-ROUTINE-EX.
013100 EXIT.
013200
013300*----------------------------------------------------------------*
013400 A100-LOAD-USER-TABLE.
013500*----------------------------------------------------------------*
013600     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
013700     MOVE 1                     TO WK-N-USR-RRN.
013800 A110-READ-NEXT.
013900     READ ECUUSRMS NEXT RECORD
014000        AT END
014100           GO TO A199-LOAD-USER-TABLE-EX
014200 END-READ.
014300     ADD 1                      TO WK-N-ECU-TABLE-CNT.
014400     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
014500     MOVE USER-EMAIL  TO WK-ECU-T-EMAIL(WK-N-ECU-TABLE-CNT).
014600     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
014700     GO TO A110-READ-NEXT.
014800 A199-LOAD-USER-TABLE-EX.
014900 EXIT.
015000
015100*----------------------------------------------------------------*
015200 A200-LOAD-RIDE-TABLE.
015300*----------------------------------------------------------------*
015400     MOVE ZERO                  TO WK-N-ECR-TABLE-CNT.
015500     MOVE 1                     TO WK-N-RID-RRN.
015600 A210-READ-NEXT.
015700     READ ECRRIDMS NEXT RECORD
015800        AT END
015900           GO TO A299-LOAD-RIDE-TABLE-EX
016000 END-READ.
016100     ADD 1                      TO WK-N-ECR-TABLE-CNT.
016200     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
016300     MOVE RIDE-DRIVER-ID
016400        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
016500     MOVE RIDE-STATUS TO WK-ECR-T-STATUS(WK-N-ECR-TABLE-CNT).
016600     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
016700     GO TO A210-READ-NEXT.
016800 A299-LOAD-RIDE-TABLE-EX.
016900 EXIT.
017000
017100*----------------------------------------------------------------*
017200 B100-VALIDATE-AND-CANCEL.
017300*----------------------------------------------------------------*
017400     SET WK-ECR-IX               TO 1.
017500     SEARCH ALL WK-ECR-TABLE
017600        AT END
017700           MOVE "ECR0071"       TO WK-C-RCAN-ERROR-CD
017800           GO TO B199-VALIDATE-AND-CANCEL-EX
017900        WHEN WK-ECR-T-RIDE-ID(WK-ECR-IX) = WK-C-RCAN-RIDE-ID
018000           MOVE WK-ECR-T-DRIVER-ID(WK-ECR-IX) TO WK-C-DRIVER-ID
018100           MOVE WK-ECR-T-RIDE-ID(WK-ECR-IX)
018200              TO WK-C-RIDE-VIEW-ID
018300           MOVE WK-ECR-T-STATUS(WK-ECR-IX)
018400              TO WK-C-RIDE-VIEW-STAT
018500 END-SEARCH.
018600
018700     SET WK-ECU-IX               TO 1.
018800     SEARCH WK-ECU-TABLE
018900        AT END
019000           MOVE "ECR0072"       TO WK-C-RCAN-ERROR-CD
019100           GO TO B199-VALIDATE-AND-CANCEL-EX
019200        WHEN WK-ECU-T-EMAIL(WK-ECU-IX) = WK-C-RCAN-REQ-EMAIL
019300           CONTINUE
019400 END-SEARCH.
019500     IF WK-ECU-T-USER-ID(WK-ECU-IX) NOT = WK-C-DRIVER-ID
019600        MOVE "ECR0073"          TO WK-C-RCAN-ERROR-CD
019700        GO TO B199-VALIDATE-AND-CANCEL-EX
019800 END-IF.
019900
020000     IF WK-ECR-T-STATUS(WK-ECR-IX) = "COMPLETED"
020100        MOVE "ECR0074"          TO WK-C-RCAN-ERROR-CD
020200        GO TO B199-VALIDATE-AND-CANCEL-EX
020300 END-IF.
020400
020500     MOVE "CANCELLED"           TO WK-ECR-T-STATUS(WK-ECR-IX).
020600     MOVE WK-N-ECR-T-RRN(WK-ECR-IX) TO WK-N-RID-RRN.
020700     READ ECRRIDMS.
020800     MOVE "CANCELLED"           TO RIDE-STATUS.
020900     REWRITE ECRRIDMS-REC.
021000     IF NOT WK-C-SUCCESSFUL2
021100        DISPLAY "ECRRCANC - REWRITE FILE ERROR - ECRRIDMS"
021200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
021300        MOVE "ECR0075"          TO WK-C-RCAN-ERROR-CD
021400 END-IF.
021500 B199-VALIDATE-AND-CANCEL-EX.
021600 EXIT.
021700
021800 END-PROGRAM.
021900     EXIT PROGRAM.
