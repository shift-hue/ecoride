000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRDTMIN.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 06 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - CONVERT AN ISO-8601 UTC TIMESTAMP
000900*              (AS CARRIED ON RIDE-DEPARTURE-TS AND ON A RIDER'S
001000*              REQUESTED-TIME) INTO A WHOLE-MINUTE OFFSET FROM
001100*              THE 2000-01-01 00:00 EPOCH.  ECRMMTC1 CALLS THIS
001200*              TWICE PER CANDIDATE RIDE (ONCE FOR THE REQUEST,
001300*              ONCE FOR THE RIDE) AND SUBTRACTS THE TWO RESULTS
001400*              TO GET THE TIME-PROXIMITY DIFF-MINUTES.
001500*=================================================================
001600*
001700* HISTORY OF MODIFICATION:
001800*
001900*=================================================================
002000*
002100* TAG     DEV     DATE        DESCRIPTION
002200*
002300*-----------------------------------------------------------------
002400*
002500* ECR0006 TMPNGY  06/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002600*                 - INITIAL VERSION.
002700* ECR0032 TMPRSA  22/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002800*                 - Confirmed WK-N-TS-YEAR is a full 4-digit
002900*                   PIC 9(04), no windowing, no change required.
003000* ECR0061 TMPKLB  14/02/2007 - HELPDESK TICKET ECR-4802
003100*                 - Leap-day count was one short for a request
003200*                   spanning a Feb 29 - fixed the boundary in
003300*                   B310, changed FROM/TO to be both inclusive.
003400* ECR0089 TMPDJP  30/06/2015 - HELPDESK TICKET ECR-6604
003500*                 - Timestamp seconds are dropped when we build
003600*                   the minute offset - all EcoRide test data
003700*                   carries :00 seconds so this has never shown
003800*                   a discrepancy, but flagging it here in case
003900*                   a future feed carries real seconds.
004000*-----------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000***********************
005100 01  FILLER                  PIC X(24) VALUE
005200        "** PROGRAM ECRDTMIN **".
005300
005400 01  WK-C-TS-WORK            PIC X(20).
005500 01  WK-C-TS-BREAKDOWN REDEFINES WK-C-TS-WORK.
005600     05  WK-N-TS-YEAR        PIC 9(04).
005700     05  FILLER              PIC X(01).
005800     05  WK-N-TS-MONTH       PIC 9(02).
005900     05  FILLER              PIC X(01).
006000     05  WK-N-TS-DAY         PIC 9(02).
006100     05  FILLER              PIC X(01).
006200     05  WK-N-TS-HOUR        PIC 9(02).
006300     05  FILLER              PIC X(01).
006400     05  WK-N-TS-MINUTE      PIC 9(02).
006500     05  FILLER              PIC X(01).
006600     05  WK-N-TS-SECOND      PIC 9(02).
006700     05  FILLER              PIC X(01).
006800
006900 01  WK-N-MONTH-TABLE-AREA.
007000     05  WK-N-MONTH-CUM-DAYS PIC S9(05) COMP-3 OCCURS 12 TIMES.
007100*                        CUMULATIVE DAYS BEFORE THE 1ST OF EACH
007200*                        MONTH IN A NON-LEAP YEAR - LOADED IN
007300*                        A000 EVERY RUN, INDEXED BY WK-N-TS-MONTH
007400
007500 01  WK-N-MONTH-TABLE-VIEW REDEFINES WK-N-MONTH-TABLE-AREA.
007600     05  WK-N-MONTH-CUM-DISP PIC 9(03) OCCURS 12 TIMES.
007700*                        UNSIGNED DISPLAY VIEW, 3 BYTES A SLOT TO
007800*                        MATCH THE COMP-3 SLOT WIDTH - USED ONLY
007900*                        BY THE Y900 DIAGNOSTIC TABLE DUMP ON A
008000*                        UPSI-0 DEBUG RUN
008100
008200 01  WK-N-DIAG-AREA.
008300     05  WK-N-DAYS-DISP-WORK PIC S9(09) COMP-3 VALUE ZERO.
008400 01  WK-N-DIAG-VIEW REDEFINES WK-N-DIAG-AREA.
008500     05  WK-N-DAYS-DISP      PIC 9(09) COMP-3.
008600*                        SIGN-STRIPPED DISPLAY VIEW OF THE DAYS-
008700*                        SINCE-EPOCH VALUE - Y900 DIAGNOSTIC ONLY
008800
008900 01  WK-N-WORK-AREA.
009000     05  WK-N-DAYS-SINCE-EPOCH   PIC S9(09) COMP-3 VALUE ZERO.
009100     05  WK-N-LEAP-YEAR-CNT      PIC S9(05) COMP-3 VALUE ZERO.
009200     05  WK-N-LC-YR              PIC S9(05) COMP-3 VALUE ZERO.
009300     05  WK-N-LC-Q               PIC S9(05) COMP-3 VALUE ZERO.
009400     05  WK-N-LC-R4              PIC S9(05) COMP-3 VALUE ZERO.
009500     05  WK-N-LC-R100            PIC S9(05) COMP-3 VALUE ZERO.
009600     05  WK-N-LC-R400            PIC S9(05) COMP-3 VALUE ZERO.
009700     05  WK-C-THIS-YR-LEAP       PIC X(01) VALUE "N".
009800         88  WK-C-THIS-YR-IS-LEAP   VALUE "Y".
009810     05  FILLER                  PIC X(03).
009900
010000****************
010100 LINKAGE SECTION.
010200****************
010300        COPY DTMIN.
010400
010500        EJECT
010600****************************************
010700 PROCEDURE DIVISION USING WK-C-DTMIN-RECORD.
010800****************************************
010900 MAIN-MODULE.
011000
011100     PERFORM A000-PROCESS-CALLED-ROUTINE
011200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011300     EXIT PROGRAM.
011400
011500*----------------------------------------------------------------*
011600 A000-PROCESS-CALLED-ROUTINE.
011700*----------------------------------------------------------------*
011800     MOVE SPACES               TO WK-C-DTMIN-ERROR-CD.
011900     MOVE ZERO                 TO WK-N-DTMIN-TOTAL-MINUTES.
012000     PERFORM A100-LOAD-MONTH-TABLE
012100        THRU A199-LOAD-MONTH-TABLE-EX.
012200
012300     IF WK-C-DTMIN-TIMESTAMP = SPACES
012400        MOVE "ECR0011"        TO WK-C-DTMIN-ERROR-CD
012500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
012600 END-IF.
012700
012800     MOVE WK-C-DTMIN-TIMESTAMP TO WK-C-TS-WORK.
012900     PERFORM B100-COUNT-LEAP-YEARS
013000        THRU B199-COUNT-LEAP-YEARS-EX.
013100     PERFORM B200-CHECK-THIS-YEAR-LEAP
013200        THRU B299-CHECK-THIS-YEAR-LEAP-EX.
013300     PERFORM B300-COMPUTE-MINUTES
013400        THRU B399-COMPUTE-MINUTES-EX.
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600 EXIT.
013700
013800*----------------------------------------------------------------*
013900 A100-LOAD-MONTH-TABLE.
014000*----------------------------------------------------------------*
014100     MOVE 0                    TO WK-N-MONTH-CUM-DAYS(1).
014200     MOVE 31                   TO WK-N-MONTH-CUM-DAYS(2).
014300     MOVE 59                   TO WK-N-MONTH-CUM-DAYS(3).
014400     MOVE 90                   TO WK-N-MONTH-CUM-DAYS(4).
014500     MOVE 120                  TO WK-N-MONTH-CUM-DAYS(5).
014600     MOVE 151                  TO WK-N-MONTH-CUM-DAYS(6).
014700     MOVE 181                  TO WK-N-MONTH-CUM-DAYS(7).
014800     MOVE 212                  TO WK-N-MONTH-CUM-DAYS(8).
014900     MOVE 243                  TO WK-N-MONTH-CUM-DAYS(9).
015000     MOVE 273                  TO WK-N-MONTH-CUM-DAYS(10).
015100     MOVE 304                  TO WK-N-MONTH-CUM-DAYS(11).
015200     MOVE 334                  TO WK-N-MONTH-CUM-DAYS(12).
015300 A199-LOAD-MONTH-TABLE-EX.
015400 EXIT.
015500
015600*----------------------------------------------------------------*
015700 B100-COUNT-LEAP-YEARS.
015800*----------------------------------------------------------------*
015900*    COUNTS LEAP YEARS IN [2000, WK-N-TS-YEAR MINUS 1] INCLUSIVE
016000     MOVE ZERO                 TO WK-N-LEAP-YEAR-CNT.
016100     IF WK-N-TS-YEAR NOT > 2000
016200        GO TO B199-COUNT-LEAP-YEARS-EX
016300 END-IF.
016400     PERFORM B110-TEST-ONE-YEAR
016500        THRU B119-TEST-ONE-YEAR-EX
016600        VARYING WK-N-LC-YR FROM 2000 BY 1
016700        UNTIL WK-N-LC-YR > WK-N-TS-YEAR - 1.
016800 B199-COUNT-LEAP-YEARS-EX.
016900 EXIT.
017000
017100*----------------------------------------------------------------*
017200 B110-TEST-ONE-YEAR.
017300*----------------------------------------------------------------*
017400     DIVIDE WK-N-LC-YR BY 4   GIVING WK-N-LC-Q
017500        REMAINDER WK-N-LC-R4.
017600     DIVIDE WK-N-LC-YR BY 100 GIVING WK-N-LC-Q
017700        REMAINDER WK-N-LC-R100.
017800     DIVIDE WK-N-LC-YR BY 400 GIVING WK-N-LC-Q
017900        REMAINDER WK-N-LC-R400.
018000     IF (WK-N-LC-R4 = 0 AND WK-N-LC-R100 NOT = 0)
018100           OR WK-N-LC-R400 = 0
018200        ADD 1                 TO WK-N-LEAP-YEAR-CNT
018300 END-IF.
018400 B119-TEST-ONE-YEAR-EX.
018500 EXIT.
018600
018700*----------------------------------------------------------------*
018800 B200-CHECK-THIS-YEAR-LEAP.
018900*----------------------------------------------------------------*
019000     MOVE "N"                  TO WK-C-THIS-YR-LEAP.
019100     DIVIDE WK-N-TS-YEAR BY 4   GIVING WK-N-LC-Q
019200        REMAINDER WK-N-LC-R4.
019300     DIVIDE WK-N-TS-YEAR BY 100 GIVING WK-N-LC-Q
019400        REMAINDER WK-N-LC-R100.
019500     DIVIDE WK-N-TS-YEAR BY 400 GIVING WK-N-LC-Q
019600        REMAINDER WK-N-LC-R400.
019700     IF (WK-N-LC-R4 = 0 AND WK-N-LC-R100 NOT = 0)
019800           OR WK-N-LC-R400 = 0
019900        MOVE "Y"              TO WK-C-THIS-YR-LEAP
020000 END-IF.
020100 B299-CHECK-THIS-YEAR-LEAP-EX.
020200 EXIT.
020300
020400*----------------------------------------------------------------*
020500 B300-COMPUTE-MINUTES.
020600*----------------------------------------------------------------*
020700     COMPUTE WK-N-DAYS-SINCE-EPOCH =
020800        (365 * (WK-N-TS-YEAR - 2000))
020900        + WK-N-LEAP-YEAR-CNT
021000        + WK-N-MONTH-CUM-DAYS(WK-N-TS-MONTH)
021100        + (WK-N-TS-DAY - 1).
021200     IF WK-C-THIS-YR-IS-LEAP AND WK-N-TS-MONTH > 2
021300        ADD 1                 TO WK-N-DAYS-SINCE-EPOCH
021400 END-IF.
021500     COMPUTE WK-N-DTMIN-TOTAL-MINUTES =
021600        (WK-N-DAYS-SINCE-EPOCH * 1440)
021700        + (WK-N-TS-HOUR * 60)
021800        + WK-N-TS-MINUTE.
021900 B399-COMPUTE-MINUTES-EX.
022000 EXIT.
022100
022200 END-PROGRAM.
022300     EXIT PROGRAM.
