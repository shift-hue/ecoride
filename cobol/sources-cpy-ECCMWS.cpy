000100*****************************************************************
000200* ECCMWS.cpybk  -  COMMON WORK STORAGE / FILE STATUS SWITCHES
000300*                  EVERY ECR/ECU CALLED ROUTINE COPIES THIS.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* ECR0001 02/03/2019 TMPNGY - ECORIDE BATCH CORE - PROJ ECR-1    *
000800*                    - INITIAL VERSION, LIFTED OUT OF THE OLD    *
000900*                      TRF SHOP COMMON COPYBOOK SO THE ECR/ECU   *
001000*                      PROGRAMS DO NOT DEPEND ON THE TRANSFER    *
001100*                      SUBSYSTEM'S OWN WORK AREA.                *
001200*****************************************************************
001300    05  WK-C-FILE-STATUS            PIC X(02).
001400        88  WK-C-SUCCESSFUL                    VALUE "00".
001500        88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001600        88  WK-C-END-OF-FILE                   VALUE "10".
001700        88  WK-C-DUPLICATE-KEY                 VALUE "22".
001800    05  WK-C-FOUND-SW                PIC X(01)  VALUE "N".
001900        88  WK-C-FOUND                          VALUE "Y".
002000        88  WK-C-NOT-FOUND                      VALUE "N".
