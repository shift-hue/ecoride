000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRRJOIN.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 14 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - RIDE LIFECYCLE, JOIN.  A RIDER ASKS
000900*              TO JOIN A RIDE - WE APPEND A REQUESTED PARTICIPANT
001000*              ROW AND, IF THE RIDE IS NOW AT CAPACITY, FLIP
001100*              RIDE-STATUS TO FULL.  DRIVER CANNOT JOIN HIS OWN
001200*              RIDE AND A RIDER CANNOT JOIN THE SAME RIDE TWICE.
001300*=================================================================
001400*
001500* HISTORY OF MODIFICATION:
001600*
001700*=================================================================
001800*
001900* TAG     DEV     DATE        DESCRIPTION
002000*
002100*-----------------------------------------------------------------
002200*
002300* ECR0011 TMPNGY  14/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002400*                 - INITIAL VERSION.
002500* ECR0037 TMPRSA  29/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002600*                 - NO DATE ARITHMETIC IN THIS ROUTINE - NO
002700*                   CHANGE REQUIRED.
002800* ECR0073 TMPKLB  05/09/2011 - HELPDESK TICKET ECR-5388
002900*                 - OCCUPANCY COUNT WAS ONLY COUNTING CONFIRMED
003000*                   ROWS - SPEC CALLS FOR CONFIRMED PLUS
003100*                   REQUESTED.  FIXED IN C300.
003200* ECR0101 TMPDJP  22/05/2018 - HELPDESK TICKET ECR-6977
003300*                 - A RIDER COULD JOIN THE SAME RIDE TWICE IF
003400*                   THE FIRST ROW WAS STILL REQUESTED - ADDED
003500*                   THE DUPLICATE-JOIN CHECK IN C200.
003600*-----------------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
004700        ORGANIZATION IS RELATIVE
004800        ACCESS MODE IS DYNAMIC
004900        RELATIVE KEY IS WK-N-USR-RRN
005000        FILE STATUS IS WK-C-FILE-STATUS.
005100        SELECT ECRRIDMS ASSIGN TO DATABASE-ECRRIDMS
005200        ORGANIZATION IS RELATIVE
005300        ACCESS MODE IS DYNAMIC
005400        RELATIVE KEY IS WK-N-RID-RRN
005500        FILE STATUS IS WK-C-FILE-STATUS2.
005600        SELECT ECRPARTC ASSIGN TO DATABASE-ECRPARTC
005700        ORGANIZATION IS LINE SEQUENTIAL
005800 FILE STATUS IS WK-C-FILE-STATUS3.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ECUUSRMS
006300        LABEL RECORDS ARE OMITTED
006400 DATA RECORD IS ECUUSRMS-REC.
006500 01  ECUUSRMS-REC.
006600        COPY ECUUSRMS.
006700
006800 FD  ECRRIDMS
006900        LABEL RECORDS ARE OMITTED
007000 DATA RECORD IS ECRRIDMS-REC.
007100 01  ECRRIDMS-REC.
007200        COPY ECRRIDMS.
007300
007400 FD  ECRPARTC
007500        LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS ECRPARTC-REC.
007700 01  ECRPARTC-REC.
007800        COPY ECRPARTC.
007900
008000 WORKING-STORAGE SECTION.
008100***********************
008200 01  FILLER                  PIC X(24) VALUE
008300        "** PROGRAM ECRRJOIN **".
008400
008500 01  WK-C-SWITCHES.
008600        COPY ECCMWS.
008700 01  WK-C-FILE-STATUS2           PIC X(02).
008800     88  WK-C-SUCCESSFUL2               VALUE "00".
008900 01  WK-C-FILE-STATUS3           PIC X(02).
009000     88  WK-C-SUCCESSFUL3               VALUE "00".
009100     88  WK-C-EOF3                      VALUE "10".
009200
009300 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
009400 01  WK-N-RID-RRN                PIC S9(09) COMP-3 VALUE ZERO.
009500 01  WK-N-RID-RRN-VIEW REDEFINES WK-N-RID-RRN PIC 9(09).
009600*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
009700
009800 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
009900     88  WK-C-IS-FIRST-TIME         VALUE "Y".
010000
010100        COPY ECUTABL.
010200        COPY ECRTABL.
010300
010400 01  WK-N-OCC-AREA.
010500     05  WK-N-OCC-CNT            PIC S9(05) COMP-3 VALUE ZERO.
010600     05  WK-C-DUP-FOUND          PIC X(01) VALUE "N".
010700         88  WK-C-DUP-IS-FOUND      VALUE "Y".
010800     05  FILLER                  PIC X(04).
010900
011000 01  WK-N-OCC-VIEW REDEFINES WK-N-OCC-AREA.
011100     05  WK-N-OCC-CNT-DISP       PIC 9(05) COMP-3.
011200     05  FILLER                  PIC X(05).
011300*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
011400
011500 01  WK-C-DRIVER-ID              PIC X(36).
011600 01  WK-C-REQUESTER-ID           PIC X(36).
011700
011800 01  WK-C-KEY-PAIR-AREA.
011900     05  WK-C-KEY-RIDE-ID        PIC X(36).
012000     05  WK-C-KEY-USER-ID        PIC X(36).
012050     05  FILLER                  PIC X(04).
012100 01  WK-C-KEY-PAIR-VIEW REDEFINES WK-C-KEY-PAIR-AREA PIC X(76).
012200*                        WHOLE-KEY DIAGNOSTIC ALIAS - Y900 DUMP OF
012300*                        THE (RIDE-ID,USER-ID) PAIR BEING TESTED
012400
012500****************
012600 LINKAGE SECTION.
012700****************
012800        COPY RJON.
012900
013000        EJECT
013100****************************************
013200 PROCEDURE DIVISION USING WK-C-RJON-RECORD.
013300****************************************
013400 MAIN-MODULE.
013500
013600     PERFORM A000-PROCESS-CALLED-ROUTINE
013700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT PROGRAM.
013900
014000*----------------------------------------------------------------*
014100 A000-PROCESS-CALLED-ROUTINE.
014200*----------------------------------------------------------------*
014300     MOVE SPACES                TO WK-C-RJON-ERROR-CD.
014400     MOVE SPACES                TO WK-C-RJON-STATUS-OUT.
014500
014600     IF WK-C-IS-FIRST-TIME
014700        MOVE "N"               TO WK-C-FIRST-TIME
014800        OPEN I-O ECUUSRMS
014900        OPEN I-O ECRRIDMS
015000        PERFORM A100-LOAD-USER-TABLE
015100           THRU A199-LOAD-USER-TABLE-EX
015200        PERFORM A200-LOAD-RIDE-TABLE
015300           THRU A299-LOAD-RIDE-TABLE-EX
015400 END-IF.
015500
015600     PERFORM B100-FIND-RIDE
015700        THRU B199-FIND-RIDE-EX.
015800     IF WK-C-RJON-ERROR-CD NOT = SPACES
015900        GO TO A099-PROCESS-CALLED-ROUTINE-EX
016000 END-IF.
016100
016200     PERFORM B200-FIND-REQUESTER
016300        THRU B299-FIND-REQUESTER-EX.
016400     IF WK-C-RJON-ERROR-CD NOT = SPACES
016500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
016600 END-IF.
016700
016800     PERFORM C100-VALIDATE-JOIN
016900        THRU C199-VALIDATE-JOIN-EX.
017000     IF WK-C-RJON-ERROR-CD NOT = SPACES
017100        GO TO A099-PROCESS-CALLED-ROUTINE-EX
017200 END-IF.
017300
017400     PERFORM C200-CHECK-DUPLICATE
017500        THRU C299-CHECK-DUPLICATE-EX.
017600     IF WK-C-RJON-ERROR-CD NOT = SPACES
017700        GO TO A099-PROCESS-CALLED-ROUTINE-EX
017800 END-IF.
017900
018000     PERFORM D100-APPEND-PARTICIPANT
018100        THRU D199-APPEND-PARTICIPANT-EX.
018200     PERFORM D200-RECOMPUTE-OCCUPANCY
018300        THRU D299-RECOMPUTE-OCCUPANCY-EX.
018400     PERFORM D300-CHECK-CAPACITY
018500        THRU D399-CHECK-CAPACITY-EX.
018600 A099-PROCESS-CALLED-ROUTINE-EX.
018700 EXIT.
018800
018900*----------------------------------------------------------------*
019000 A100-LOAD-USER-TABLE.
019100*----------------------------------------------------------------*
019200     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
019300     MOVE 1                     TO WK-N-USR-RRN.
019400 A110-READ-NEXT.
019500     READ ECUUSRMS NEXT RECORD
019600        AT END
019700           GO TO A199-LOAD-USER-TABLE-EX
019800 END-READ.
019900     ADD 1                      TO WK-N-ECU-TABLE-CNT.
020000     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
020100     MOVE USER-EMAIL  TO WK-ECU-T-EMAIL(WK-N-ECU-TABLE-CNT).
020200     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
020300     GO TO A110-READ-NEXT.
020400 A199-LOAD-USER-TABLE-EX.
020500 EXIT.
020600
020700*----------------------------------------------------------------*
020800 A200-LOAD-RIDE-TABLE.
020900*----------------------------------------------------------------*
021000     MOVE ZERO                  TO WK-N-ECR-TABLE-CNT.
021100     MOVE 1                     TO WK-N-RID-RRN.
021200 A210-READ-NEXT.
021300     READ ECRRIDMS NEXT RECORD
021400        AT END
021500           GO TO A299-LOAD-RIDE-TABLE-EX
021600 END-READ.
021700     ADD 1                      TO WK-N-ECR-TABLE-CNT.
021800     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
021900     MOVE RIDE-DRIVER-ID
022000        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
022100     MOVE RIDE-AVAILABLE-SEATS
022200        TO WK-ECR-T-AVAIL-SEATS(WK-N-ECR-TABLE-CNT).
022300     MOVE RIDE-STATUS TO WK-ECR-T-STATUS(WK-N-ECR-TABLE-CNT).
022400     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
022500     GO TO A210-READ-NEXT.
022600 A299-LOAD-RIDE-TABLE-EX.
022700 EXIT.
022800
022900*----------------------------------------------------------------*
023000 B100-FIND-RIDE.
023100*----------------------------------------------------------------*
023200     SET WK-ECR-IX               TO 1.
023300     SEARCH ALL WK-ECR-TABLE
023400        AT END
023500           MOVE "ECR0041"       TO WK-C-RJON-ERROR-CD
023600        WHEN WK-ECR-T-RIDE-ID(WK-ECR-IX) = WK-C-RJON-RIDE-ID
023700           MOVE WK-ECR-T-DRIVER-ID(WK-ECR-IX) TO WK-C-DRIVER-ID
023800 END-SEARCH.
023900 B199-FIND-RIDE-EX.
024000 EXIT.
024100
024200*----------------------------------------------------------------*
024300 B200-FIND-REQUESTER.
024400*----------------------------------------------------------------*
024500     SET WK-ECU-IX               TO 1.
024600     SEARCH WK-ECU-TABLE
024700        AT END
024800           MOVE "ECR0042"       TO WK-C-RJON-ERROR-CD
024900        WHEN WK-ECU-T-EMAIL(WK-ECU-IX) = WK-C-RJON-REQ-EMAIL
025000           MOVE WK-ECU-T-USER-ID(WK-ECU-IX)
025100              TO WK-C-REQUESTER-ID
025200 END-SEARCH.
025300 B299-FIND-REQUESTER-EX.
025400 EXIT.
025500
025600*----------------------------------------------------------------*
025700 C100-VALIDATE-JOIN.
025800*----------------------------------------------------------------*
025900     IF WK-C-REQUESTER-ID = WK-C-DRIVER-ID
026000        MOVE "ECR0043"          TO WK-C-RJON-ERROR-CD
026100        GO TO C199-VALIDATE-JOIN-EX
026200 END-IF.
026300     IF NOT WK-ECR-T-STATUS(WK-ECR-IX) = "OPEN"
026400        MOVE "ECR0044"          TO WK-C-RJON-ERROR-CD
026500 END-IF.
026600 C199-VALIDATE-JOIN-EX.
026700 EXIT.
026800
026900*----------------------------------------------------------------*
027000 C200-CHECK-DUPLICATE.
027100*----------------------------------------------------------------*
027200     MOVE WK-C-RJON-RIDE-ID      TO WK-C-KEY-RIDE-ID.
027300     MOVE WK-C-REQUESTER-ID      TO WK-C-KEY-USER-ID.
027400     MOVE "N"                    TO WK-C-DUP-FOUND.
027500
027600     OPEN INPUT ECRPARTC.
027700     IF NOT WK-C-SUCCESSFUL3 AND NOT WK-C-EOF3
027800        GO TO C290-CLOSE-INPUT
027900 END-IF.
028000 C210-READ-NEXT.
028100     READ ECRPARTC NEXT RECORD
028200        AT END
028300           GO TO C290-CLOSE-INPUT
028400 END-READ.
028500     IF PART-RIDE-ID = WK-C-RJON-RIDE-ID
028600           AND PART-USER-ID = WK-C-REQUESTER-ID
028700        MOVE "Y"                TO WK-C-DUP-FOUND
028800 END-IF.
028900     GO TO C210-READ-NEXT.
029000 C290-CLOSE-INPUT.
029100     CLOSE ECRPARTC.
029200     IF WK-C-DUP-IS-FOUND
029300        MOVE "ECR0045"          TO WK-C-RJON-ERROR-CD
029400 END-IF.
029500 C299-CHECK-DUPLICATE-EX.
029600 EXIT.
029700
029800*----------------------------------------------------------------*
029900 D100-APPEND-PARTICIPANT.
030000*----------------------------------------------------------------*
030100     MOVE SPACES                 TO ECRPARTC-REC.
030200     MOVE WK-C-RJON-RIDE-ID      TO PART-RIDE-ID.
030300     MOVE WK-C-REQUESTER-ID      TO PART-USER-ID.
030400     MOVE "REQUESTED"            TO PART-STATUS.
030500     OPEN EXTEND ECRPARTC.
030600     WRITE ECRPARTC-REC.
030700     IF NOT WK-C-SUCCESSFUL3
030800        DISPLAY "ECRRJOIN - WRITE FILE ERROR - ECRPARTC"
030900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS3
031000 END-IF.
031100     CLOSE ECRPARTC.
031200 D199-APPEND-PARTICIPANT-EX.
031300 EXIT.
031400
031500*----------------------------------------------------------------*
031600 D200-RECOMPUTE-OCCUPANCY.
031700*----------------------------------------------------------------*
031800     MOVE ZERO                   TO WK-N-OCC-CNT.
031900     OPEN INPUT ECRPARTC.
032000     IF NOT WK-C-SUCCESSFUL3 AND NOT WK-C-EOF3
032100        GO TO D299-RECOMPUTE-OCCUPANCY-EX
032200 END-IF.
032300 D210-READ-NEXT.
032400     READ ECRPARTC NEXT RECORD
032500        AT END
032600           GO TO D290-CLOSE-INPUT
032700 END-READ.
032800     IF PART-RIDE-ID = WK-C-RJON-RIDE-ID
032900           AND (PART-ST-CONFIRMED OR PART-ST-REQUESTED)
033000        ADD 1                    TO WK-N-OCC-CNT
033100 END-IF.
033200     GO TO D210-READ-NEXT.
033300 D290-CLOSE-INPUT.
033400     CLOSE ECRPARTC.
033500 D299-RECOMPUTE-OCCUPANCY-EX.
033600 EXIT.
033700
033800*----------------------------------------------------------------*
033900 D300-CHECK-CAPACITY.
034000*----------------------------------------------------------------*
034100     MOVE WK-ECR-T-STATUS(WK-ECR-IX) TO WK-C-RJON-STATUS-OUT.
034200     IF WK-N-OCC-CNT NOT < WK-ECR-T-AVAIL-SEATS(WK-ECR-IX)
034300        MOVE "FULL"              TO WK-ECR-T-STATUS(WK-ECR-IX)
034400        MOVE "FULL"              TO WK-C-RJON-STATUS-OUT
034500        MOVE WK-N-ECR-T-RRN(WK-ECR-IX) TO WK-N-RID-RRN
034600        READ ECRRIDMS
034700        MOVE "FULL"              TO RIDE-STATUS
034800        REWRITE ECRRIDMS-REC
034900        IF NOT WK-C-SUCCESSFUL2
035000           DISPLAY "ECRRJOIN - REWRITE FILE ERROR - ECRRIDMS"
035100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
035200           MOVE "ECR0046"       TO WK-C-RJON-ERROR-CD
035300 END-IF
035400 END-IF.
035500 D399-CHECK-CAPACITY-EX.
035600 EXIT.
035700
035800 END-PROGRAM.
035900     EXIT PROGRAM.
