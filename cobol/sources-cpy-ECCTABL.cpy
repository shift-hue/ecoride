000100* ECCTABL.cpybk  -  TRUST-CONNECTION IN-MEMORY TABLE
000200* SAME RELATIVE-FILE + SEARCH ALL SUBSTITUTION, KEYED ON THE
000300* COMPOSITE TC-USER1-ID + TC-USER2-ID (CANONICAL LO/HI ORDER).
000400    01  WK-ECC-TABLE-AREA.
000500        05  WK-N-ECC-TABLE-CNT       PIC S9(05) COMP-3 VALUE ZERO.
000600        05  WK-ECC-TABLE OCCURS 2000 TIMES
000700                ASCENDING KEY IS WK-ECC-T-USER1-ID
000800                                 WK-ECC-T-USER2-ID
000900                INDEXED BY WK-ECC-IX.
001000            10  WK-ECC-T-USER1-ID        PIC X(36).
001100            10  WK-ECC-T-USER2-ID        PIC X(36).
001200            10  WK-N-ECC-T-MUTUAL-CNT    PIC S9(09) COMP-3.
001300            10  WK-N-ECC-T-RRN           PIC S9(09) COMP-3.
001320            10  FILLER                   PIC X(06).
001400*                        RRN IN ECRTRCON - FOR REWRITE
