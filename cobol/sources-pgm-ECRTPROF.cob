000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRTPROF.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 11 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - TRUST LEDGER, BUILD ONE RIDER'S TRUST
000900*              PROFILE.  RESOLVES THE BADGE THROUGH ECRBADGE,
001000*              GATHERS THE RIDER'S TRUST-CONNECTION ROWS, RANKS
001100*              THE TOP 4 BY MUTUAL RIDE COUNT, AND WRITES ONE
001200*              ECRTRPRO REPORT ROW.  UNLIKE THE RIDE LIFECYCLE
001300*              SUBROUTINES, A USER-ID THAT IS NOT ON FILE IS
001400*              TREATED AS A DATA INTEGRITY FAILURE FOR THE WHOLE
001500*              RUN, NOT A SKIPPABLE ERROR CODE - SEE B100.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG     DEV     DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* ECR0016 TMPNGY  11/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002700*                 - INITIAL VERSION.
002800* ECR0042 TMPRSA  06/12/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002900*                 - NO DATE FIELDS ON THIS RECORD - NO CHANGE
003000*                   REQUIRED.
003100* ECR0088 TMPKLB  20/05/2015 - HELPDESK TICKET ECR-6355
003200*                 - A RIDER WITH NO TRUST-CONNECTION ROWS AT ALL
003300*                   WAS ABENDING THIS ROUTINE BECAUSE C100 TRIED
003400*                   TO SORT AN EMPTY TABLE - C200 NOW SKIPS THE
003500*                   SORT WHEN THE COLLECTED COUNT IS UNDER 2.
003600* ECR0105 TMPDJP  19/06/2019 - HELPDESK TICKET ECR-6981
003700*                 - UNRESOLVED PARTNER IDS (RIDER LEFT THE PROGRAM
003800*                   BUT THE CONNECTION ROW SURVIVES) WERE PRINTING
003900*                   AS SPACES ON THE REPORT - D100 NOW DEFAULTS
004000*                   THE NAME TO "Campus Rider" PER THE LEDGER
004100*                   OWNER'S REQUEST SO THE ROW STAYS READABLE.
004200*-----------------------------------------------------------------
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
005300        ORGANIZATION IS RELATIVE
005400        ACCESS MODE IS DYNAMIC
005500        RELATIVE KEY IS WK-N-USR-RRN
005600        FILE STATUS IS WK-C-FILE-STATUS.
005700        SELECT ECRTRCON ASSIGN TO DATABASE-ECRTRCON
005800        ORGANIZATION IS RELATIVE
005900        ACCESS MODE IS DYNAMIC
006000        RELATIVE KEY IS WK-N-TC-RRN
006100        FILE STATUS IS WK-C-FILE-STATUS2.
006200        SELECT ECRTRPRO ASSIGN TO DATABASE-ECRTRPRO
006300        ORGANIZATION IS SEQUENTIAL
006400 FILE STATUS IS WK-C-FILE-STATUS3.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ECUUSRMS
006900        LABEL RECORDS ARE OMITTED
007000 DATA RECORD IS ECUUSRMS-REC.
007100 01  ECUUSRMS-REC.
007200        COPY ECUUSRMS.
007300
007400 FD  ECRTRCON
007500        LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS ECRTRCON-REC.
007700 01  ECRTRCON-REC.
007800        COPY ECRTRCON.
007900
008000 FD  ECRTRPRO
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS ECRTRPRO-REC.
008300 01  ECRTRPRO-REC.
008400        COPY ECRTRPRO.
008500
008600 WORKING-STORAGE SECTION.
008700***********************
008800 01  FILLER                  PIC X(24) VALUE
008900        "** PROGRAM ECRTPROF **".
009000
009100 01  WK-C-SWITCHES.
009200        COPY ECCMWS.
009300 01  WK-C-FILE-STATUS2           PIC X(02).
009400     88  WK-C-SUCCESSFUL2               VALUE "00".
009500 01  WK-C-FILE-STATUS3           PIC X(02).
009600     88  WK-C-SUCCESSFUL3               VALUE "00".
009700
009800 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
009900 01  WK-N-TC-RRN                 PIC S9(09) COMP-3 VALUE ZERO.
010000 01  WK-N-TC-RRN-VIEW REDEFINES WK-N-TC-RRN PIC 9(09).
010100*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
010200
010300 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
010400     88  WK-C-IS-FIRST-TIME         VALUE "Y".
010500
010600        COPY ECUTABL.
010700        COPY ECCTABL.
010800
010900 01  WK-N-FOUND-USR-IX           PIC S9(05) COMP-3 VALUE ZERO.
011000
011100*----------------------------------------------------------------*
011200*    CONNECTION SCRATCH TABLE - EVERY ECCTABL ROW THAT NAMES THE
011300*    RIDER BEING PROFILED, BEFORE THE TOP-4 CUT
011400*----------------------------------------------------------------*
011500 01  WK-C-CONN-TABLE-AREA.
011510     05  FILLER                   PIC X(02).
011600     05  WK-N-CONN-CNT            PIC S9(05) COMP-3 VALUE ZERO.
011700     05  WK-C-CONN-TABLE OCCURS 200 TIMES
011800            INDEXED BY WK-C-CONN-IX.
011900         10  WK-C-CONN-PARTNER-ID    PIC X(36).
012000         10  WK-N-CONN-MUTUAL-CNT    PIC S9(09) COMP-3.
012100         10  WK-N-CONN-ORIG-SEQ      PIC S9(05) COMP-3.
012200
012300 01  WK-C-CONN-SCRATCH.
012400*                        ONE-ROW SWAP SCRATCH FOR THE C200 SORT -
012500*                        NOT A TABLE SLOT
012600     05  WK-C-SCR-PARTNER-ID      PIC X(36).
012700     05  WK-N-SCR-MUTUAL-CNT      PIC S9(09) COMP-3.
012800     05  WK-N-SCR-ORIG-SEQ        PIC S9(05) COMP-3.
012850     05  FILLER                   PIC X(04).
012900
013000 01  WK-C-CONN-SCRATCH-VIEW REDEFINES WK-C-CONN-SCRATCH
013100        PIC X(48).
013200*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
013300*                        WHICHEVER CONNECTION ROW IS MID-SWAP
013400
013500 01  WK-N-SORT-WORK-AREA.
013600     05  WK-C-SORT-IX             PIC S9(05) COMP-3 VALUE ZERO.
013700     05  WK-N-SCAN-IX             PIC S9(05) COMP-3 VALUE ZERO.
013800     05  FILLER                   PIC X(04).
013900
014000 01  WK-N-SORT-WORK-VIEW REDEFINES WK-N-SORT-WORK-AREA PIC X(10).
014100*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
014200*                        THE C200 SORT SUBSCRIPTS IN FLIGHT
014300
014400        COPY BDGE.
014600
014700 01  WK-C-DEFAULT-NAME            PIC X(100) VALUE
014800        "Campus Rider".
014900
015000****************
015100 LINKAGE SECTION.
015200****************
015300        COPY TPRF.
015400
015500        EJECT
015600****************************************
015700 PROCEDURE DIVISION USING WK-C-TPRF-RECORD.
015800****************************************
015900 MAIN-MODULE.
016000
016100     PERFORM A000-PROCESS-CALLED-ROUTINE
016200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
016300     EXIT PROGRAM.
016400
016500*----------------------------------------------------------------*
016600 A000-PROCESS-CALLED-ROUTINE.
016700*----------------------------------------------------------------*
016800     MOVE SPACES                TO WK-C-TPRF-ERROR-CD.
016900     MOVE ZERO                  TO WK-N-CONN-CNT.
017000
017100     IF WK-C-IS-FIRST-TIME
017200        MOVE "N"               TO WK-C-FIRST-TIME
017300        OPEN INPUT ECUUSRMS
017400        OPEN INPUT ECRTRCON
017500        PERFORM A100-LOAD-USER-TABLE
017600           THRU A199-LOAD-USER-TABLE-EX
017700        PERFORM A200-LOAD-TRUST-TABLE
017800           THRU A299-LOAD-TRUST-TABLE-EX
017900        OPEN OUTPUT ECRTRPRO
018000        CLOSE ECRTRPRO
018100 END-IF.
018200
018300     PERFORM B100-FIND-USER
018400        THRU B199-FIND-USER-EX.
018500     PERFORM B200-RESOLVE-BADGE
018600        THRU B299-RESOLVE-BADGE-EX.
018700     PERFORM C100-COLLECT-CONNECTIONS
018800        THRU C199-COLLECT-CONNECTIONS-EX.
018900     PERFORM C200-SORT-CONNECTIONS-DESC
019000        THRU C299-SORT-CONNECTIONS-DESC-EX.
019100     PERFORM D100-RESOLVE-PARTNER-NAMES
019200        THRU D199-RESOLVE-PARTNER-NAMES-EX.
019300     PERFORM E100-WRITE-PROFILE-RECORD
019400        THRU E199-WRITE-PROFILE-RECORD-EX.
019500 A099-PROCESS-CALLED-ROUTINE-EX.
019600 EXIT.
019700
019800*----------------------------------------------------------------*
019900 A100-LOAD-USER-TABLE.
020000*----------------------------------------------------------------*
020100     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
020200     MOVE 1                     TO WK-N-USR-RRN.
020300 A110-READ-NEXT.
020400     READ ECUUSRMS NEXT RECORD
020500        AT END
020600           GO TO A199-LOAD-USER-TABLE-EX
020700 END-READ.
020800     ADD 1                      TO WK-N-ECU-TABLE-CNT.
020900     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
021000     MOVE USER-NAME   TO WK-ECU-T-NAME(WK-N-ECU-TABLE-CNT).
021100     MOVE USER-TRUST-SCORE
021200        TO WK-ECU-T-TRUST-SCORE(WK-N-ECU-TABLE-CNT).
021300     MOVE USER-RIDES-COMPLETED
021400        TO WK-ECU-T-RIDES-CMPLTD(WK-N-ECU-TABLE-CNT).
021500     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
021600     GO TO A110-READ-NEXT.
021700 A199-LOAD-USER-TABLE-EX.
021800 EXIT.
021900
022000*----------------------------------------------------------------*
022100 A200-LOAD-TRUST-TABLE.
022200*----------------------------------------------------------------*
022300     MOVE ZERO                  TO WK-N-ECC-TABLE-CNT.
022400     MOVE 1                     TO WK-N-TC-RRN.
022500 A210-READ-NEXT.
022600     READ ECRTRCON NEXT RECORD
022700        AT END
022800           GO TO A299-LOAD-TRUST-TABLE-EX
022900 END-READ.
023000     ADD 1                      TO WK-N-ECC-TABLE-CNT.
023100     MOVE TC-USER1-ID TO WK-ECC-T-USER1-ID(WK-N-ECC-TABLE-CNT).
023200     MOVE TC-USER2-ID TO WK-ECC-T-USER2-ID(WK-N-ECC-TABLE-CNT).
023300     MOVE TC-MUTUAL-RIDE-COUNT
023400        TO WK-N-ECC-T-MUTUAL-CNT(WK-N-ECC-TABLE-CNT).
023500     MOVE WK-N-TC-RRN TO WK-N-ECC-T-RRN(WK-N-ECC-TABLE-CNT).
023600     GO TO A210-READ-NEXT.
023700 A299-LOAD-TRUST-TABLE-EX.
023800 EXIT.
023900
024000*----------------------------------------------------------------*
024100 B100-FIND-USER.
024200*----------------------------------------------------------------*
024300*    A USER-ID PASSED TO THIS ROUTINE THAT IS NOT ON THE MASTER
024400*    IS A DATA INTEGRITY FAILURE, NOT A SKIPPABLE CONDITION - THE
024500*    WHOLE RUN STOPS HERE SO THE PROBLEM GETS FIXED UPSTREAM.
024600     SET WK-ECU-IX               TO 1.
024700     SEARCH ALL WK-ECU-TABLE
024800        AT END
024900           DISPLAY "ECRTPROF - ABEND - USER ID NOT ON FILE"
025000           DISPLAY "USER ID IS " WK-C-TPRF-USER-ID
025100           MOVE "ECR0401"       TO WK-C-TPRF-ERROR-CD
025200           STOP RUN
025300        WHEN WK-ECU-T-USER-ID(WK-ECU-IX) = WK-C-TPRF-USER-ID
025400           MOVE WK-ECU-IX       TO WK-N-FOUND-USR-IX
025500 END-SEARCH.
025600
025700     MOVE WK-ECU-T-NAME(WK-N-FOUND-USR-IX)      TO WK-C-TPRF-NAME.
025800     MOVE WK-ECU-T-TRUST-SCORE(WK-N-FOUND-USR-IX)
025900        TO WK-N-TPRF-TRUST-SCORE.
026000     MOVE WK-ECU-T-RIDES-CMPLTD(WK-N-FOUND-USR-IX)
026100        TO WK-N-TPRF-RIDES-CMPLTD.
026200 B199-FIND-USER-EX.
026300 EXIT.
026400
026500*----------------------------------------------------------------*
026600 B200-RESOLVE-BADGE.
026700*----------------------------------------------------------------*
026800     MOVE WK-N-TPRF-TRUST-SCORE  TO WK-N-BDGE-TRUST-SCORE.
026900     CALL "ECRBADGE" USING WK-C-BDGE-RECORD.
027000     MOVE WK-C-BDGE-BADGE        TO WK-C-TPRF-BADGE.
027100 B299-RESOLVE-BADGE-EX.
027200 EXIT.
027300
027400*----------------------------------------------------------------*
027500 C100-COLLECT-CONNECTIONS.
027600*----------------------------------------------------------------*
027700     SET WK-ECC-IX                TO 1.
027800 C110-TEST-ONE-PAIR.
027900     IF WK-ECC-IX > WK-N-ECC-TABLE-CNT
028000        GO TO C199-COLLECT-CONNECTIONS-EX
028100 END-IF.
028200     IF WK-N-CONN-CNT NOT < 200
028300        GO TO C199-COLLECT-CONNECTIONS-EX
028400 END-IF.
028500     IF WK-ECC-T-USER1-ID(WK-ECC-IX) = WK-C-TPRF-USER-ID
028600        ADD 1                   TO WK-N-CONN-CNT
028700        MOVE WK-ECC-T-USER2-ID(WK-ECC-IX)
028800           TO WK-C-CONN-PARTNER-ID(WK-N-CONN-CNT)
028900        MOVE WK-N-ECC-T-MUTUAL-CNT(WK-ECC-IX)
029000           TO WK-N-CONN-MUTUAL-CNT(WK-N-CONN-CNT)
029100        MOVE WK-N-CONN-CNT      TO WK-N-CONN-ORIG-SEQ
029200           (WK-N-CONN-CNT)
029300        GO TO C190-NEXT-PAIR
029400 END-IF.
029500     IF WK-ECC-T-USER2-ID(WK-ECC-IX) = WK-C-TPRF-USER-ID
029600        ADD 1                   TO WK-N-CONN-CNT
029700        MOVE WK-ECC-T-USER1-ID(WK-ECC-IX)
029800           TO WK-C-CONN-PARTNER-ID(WK-N-CONN-CNT)
029900        MOVE WK-N-ECC-T-MUTUAL-CNT(WK-ECC-IX)
030000           TO WK-N-CONN-MUTUAL-CNT(WK-N-CONN-CNT)
030100        MOVE WK-N-CONN-CNT      TO WK-N-CONN-ORIG-SEQ
030200           (WK-N-CONN-CNT)
030300 END-IF.
030400 C190-NEXT-PAIR.
030500     SET WK-ECC-IX UP BY 1.
030600     GO TO C110-TEST-ONE-PAIR.
030700 C199-COLLECT-CONNECTIONS-EX.
030800 EXIT.
030900
031000*----------------------------------------------------------------*
031100 C200-SORT-CONNECTIONS-DESC.
031200*----------------------------------------------------------------*
031300*    BUBBLE SORT, DESCENDING ON MUTUAL RIDE COUNT - TIES BROKEN
031400*    ASCENDING ON ORIG-SEQ SO THE ORDER ECCTABL WAS SCANNED IN
031500*    STAYS STABLE.  ECR0088 - SKIP ENTIRELY UNDER 2 ROWS.
031600     MOVE WK-N-CONN-CNT          TO WK-N-TPRF-UNIQ-PARTNERS.
031700     IF WK-N-CONN-CNT < 2
031800        GO TO C299-SORT-CONNECTIONS-DESC-EX
031900 END-IF.
032000     SET WK-C-SORT-IX             TO 1.
032100 C210-OUTER-PASS.
032200     IF WK-C-SORT-IX >= WK-N-CONN-CNT
032300        GO TO C299-SORT-CONNECTIONS-DESC-EX
032400 END-IF.
032500     SET WK-N-SCAN-IX             TO 1.
032600 C220-INNER-PASS.
032700     IF WK-N-SCAN-IX > WK-N-CONN-CNT - WK-C-SORT-IX
032800        SET WK-C-SORT-IX UP BY 1
032900        GO TO C210-OUTER-PASS
033000 END-IF.
033100     IF WK-N-CONN-MUTUAL-CNT(WK-N-SCAN-IX) <
033200           WK-N-CONN-MUTUAL-CNT(WK-N-SCAN-IX + 1)
033300        PERFORM C230-SWAP-ROWS
033400           THRU C239-SWAP-ROWS-EX
033500        GO TO C240-NEXT-COMPARE
033600 END-IF.
033700     IF WK-N-CONN-MUTUAL-CNT(WK-N-SCAN-IX) =
033800           WK-N-CONN-MUTUAL-CNT(WK-N-SCAN-IX + 1)
033900           AND WK-N-CONN-ORIG-SEQ(WK-N-SCAN-IX) >
034000              WK-N-CONN-ORIG-SEQ(WK-N-SCAN-IX + 1)
034100        PERFORM C230-SWAP-ROWS
034200           THRU C239-SWAP-ROWS-EX
034300 END-IF.
034400 C240-NEXT-COMPARE.
034500     SET WK-N-SCAN-IX UP BY 1.
034600     GO TO C220-INNER-PASS.
034700 C230-SWAP-ROWS.
034800     MOVE WK-C-CONN-TABLE(WK-N-SCAN-IX)   TO WK-C-CONN-SCRATCH.
034900     MOVE WK-C-CONN-TABLE(WK-N-SCAN-IX + 1)
035000        TO WK-C-CONN-TABLE(WK-N-SCAN-IX).
035100     MOVE WK-C-CONN-SCRATCH
035200        TO WK-C-CONN-TABLE(WK-N-SCAN-IX + 1).
035300 C239-SWAP-ROWS-EX.
035400 EXIT.
035500 C299-SORT-CONNECTIONS-DESC-EX.
035600 EXIT.
035700
035800*----------------------------------------------------------------*
035900 D100-RESOLVE-PARTNER-NAMES.
036000*----------------------------------------------------------------*
036100     MOVE SPACES TO WK-C-TPRF-TOP-CONN(1) WK-C-TPRF-TOP-CONN(2)
036200        WK-C-TPRF-TOP-CONN(3) WK-C-TPRF-TOP-CONN(4).
036300     MOVE ZERO TO WK-N-TPRF-CONN-RIDES(1)
036400        WK-N-TPRF-CONN-RIDES(2) WK-N-TPRF-CONN-RIDES(3)
036500        WK-N-TPRF-CONN-RIDES(4).
036600     SET WK-C-CONN-IX             TO 1.
036700 D110-FILL-ONE-SLOT.
036800     IF WK-C-CONN-IX > 4
036900        GO TO D199-RESOLVE-PARTNER-NAMES-EX
037000 END-IF.
037100     IF WK-C-CONN-IX > WK-N-CONN-CNT
037200        GO TO D199-RESOLVE-PARTNER-NAMES-EX
037300 END-IF.
037400     MOVE WK-C-CONN-PARTNER-ID(WK-C-CONN-IX)
037500        TO WK-C-TPRF-CONN-ID(WK-C-CONN-IX).
037600     MOVE WK-N-CONN-MUTUAL-CNT(WK-C-CONN-IX)
037700        TO WK-N-TPRF-CONN-RIDES(WK-C-CONN-IX).
037800     SET WK-ECU-IX                TO 1.
037900     SEARCH ALL WK-ECU-TABLE
038000        AT END
038100           MOVE WK-C-DEFAULT-NAME
038200              TO WK-C-TPRF-CONN-NAME(WK-C-CONN-IX)
038300        WHEN WK-ECU-T-USER-ID(WK-ECU-IX) =
038400              WK-C-CONN-PARTNER-ID(WK-C-CONN-IX)
038500           MOVE WK-ECU-T-NAME(WK-ECU-IX)
038600              TO WK-C-TPRF-CONN-NAME(WK-C-CONN-IX)
038700 END-SEARCH.
038800     SET WK-C-CONN-IX UP BY 1.
038900     GO TO D110-FILL-ONE-SLOT.
039000 D199-RESOLVE-PARTNER-NAMES-EX.
039100 EXIT.
039200
039300*----------------------------------------------------------------*
039400 E100-WRITE-PROFILE-RECORD.
039500*----------------------------------------------------------------*
039600     MOVE SPACES                 TO ECRTRPRO-REC.
039700     MOVE WK-C-TPRF-USER-ID       TO TP-USER-ID.
039800     MOVE WK-C-TPRF-NAME          TO TP-NAME.
039900     MOVE WK-N-TPRF-TRUST-SCORE   TO TP-TRUST-SCORE.
040000     MOVE WK-C-TPRF-BADGE         TO TP-BADGE.
040100     MOVE WK-N-TPRF-RIDES-CMPLTD  TO TP-RIDES-COMPLETED.
040200     MOVE WK-N-TPRF-UNIQ-PARTNERS TO TP-UNIQUE-PARTNERS.
040300     MOVE WK-C-TPRF-CONN-ID(1)    TO TP-CONN-USER-ID(1).
040400     MOVE WK-C-TPRF-CONN-NAME(1)  TO TP-CONN-NAME(1).
040500     MOVE WK-N-TPRF-CONN-RIDES(1) TO TP-CONN-MUTUAL-RIDES(1).
040600     MOVE WK-C-TPRF-CONN-ID(2)    TO TP-CONN-USER-ID(2).
040700     MOVE WK-C-TPRF-CONN-NAME(2)  TO TP-CONN-NAME(2).
040800     MOVE WK-N-TPRF-CONN-RIDES(2) TO TP-CONN-MUTUAL-RIDES(2).
040900     MOVE WK-C-TPRF-CONN-ID(3)    TO TP-CONN-USER-ID(3).
041000     MOVE WK-C-TPRF-CONN-NAME(3)  TO TP-CONN-NAME(3).
041100     MOVE WK-N-TPRF-CONN-RIDES(3) TO TP-CONN-MUTUAL-RIDES(3).
041200     MOVE WK-C-TPRF-CONN-ID(4)    TO TP-CONN-USER-ID(4).
041300     MOVE WK-C-TPRF-CONN-NAME(4)  TO TP-CONN-NAME(4).
041400     MOVE WK-N-TPRF-CONN-RIDES(4) TO TP-CONN-MUTUAL-RIDES(4).
041500
041600     OPEN EXTEND ECRTRPRO.
041700     WRITE ECRTRPRO-REC.
041800     IF NOT WK-C-SUCCESSFUL3
041900        DISPLAY "ECRTPROF - WRITE FILE ERROR - ECRTRPRO"
042000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS3
042100        MOVE "ECR0402"          TO WK-C-TPRF-ERROR-CD
042200 END-IF.
042300     CLOSE ECRTRPRO.
042400 E199-WRITE-PROFILE-RECORD-EX.
042500 EXIT.
042600
042700 END-PROGRAM.
042800     EXIT PROGRAM.
