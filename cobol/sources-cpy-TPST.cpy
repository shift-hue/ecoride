000100* TPST.cpybk  -  LINKAGE RECORD FOR ECRTPOST (RECORD-SHARED-RIDE)
000200    01  WK-C-TPST-RECORD.
000300        05  WK-C-TPST-INPUT.
000400            10  WK-C-TPST-USER-A-ID       PIC X(36).
000500            10  WK-C-TPST-USER-B-ID       PIC X(36).
000550            10  FILLER                    PIC X(04).
000600        05  WK-C-TPST-OUTPUT.
000700            10  WK-C-TPST-ERROR-CD        PIC X(07).
000800            10  WK-N-TPST-NEW-COUNT       PIC S9(09) COMP-3.
000900*                        TC-MUTUAL-RIDE-COUNT AFTER THIS POST
000950            10  FILLER                    PIC X(04).
