000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRRCRE1.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 13 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - RIDE LIFECYCLE, CREATE.  BUILDS A NEW
000900*              RIDE-MASTER RECORD FROM THE DRIVER'S OFFER AND
001000*              WRITES IT WITH RIDE-STATUS OPEN.  THE CALLER
001100*              (THE RIDE-OFFER SCREEN PROGRAM, NOT IN THIS
001200*              SOURCE TREE) SUPPLIES THE RIDE-ID ALREADY - WE DO
001300*              NOT GENERATE UUIDS ON THIS BOX.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* TAG     DEV     DATE        DESCRIPTION
002100*
002200*-----------------------------------------------------------------
002300*
002400* ECR0010 TMPNGY  13/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002500*                 - INITIAL VERSION.
002600* ECR0036 TMPRSA  28/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002700*                 - RIDE-DEPARTURE-TS CARRIES A 4-DIGIT YEAR
002800*                   ALREADY - CONFIRMED NO WINDOWING IN THIS PGM.
002900* ECR0071 TMPKLB  19/06/2011 - HELPDESK TICKET ECR-5340
003000*                 - DRIVER EMAIL DID NOT RESOLVE TO A USER-MASTER
003100*                   ROW - WAS ABENDING THE CALLING JOB.  NOW
003200*                   RETURNS ECR0031 AND LETS THE CALLER DECIDE.
003300* ECR0099 TMPDJP  09/04/2018 - HELPDESK TICKET ECR-6944
003400*                 - NEW RIDE ROWS WERE NOT BEING ADDED TO THE
003500*                   IN-MEMORY WK-ECR-TABLE-AREA, SO A SECOND
003600*                   CREATE IN THE SAME RUN COULD REUSE AN RRN -
003700*                   ADDED THE APPEND-AND-RESORT IN C200.
003710* ECR0110 TMPRHK  22/07/2020 - HELPDESK TICKET ECR-7188
003720*                 - THE ECR0099 FIX ABOVE ONLY EVER APPENDED THE
003730*                   NEW ROW - THE "RESORT" IT CLAIMED WAS NEVER
003740*                   WRITTEN, SO WK-ECR-TABLE COULD GO OUT OF
003750*                   ASCENDING RIDE-ID ORDER ON ANY CREATE WHOSE
003760*                   ID DIDN'T SORT HIGH, BREAKING SEARCH ALL
003770*                   ELSEWHERE IN THE JOB STREAM.  ADDED THE REAL
003780*                   C300-RESORT-ON-INSERT BUBBLE-LEFT LOGIC (SAME
003790*                   SHAPE AS ECRTPOST'S OWN TABLE INSERT) AND
003791*                   WIRED IT INTO THE END OF C200.
003800*-----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
004900        ORGANIZATION IS RELATIVE
005000        ACCESS MODE IS DYNAMIC
005100        RELATIVE KEY IS WK-N-USR-RRN
005200        FILE STATUS IS WK-C-FILE-STATUS.
005300        SELECT ECRRIDMS ASSIGN TO DATABASE-ECRRIDMS
005400        ORGANIZATION IS RELATIVE
005500        ACCESS MODE IS DYNAMIC
005600        RELATIVE KEY IS WK-N-RID-RRN
005700 FILE STATUS IS WK-C-FILE-STATUS2.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ECUUSRMS
006200        LABEL RECORDS ARE OMITTED
006300 DATA RECORD IS ECUUSRMS-REC.
006400 01  ECUUSRMS-REC.
006500        COPY ECUUSRMS.
006600
006700 FD  ECRRIDMS
006800        LABEL RECORDS ARE OMITTED
006900 DATA RECORD IS ECRRIDMS-REC.
007000 01  ECRRIDMS-REC.
007100        COPY ECRRIDMS.
007200
007300 WORKING-STORAGE SECTION.
007400***********************
007500 01  FILLER                  PIC X(24) VALUE
007600        "** PROGRAM ECRRCRE1 **".
007700
007800 01  WK-C-SWITCHES.
007900        COPY ECCMWS.
008000 01  WK-C-FILE-STATUS2           PIC X(02).
008100     88  WK-C-SUCCESSFUL2               VALUE "00".
008200
008300 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
008400 01  WK-N-USR-RRN-VIEW REDEFINES WK-N-USR-RRN PIC 9(09).
008500*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
008600 01  WK-N-RID-RRN                PIC S9(09) COMP-3 VALUE ZERO.
008700 01  WK-N-RID-RRN-VIEW REDEFINES WK-N-RID-RRN PIC 9(09).
008800*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
008900
009000 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
009100     88  WK-C-IS-FIRST-TIME         VALUE "Y".
009200
009300        COPY ECUTABL.
009400        COPY ECRTABL.
009500
009600 01  WK-C-NEW-ROW-AREA.
009700     05  WK-C-NEW-ROW-ZONE       PIC X(50).
009800     05  WK-C-NEW-ROW-DEST       PIC X(100).
009900     05  FILLER                  PIC X(04).
010000 01  WK-C-NEW-ROW-VIEW REDEFINES WK-C-NEW-ROW-AREA PIC X(154).
010100*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP
010200*                        OF THE ZONE/DESTINATION JUST BUILT
010210
010220 01  WK-N-IX-AREA.
010230     05  WK-N-SHIFT-IX           PIC S9(05) COMP-3 VALUE ZERO.
010240     05  FILLER                  PIC X(04).
010250
010260*----------------------------------------------------------------*
010270*    C300 BUBBLES THE JUST-APPENDED ROW LEFTWARD SO WK-ECR-TABLE
010280*    STAYS IN ASCENDING RIDE-ID ORDER FOR SEARCH ALL, SAME
010290*    SCRATCH-ROW IDIOM ECRTPOST USES FOR ITS OWN TABLE INSERT
010300*----------------------------------------------------------------*
010310 01  WK-C-SHIFT-SCRATCH.
010320     05  WK-C-SCR-RIDE-ID        PIC X(36).
010330     05  WK-C-SCR-DRIVER-ID      PIC X(36).
010340     05  WK-C-SCR-PICKUP-ZONE    PIC X(50).
010350     05  WK-C-SCR-DESTINATION    PIC X(100).
010360     05  WK-C-SCR-DEPART-TS      PIC X(20).
010370     05  WK-N-SCR-AVAIL-SEATS    PIC S9(04) COMP-3.
010380     05  WK-C-SCR-STATUS         PIC X(10).
010390     05  WK-C-SCR-SUBSCRIPTION   PIC X(01).
010400     05  WK-N-SCR-PRICE          PIC S9(08)V99 COMP-3.
010410     05  WK-N-SCR-RRN            PIC S9(09) COMP-3.
010420     05  FILLER                  PIC X(06).
010430 01  WK-C-SHIFT-VIEW REDEFINES WK-C-SHIFT-SCRATCH PIC X(273).
010440*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
010450*                        THE ROW BEING BUBBLED DURING C300
010460
010470****************
010500 LINKAGE SECTION.
010600****************
010700        COPY RCRE.
010800
010900        EJECT
011000****************************************
011100 PROCEDURE DIVISION USING WK-C-RCRE-RECORD.
011200****************************************
011300 MAIN-MODULE.
011400
011500     PERFORM A000-PROCESS-CALLED-ROUTINE
011600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011700     EXIT PROGRAM.
011800
011900*----------------------------------------------------------------*
012000 A000-PROCESS-CALLED-ROUTINE.
012100*----------------------------------------------------------------*
012200     MOVE SPACES                TO WK-C-RCRE-ERROR-CD.
012300
012400     IF WK-C-IS-FIRST-TIME
012500        MOVE "N"               TO WK-C-FIRST-TIME
012600        OPEN I-O ECUUSRMS
012700        OPEN I-O ECRRIDMS
012800        PERFORM A100-LOAD-USER-TABLE
012900           THRU A199-LOAD-USER-TABLE-EX
013000        PERFORM A200-LOAD-RIDE-TABLE
013100           THRU A299-LOAD-RIDE-TABLE-EX
013200 END-IF.
013300
013400     PERFORM B100-FIND-DRIVER
013500        THRU B199-FIND-DRIVER-EX.
013600     IF WK-C-RCRE-ERROR-CD NOT = SPACES
013700        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013800 END-IF.
013900
014000     PERFORM C100-BUILD-RIDE-ROW
014100        THRU C199-BUILD-RIDE-ROW-EX.
014200     PERFORM C200-WRITE-AND-APPEND
014300        THRU C299-WRITE-AND-APPEND-EX.
014400 A099-PROCESS-CALLED-ROUTINE-EX.
014500 EXIT.
014600
014700*----------------------------------------------------------------*
014800 A100-LOAD-USER-TABLE.
014900*----------------------------------------------------------------*
015000     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
015100     MOVE 1                     TO WK-N-USR-RRN.
015200 A110-READ-NEXT.
015300     READ ECUUSRMS NEXT RECORD
015400        AT END
015500           GO TO A199-LOAD-USER-TABLE-EX
015600 END-READ.
015700     ADD 1                      TO WK-N-ECU-TABLE-CNT.
015800     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
015900     MOVE USER-NAME   TO WK-ECU-T-NAME(WK-N-ECU-TABLE-CNT).
016000     MOVE USER-EMAIL  TO WK-ECU-T-EMAIL(WK-N-ECU-TABLE-CNT).
016100     MOVE USER-DEPARTMENT
016200        TO WK-ECU-T-DEPARTMENT(WK-N-ECU-TABLE-CNT).
016300     MOVE USER-TRUST-SCORE
016400        TO WK-ECU-T-TRUST-SCORE(WK-N-ECU-TABLE-CNT).
016500     MOVE USER-RIDES-COMPLETED
016600        TO WK-ECU-T-RIDES-CMPLTD(WK-N-ECU-TABLE-CNT).
016700     MOVE USER-CARBON-CREDITS
016800        TO WK-ECU-T-CARBON-CR(WK-N-ECU-TABLE-CNT).
016900     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
017000     GO TO A110-READ-NEXT.
017100 A199-LOAD-USER-TABLE-EX.
017200 EXIT.
017300
017400*----------------------------------------------------------------*
017500 A200-LOAD-RIDE-TABLE.
017600*----------------------------------------------------------------*
017700     MOVE ZERO                  TO WK-N-ECR-TABLE-CNT.
017800     MOVE 1                     TO WK-N-RID-RRN.
017900 A210-READ-NEXT.
018000     READ ECRRIDMS NEXT RECORD
018100        AT END
018200           GO TO A299-LOAD-RIDE-TABLE-EX
018300 END-READ.
018400     ADD 1                      TO WK-N-ECR-TABLE-CNT.
018500     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
018600     MOVE RIDE-DRIVER-ID
018700        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
018800     MOVE RIDE-PICKUP-ZONE
018900        TO WK-ECR-T-PICKUP-ZONE(WK-N-ECR-TABLE-CNT).
019000     MOVE RIDE-DESTINATION
019100        TO WK-ECR-T-DESTINATION(WK-N-ECR-TABLE-CNT).
019200     MOVE RIDE-DEPARTURE-TS
019300        TO WK-ECR-T-DEPART-TS(WK-N-ECR-TABLE-CNT).
019400     MOVE RIDE-AVAILABLE-SEATS
019500        TO WK-ECR-T-AVAIL-SEATS(WK-N-ECR-TABLE-CNT).
019600     MOVE RIDE-STATUS TO WK-ECR-T-STATUS(WK-N-ECR-TABLE-CNT).
019700     MOVE RIDE-SUBSCRIPTION
019800        TO WK-ECR-T-SUBSCRIPTION(WK-N-ECR-TABLE-CNT).
019900     MOVE RIDE-PRICE-PER-SEAT
020000        TO WK-ECR-T-PRICE(WK-N-ECR-TABLE-CNT).
020100     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
020200     GO TO A210-READ-NEXT.
020300 A299-LOAD-RIDE-TABLE-EX.
020400 EXIT.
020500
020600*----------------------------------------------------------------*
020700 B100-FIND-DRIVER.
020800*----------------------------------------------------------------*
020900     MOVE "N"                    TO WK-C-FOUND-SW.
021000     SET WK-ECU-IX               TO 1.
021100     SEARCH WK-ECU-TABLE
021200        AT END
021300           MOVE "ECR0031"       TO WK-C-RCRE-ERROR-CD
021400        WHEN WK-ECU-T-EMAIL(WK-ECU-IX) = WK-C-RCRE-DRIVER-EMAIL
021500           MOVE "Y"             TO WK-C-FOUND-SW
021600 END-SEARCH.
021700 B199-FIND-DRIVER-EX.
021800 EXIT.
021900
022000*----------------------------------------------------------------*
022100 C100-BUILD-RIDE-ROW.
022200*----------------------------------------------------------------*
022300     MOVE SPACES                    TO ECRRIDMS-REC.
022400     MOVE WK-C-RCRE-RIDE-ID         TO RIDE-ID.
022500     MOVE WK-ECU-T-USER-ID(WK-ECU-IX) TO RIDE-DRIVER-ID.
022600     MOVE WK-C-RCRE-PICKUP-ZONE     TO RIDE-PICKUP-ZONE.
022700     MOVE WK-C-RCRE-DESTINATION     TO RIDE-DESTINATION.
022800     MOVE WK-C-RCRE-DEPARTURE-TS    TO RIDE-DEPARTURE-TS.
022900     MOVE WK-N-RCRE-AVAIL-SEATS     TO RIDE-AVAILABLE-SEATS.
023000     MOVE "OPEN"                    TO RIDE-STATUS.
023100     MOVE WK-C-RCRE-SUBSCRIPTION    TO RIDE-SUBSCRIPTION.
023200     MOVE WK-N-RCRE-PRICE-PER-SEAT  TO RIDE-PRICE-PER-SEAT.
023300 C199-BUILD-RIDE-ROW-EX.
023400 EXIT.
023500
023600*----------------------------------------------------------------*
023700 C200-WRITE-AND-APPEND.
023800*----------------------------------------------------------------*
023900     ADD 1                       TO WK-N-ECR-TABLE-CNT.
024000     MOVE WK-N-ECR-TABLE-CNT     TO WK-N-RID-RRN.
024100     WRITE ECRRIDMS-REC.
024200     IF NOT WK-C-SUCCESSFUL2
024300        DISPLAY "ECRRCRE1 - WRITE FILE ERROR - ECRRIDMS"
024400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS2
024500        MOVE "ECR0032"          TO WK-C-RCRE-ERROR-CD
024600        SUBTRACT 1 FROM WK-N-ECR-TABLE-CNT
024700        GO TO C299-WRITE-AND-APPEND-EX
024800 END-IF.
024900     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
025000     MOVE RIDE-DRIVER-ID
025100        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
025200     MOVE RIDE-PICKUP-ZONE
025300        TO WK-ECR-T-PICKUP-ZONE(WK-N-ECR-TABLE-CNT).
025400     MOVE RIDE-DESTINATION
025500        TO WK-ECR-T-DESTINATION(WK-N-ECR-TABLE-CNT).
025600     MOVE RIDE-DEPARTURE-TS
025700        TO WK-ECR-T-DEPART-TS(WK-N-ECR-TABLE-CNT).
025800     MOVE RIDE-AVAILABLE-SEATS
025900        TO WK-ECR-T-AVAIL-SEATS(WK-N-ECR-TABLE-CNT).
026000     MOVE RIDE-STATUS TO WK-ECR-T-STATUS(WK-N-ECR-TABLE-CNT).
026100     MOVE RIDE-SUBSCRIPTION
026200        TO WK-ECR-T-SUBSCRIPTION(WK-N-ECR-TABLE-CNT).
026300     MOVE RIDE-PRICE-PER-SEAT
026400        TO WK-ECR-T-PRICE(WK-N-ECR-TABLE-CNT).
026500     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
026510*----------------------------------------------------------------*
026520*    ECR0110 - BUBBLE THE NEW ROW LEFTWARD SO WK-ECR-TABLE STAYS
026530*    IN ASCENDING RIDE-ID ORDER - SEE C300 BELOW
026540*----------------------------------------------------------------*
026550     PERFORM C300-RESORT-ON-INSERT
026560        THRU C399-RESORT-ON-INSERT-EX.
026600 C299-WRITE-AND-APPEND-EX.
026700 EXIT.
026800
026810*----------------------------------------------------------------*
026820 C300-RESORT-ON-INSERT.
026830*----------------------------------------------------------------*
026840*    THE NEW ROW LANDED AT THE BOTTOM OF THE TABLE - BUBBLE IT
026850*    LEFTWARD UNTIL ITS KEY IS NOT LESS THAN ITS LEFT NEIGHBOUR,
026860*    KEEPING WK-ECR-TABLE IN ASCENDING RIDE-ID ORDER FOR SEARCH
026870*    ALL - SAME SCRATCH-ROW IDIOM ECRTPOST USES ON ITS OWN TABLE
026880     MOVE WK-N-ECR-TABLE-CNT      TO WK-N-SHIFT-IX.
026890 C310-SHIFT-LEFT.
026900     IF WK-N-SHIFT-IX < 2
026910        GO TO C399-RESORT-ON-INSERT-EX
026920 END-IF.
026930     IF WK-ECR-T-RIDE-ID(WK-N-SHIFT-IX) >
026940           WK-ECR-T-RIDE-ID(WK-N-SHIFT-IX - 1)
026950        GO TO C399-RESORT-ON-INSERT-EX
026960 END-IF.
026970     MOVE WK-ECR-T-RIDE-ID(WK-N-SHIFT-IX)
026980        TO WK-C-SCR-RIDE-ID.
026990     MOVE WK-ECR-T-DRIVER-ID(WK-N-SHIFT-IX)
027000        TO WK-C-SCR-DRIVER-ID.
027010     MOVE WK-ECR-T-PICKUP-ZONE(WK-N-SHIFT-IX)
027020        TO WK-C-SCR-PICKUP-ZONE.
027030     MOVE WK-ECR-T-DESTINATION(WK-N-SHIFT-IX)
027040        TO WK-C-SCR-DESTINATION.
027050     MOVE WK-ECR-T-DEPART-TS(WK-N-SHIFT-IX)
027060        TO WK-C-SCR-DEPART-TS.
027070     MOVE WK-ECR-T-AVAIL-SEATS(WK-N-SHIFT-IX)
027080        TO WK-N-SCR-AVAIL-SEATS.
027090     MOVE WK-ECR-T-STATUS(WK-N-SHIFT-IX)
027100        TO WK-C-SCR-STATUS.
027110     MOVE WK-ECR-T-SUBSCRIPTION(WK-N-SHIFT-IX)
027120        TO WK-C-SCR-SUBSCRIPTION.
027130     MOVE WK-ECR-T-PRICE(WK-N-SHIFT-IX)
027140        TO WK-N-SCR-PRICE.
027150     MOVE WK-N-ECR-T-RRN(WK-N-SHIFT-IX)
027160        TO WK-N-SCR-RRN.
027170     MOVE WK-ECR-TABLE(WK-N-SHIFT-IX - 1)
027180        TO WK-ECR-TABLE(WK-N-SHIFT-IX).
027190     MOVE WK-C-SCR-RIDE-ID
027200        TO WK-ECR-T-RIDE-ID(WK-N-SHIFT-IX - 1).
027210     MOVE WK-C-SCR-DRIVER-ID
027220        TO WK-ECR-T-DRIVER-ID(WK-N-SHIFT-IX - 1).
027230     MOVE WK-C-SCR-PICKUP-ZONE
027240        TO WK-ECR-T-PICKUP-ZONE(WK-N-SHIFT-IX - 1).
027250     MOVE WK-C-SCR-DESTINATION
027260        TO WK-ECR-T-DESTINATION(WK-N-SHIFT-IX - 1).
027270     MOVE WK-C-SCR-DEPART-TS
027280        TO WK-ECR-T-DEPART-TS(WK-N-SHIFT-IX - 1).
027290     MOVE WK-N-SCR-AVAIL-SEATS
027300        TO WK-ECR-T-AVAIL-SEATS(WK-N-SHIFT-IX - 1).
027310     MOVE WK-C-SCR-STATUS
027320        TO WK-ECR-T-STATUS(WK-N-SHIFT-IX - 1).
027330     MOVE WK-C-SCR-SUBSCRIPTION
027340        TO WK-ECR-T-SUBSCRIPTION(WK-N-SHIFT-IX - 1).
027350     MOVE WK-N-SCR-PRICE
027360        TO WK-ECR-T-PRICE(WK-N-SHIFT-IX - 1).
027370     MOVE WK-N-SCR-RRN
027380        TO WK-N-ECR-T-RRN(WK-N-SHIFT-IX - 1).
027390     SUBTRACT 1 FROM WK-N-SHIFT-IX.
027400     GO TO C310-SHIFT-LEFT.
027410 C399-RESORT-ON-INSERT-EX.
027420 EXIT.
027430
027900 END-PROGRAM.
027910     EXIT PROGRAM.
