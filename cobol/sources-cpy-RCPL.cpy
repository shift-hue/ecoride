000100* RCPL.cpybk  -  LINKAGE FOR ECRRCPL1 (RIDE LIFECYCLE - COMPLETE)
000200    01  WK-C-RCPL-RECORD.
000300        05  WK-C-RCPL-INPUT.
000400            10  WK-C-RCPL-DRIVER-EMAIL    PIC X(150).
000500            10  WK-C-RCPL-RIDE-ID         PIC X(36).
000550            10  FILLER                    PIC X(04).
000600        05  WK-C-RCPL-OUTPUT.
000700            10  WK-C-RCPL-ERROR-CD        PIC X(07).
000800            10  WK-N-RCPL-PART-CNT        PIC S9(07) COMP-3.
000900*                        CONFIRMED PARTICIPANTS PROCESSED
001000            10  WK-N-RCPL-TRUST-PTS       PIC S9(07) COMP-3.
001100*                        SUM OF TRUST-SCORE POINTS POSTED
001200            10  WK-N-RCPL-CONN-CNT        PIC S9(07) COMP-3.
001300*                        TRUST-CONNECTION UPDATES PERFORMED
001350            10  FILLER                    PIC X(04).
