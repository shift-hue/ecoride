000100* TPRF.cpybk  -  LINKAGE RECORD FOR ECRTPROF (GET-TRUST-PROFILE)
000200    01  WK-C-TPRF-RECORD.
000300        05  WK-C-TPRF-INPUT.
000400            10  WK-C-TPRF-USER-ID         PIC X(36).
000450            10  FILLER                    PIC X(04).
000500        05  WK-C-TPRF-OUTPUT.
000600            10  WK-C-TPRF-ERROR-CD        PIC X(07).
000700            10  WK-C-TPRF-NAME            PIC X(100).
000800            10  WK-N-TPRF-TRUST-SCORE     PIC S9(09) COMP-3.
000900            10  WK-C-TPRF-BADGE           PIC X(10).
001000            10  WK-N-TPRF-RIDES-CMPLTD    PIC S9(09) COMP-3.
001100            10  WK-N-TPRF-UNIQ-PARTNERS   PIC S9(09) COMP-3.
001200            10  WK-C-TPRF-TOP-CONN OCCURS 4 TIMES.
001300                15  WK-C-TPRF-CONN-ID     PIC X(36).
001400                15  WK-C-TPRF-CONN-NAME   PIC X(100).
001500                15  WK-N-TPRF-CONN-RIDES  PIC S9(09) COMP-3.
001550            10  FILLER                    PIC X(04).
