000100* BDGE.cpybk  -  LINKAGE RECORD FOR ECRBADGE (BADGE RESOLVER)
000200    01  WK-C-BDGE-RECORD.
000300        05  WK-C-BDGE-INPUT.
000400            10  WK-N-BDGE-TRUST-SCORE     PIC S9(09) COMP-3.
000420            10  FILLER                    PIC X(04).
000500        05  WK-C-BDGE-OUTPUT.
000600            10  WK-C-BDGE-BADGE           PIC X(10).
000700*                        BRONZE / SILVER / GOLD / PLATINUM
000720            10  FILLER                    PIC X(04).
