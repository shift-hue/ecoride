000100* ECUTABL.cpybk  -  USER-MASTER IN-MEMORY TABLE
000200* NO ISAM ON THIS BOX FOR RELATIVE FILE ECUUSRMS, SO EVERY BATCH
000300* PROGRAM THAT NEEDS IT LOADS THE WHOLE FILE HERE ON ITS OWN
000400* FIRST-TIME PASS AND SEARCHES WITH SEARCH ALL.
000500    01  WK-ECU-TABLE-AREA.
000600        05  WK-N-ECU-TABLE-CNT       PIC S9(05) COMP-3 VALUE ZERO.
000700        05  WK-ECU-TABLE OCCURS 500 TIMES
000800                ASCENDING KEY IS WK-ECU-T-USER-ID
000900                INDEXED BY WK-ECU-IX.
001000            10  WK-ECU-T-USER-ID         PIC X(36).
001100            10  WK-ECU-T-NAME            PIC X(100).
001200            10  WK-ECU-T-EMAIL           PIC X(150).
001300            10  WK-ECU-T-DEPARTMENT      PIC X(100).
001400            10  WK-ECU-T-TRUST-SCORE     PIC S9(09) COMP-3.
001500            10  WK-ECU-T-RIDES-CMPLTD    PIC S9(09) COMP-3.
001600            10  WK-ECU-T-CARBON-CR       PIC S9(09) COMP-3.
001700            10  WK-N-ECU-T-RRN           PIC S9(09) COMP-3.
001720            10  FILLER                   PIC X(06).
001800*                        RRN IN ECUUSRMS - FOR REWRITE
