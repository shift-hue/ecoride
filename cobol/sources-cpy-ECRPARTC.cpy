000100* ECRPARTC.cpybk
000200    05  ECRPARTC-RECORD          PIC X(100).
000300* I-O FORMAT:ECRPARTR  FROM FILE ECRPARTC   OF LIBRARY ECRLIB
000400* LINE-SEQUENTIAL, APPEND-ONLY - SCANNED, NOT KEYED
000500*
000600    05  ECRPARTR  REDEFINES ECRPARTC-RECORD.
000700    06  PART-RIDE-ID             PIC X(36).
000800*                        FK TO ECRRIDMS
000900    06  PART-USER-ID             PIC X(36).
001000*                        FK TO ECUUSRMS
001100    06  PART-STATUS              PIC X(10).
001200*                        REQUESTED / CONFIRMED
001300        88  PART-ST-REQUESTED               VALUE "REQUESTED".
001400        88  PART-ST-CONFIRMED               VALUE "CONFIRMED".
001500    06  FILLER                   PIC X(18).
