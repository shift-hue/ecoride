000100* RCAN.cpybk  -  LINKAGE FOR ECRRCANC (RIDE LIFECYCLE - CANCEL)
000200    01  WK-C-RCAN-RECORD.
000300        05  WK-C-RCAN-INPUT.
000400            10  WK-C-RCAN-REQ-EMAIL       PIC X(150).
000500            10  WK-C-RCAN-RIDE-ID         PIC X(36).
000550            10  FILLER                    PIC X(04).
000600        05  WK-C-RCAN-OUTPUT.
000700            10  WK-C-RCAN-ERROR-CD        PIC X(07).
000750            10  FILLER                    PIC X(04).
