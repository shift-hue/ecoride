000100* ECRTRCON.cpybk
000200    05  ECRTRCON-RECORD          PIC X(100).
000300* I-O FORMAT:ECRTRCNR  FROM FILE ECRTRCON   OF LIBRARY ECRLIB
000400* KEYED ON COMPOSITE TC-USER1-ID + TC-USER2-ID (CANONICAL LO/HI)
000500*
000600    05  ECRTRCNR  REDEFINES ECRTRCON-RECORD.
000700    06  TC-USER1-ID              PIC X(36).
000800*                        CANONICAL "LOW" UUID OF THE PAIR
000900    06  TC-USER2-ID              PIC X(36).
001000*                        CANONICAL "HIGH" UUID OF THE PAIR
001100    06  TC-MUTUAL-RIDE-COUNT     PIC S9(09) COMP-3.
001200*                        SHARED-RIDE COUNT - NEVER DECREMENTS
001300    06  FILLER                   PIC X(23).
