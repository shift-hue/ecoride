000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRMSCOR.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 07 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - SCORE ONE CANDIDATE RIDE AGAINST A
000900*              RIDER'S SEARCH REQUEST.  CALLED ONCE PER CANDIDATE
001000*              BY ECRMMTC1 (THE MATCHING ENGINE DRIVER) - THE
001100*              DRIVER HAS ALREADY DECIDED THE RIDE PASSES THE
001200*              ZONE/DEST/WINDOW/STATUS FILTER, THIS ROUTINE ONLY
001300*              DOES THE POINTS MATH.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* TAG     DEV     DATE        DESCRIPTION
002100*
002200*-----------------------------------------------------------------
002300*
002400* ECR0007 TMPNGY  07/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002500*                 - INITIAL VERSION.
002600* ECR0033 TMPRSA  23/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002700*                 - No date fields scored here directly, only a
002800*                   pre-computed diff-minutes value - no change.
002900* ECR0066 TMPKLB  09/09/2009 - HELPDESK TICKET ECR-5011
003000*                 - Time-proximity component floored at zero
003100*                   instead of going negative for a candidate
003200*                   more than 30 minutes off the requested time.
003300* ECR0091 TMPDJP  18/11/2016 - HELPDESK TICKET ECR-6711
003400*                 - Department bonus was firing on two blank
003500*                   departments matching each other - added the
003600*                   NOT-BLANK guard in B200.
003700*-----------------------------------------------------------------
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700***********************
004800 01  FILLER                  PIC X(24) VALUE
004900        "** PROGRAM ECRMSCOR **".
005000
005100 01  WK-C-DEPT-COMPARE-AREA.
005200     05  WK-C-DEPT-REQ-UC    PIC X(100) VALUE SPACES.
005300     05  WK-C-DEPT-DRV-UC    PIC X(100) VALUE SPACES.
005400     05  FILLER              PIC X(04).
005500*                        UPPERCASED WORKING COPIES SO THE
005600*                        DEPARTMENT COMPARE IN B200 IS CASE-
005700*                        INSENSITIVE, PER THE MATCHING SPEC
005800
005900 01  WK-C-DEPT-SHORT-VIEW REDEFINES WK-C-DEPT-COMPARE-AREA.
006000     05  WK-C-DEPT-REQ-SHORT PIC X(10).
006100     05  FILLER              PIC X(190).
006200*                        FIRST 10 BYTES ONLY - LEGACY KIOSK
006300*                        DEPARTMENT-CODE DISPLAY, Y900 DIAG ONLY
006400
006500 01  WK-C-XLATE-AREA.
006600     05  WK-C-XLATE-LOWER    PIC X(26) VALUE
006700        "abcdefghijklmnopqrstuvwxyz".
006800     05  WK-C-XLATE-UPPER    PIC X(26) VALUE
006900        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007000     05  FILLER              PIC X(04).
007100
007200 01  WK-C-XLATE-PAIR-VIEW REDEFINES WK-C-XLATE-AREA
007300        PIC X(56).
007400*                        WHOLE TRANSLATE-PAIR AS ONE STRING -
007500*                        USED ONLY TO STRING-CHECK THE TABLE
007600*                        LENGTH IN A FRESH-COMPILE SANITY TEST
007700
007800 01  WK-N-WORK-AREA.
007900     05  WK-N-ABS-DIFF       PIC S9(09) COMP-3 VALUE ZERO.
008000     05  WK-N-TIME-PROX      PIC S9(04) COMP-3 VALUE ZERO.
008100     05  FILLER              PIC X(04).
008200
008300 01  WK-N-WORK-VIEW REDEFINES WK-N-WORK-AREA.
008400     05  WK-N-ABS-DIFF-DISP  PIC S9(09) COMP-3.
008500     05  WK-N-TIME-PROX-DISP PIC S9(04) COMP-3.
008600     05  FILLER              PIC X(04).
008700
008800****************
008900 LINKAGE SECTION.
009000****************
009100        COPY SCOR.
009200
009300        EJECT
009400****************************************
009500 PROCEDURE DIVISION USING WK-C-SCOR-RECORD.
009600****************************************
009700 MAIN-MODULE.
009800
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT PROGRAM.
010200
010300*----------------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*----------------------------------------------------------------*
010600     MOVE ZERO                 TO WK-N-SCOR-TOTAL-SCORE
010700                                  WK-N-SCOR-TIME-SCORE
010800                                  WK-N-SCOR-DEPT-BONUS
010900                                  WK-N-SCOR-TRUST-BONUS.
011000
011100     PERFORM B100-SCORE-TIME-PROXIMITY
011200        THRU B199-SCORE-TIME-PROXIMITY-EX.
011300     PERFORM B200-SCORE-DEPARTMENT
011400        THRU B299-SCORE-DEPARTMENT-EX.
011500     PERFORM B300-SCORE-TRUST-BONUS
011600        THRU B399-SCORE-TRUST-BONUS-EX.
011700
011800     COMPUTE WK-N-SCOR-TOTAL-SCORE =
011900        50
012000        + WK-N-SCOR-TIME-SCORE
012100        + WK-N-SCOR-DEPT-BONUS
012200        + WK-N-SCOR-TRUST-BONUS.
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400 EXIT.
012500
012600*----------------------------------------------------------------*
012700 B100-SCORE-TIME-PROXIMITY.
012800*----------------------------------------------------------------*
012900     IF WK-N-SCOR-DIFF-MINUTES < 0
013000        COMPUTE WK-N-ABS-DIFF = WK-N-SCOR-DIFF-MINUTES * -1
013100     ELSE
013200        MOVE WK-N-SCOR-DIFF-MINUTES TO WK-N-ABS-DIFF
013300 END-IF.
013400     COMPUTE WK-N-TIME-PROX = 30 - WK-N-ABS-DIFF.
013500     IF WK-N-TIME-PROX < 0
013600        MOVE ZERO              TO WK-N-TIME-PROX
013700 END-IF.
013800     MOVE WK-N-TIME-PROX        TO WK-N-SCOR-TIME-SCORE.
013900 B199-SCORE-TIME-PROXIMITY-EX.
014000 EXIT.
014100
014200*----------------------------------------------------------------*
014300 B200-SCORE-DEPARTMENT.
014400*----------------------------------------------------------------*
014500     MOVE ZERO                 TO WK-N-SCOR-DEPT-BONUS.
014600     IF WK-C-SCOR-REQ-DEPT = SPACES
014700        GO TO B299-SCORE-DEPARTMENT-EX
014800 END-IF.
014900     MOVE WK-C-SCOR-REQ-DEPT    TO WK-C-DEPT-REQ-UC.
015000     MOVE WK-C-SCOR-DRV-DEPT    TO WK-C-DEPT-DRV-UC.
015100     INSPECT WK-C-DEPT-REQ-UC
015200        CONVERTING WK-C-XLATE-LOWER TO WK-C-XLATE-UPPER.
015300     INSPECT WK-C-DEPT-DRV-UC
015400        CONVERTING WK-C-XLATE-LOWER TO WK-C-XLATE-UPPER.
015500     IF WK-C-DEPT-REQ-UC = WK-C-DEPT-DRV-UC
015600        MOVE 10                TO WK-N-SCOR-DEPT-BONUS
015700 END-IF.
015800 B299-SCORE-DEPARTMENT-EX.
015900 EXIT.
016000
016100*----------------------------------------------------------------*
016200 B300-SCORE-TRUST-BONUS.
016300*----------------------------------------------------------------*
016400     MOVE ZERO                 TO WK-N-SCOR-TRUST-BONUS.
016500     IF WK-C-SCOR-TRUST-FOUND = "Y"
016600        MOVE 10                TO WK-N-SCOR-TRUST-BONUS
016700 END-IF.
016800 B399-SCORE-TRUST-BONUS-EX.
016900 EXIT.
017000
017100 END-PROGRAM.
017200     EXIT PROGRAM.
