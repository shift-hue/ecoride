000100* RJON.cpybk  -  LINKAGE FOR ECRRJOIN (RIDE LIFECYCLE - JOIN)
000200    01  WK-C-RJON-RECORD.
000300        05  WK-C-RJON-INPUT.
000400            10  WK-C-RJON-REQ-EMAIL       PIC X(150).
000500            10  WK-C-RJON-RIDE-ID         PIC X(36).
000550            10  FILLER                    PIC X(04).
000600        05  WK-C-RJON-OUTPUT.
000700            10  WK-C-RJON-ERROR-CD        PIC X(07).
000800            10  WK-C-RJON-STATUS-OUT      PIC X(10).
000900*                        RESULTING RIDE-STATUS - OPEN OR FULL
000950            10  FILLER                    PIC X(04).
