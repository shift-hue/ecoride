000100* ECUUSRMS.cpybk
000200    05  ECUUSRMS-RECORD          PIC X(450).
000300* I-O FORMAT:ECUUSRMR  FROM FILE ECUUSRMS   OF LIBRARY ECRLIB
000400*
000500    05  ECUUSRMR  REDEFINES ECUUSRMS-RECORD.
000600    06  USER-ID                  PIC X(36).
000700*                        RIDER UUID - CANONICAL KEY
000800    06  USER-NAME                PIC X(100).
000900*                        DISPLAY NAME
001000    06  USER-EMAIL               PIC X(150).
001100*                        UNIQUE LOGIN KEY
001200    06  USER-DEPARTMENT          PIC X(100).
001300*                        HOME DEPARTMENT - SPACES = NONE
001400    06  USER-TRUST-SCORE         PIC S9(09) COMP-3.
001500*                        INTEGER TRUST SCORE - STARTS AT ZERO
001600    06  USER-RIDES-COMPLETED     PIC S9(09) COMP-3.
001700*                        INTEGER RIDES-COMPLETED COUNT
001800    06  USER-CARBON-CREDITS      PIC S9(09) COMP-3.
001900*                        POSTED BY THE CARBON UNIT - NOT US
002000    06  FILLER                   PIC X(49).
