000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRMMTC1.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 08 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : DRIVER PROGRAM - MATCHING ENGINE.  GIVEN A RIDER'S
000900*              SEARCH REQUEST (ZONE, DESTINATION, REQUESTED TIME,
001000*              REQUESTER EMAIL), SCANS RIDE-MASTER FOR OPEN RIDES
001100*              WITHIN THE SEARCH WINDOW, SCORES EACH SURVIVOR
001200*              THROUGH ECRMSCOR, RANKS THEM, AND WRITES THE TOP
001300*              10 TO ECRMATCH.  CALLS ECRDTMIN TWICE PER
001400*              CANDIDATE TO GET THE TIME-PROXIMITY DIFF.
001500*=================================================================
001600*
001700* HISTORY OF MODIFICATION:
001800*
001900*=================================================================
002000*
002100* TAG     DEV     DATE        DESCRIPTION
002200*
002300*-----------------------------------------------------------------
002400*
002500* ECR0008 TMPNGY  08/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002600*                 - INITIAL VERSION.
002700* ECR0034 TMPRSA  24/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002800*                 - ALL DATE MATH IS DELEGATED TO ECRDTMIN, WHICH
002900*                   IS ALREADY 4-DIGIT-YEAR CLEAN - NO CHANGE
003000*                   REQUIRED HERE.
003100* ECR0069 TMPKLB  16/04/2011 - HELPDESK TICKET ECR-5288
003200*                 - SEARCH WINDOW WAS BUILT AS [REQ, REQ+30 DAYS]
003300*                   ONLY - RIDES POSTED UP TO TWO HOURS BEFORE THE
003400*                   REQUESTED TIME WERE BEING MISSED.  WIDENED THE
003500*                   LOW END OF THE WINDOW IN B200 PER THE
003600*                   MATCHING SPEC.
003700* ECR0097 TMPDJP  05/02/2018 - HELPDESK TICKET ECR-6801
003800*                 - TWO RIDES DEPARTING AT THE SAME MINUTE WITH
003900*                   THE SAME SCORE COULD SWAP ORDER FROM ONE RUN
004000*                   TO THE NEXT - ADDED THE ORIG-SEQ TIE-BREAK IN
004100*                   E100 SO EQUAL SCORES KEEP DEPARTURE-ASCENDING
004200*                   ORDER.
004300* ECR0103 TMPDJP  12/06/2019 - HELPDESK TICKET ECR-6950
004400*                 - CANDIDATE TABLE OVERFLOWED SILENTLY WHEN MORE
004500*                   THAN 200 OPEN RIDES MATCHED THE ZONE FILTER -
004600*                   C100 NOW STOPS ACCEPTING NEW CANDIDATES PAST
004700*                   THE TABLE LIMIT AND SETS ECR0304 SO THE
004800*                   OMISSION IS VISIBLE ON THE ERROR CODE.
004810* ECR0106 TMPDJP  22/07/2020 - HELPDESK TICKET ECR-7115
004820*                 - DEPT-MATCH BONUS WAS NEVER FIRING - A100 LOADED
004830*                   THE USER TABLE WITHOUT THE DEPARTMENT COLUMN,
004840*                   AND C600 WAS SCORING THE SEARCH DESTINATION
004850*                   AGAINST THE RIDE DESTINATION INSTEAD OF THE
004860*                   REQUESTER'S DEPARTMENT AGAINST THE DRIVER'S.
004870*                   A100 NOW CARRIES USER-DEPARTMENT INTO THE TABLE,
004880*                   B100 CAPTURES THE REQUESTER'S DEPARTMENT WHEN IT
004890*                   RESOLVES THE EMAIL, AND C600 LOOKS UP THE
004895*                   CANDIDATE'S DRIVER BY ID TO GET THE DRIVER SIDE
004897*                   BEFORE CALLING ECRMSCOR.
004902* ECR0109 TMPDJP  19/08/2020 - HELPDESK TICKET ECR-7162
004904*                 - A REQUESTER EMAIL THAT DID NOT MATCH ANY ROW IN
004906*                   THE USER TABLE WAS SETTING ECR0301 AND ABORTING
004908*                   THE WHOLE MATCH RUN WITH ZERO RESULTS.  PER THE
004910*                   MATCHING SPEC A NOT-FOUND REQUESTER SHOULD ONLY
004912*                   ZERO OUT THE DEPT/TRUST BONUSES, NOT STOP THE
004914*                   SEARCH - REMOVED THE ERROR CODE AND THE ABORT
004916*                   CHECK IN A000 SO B100 SIMPLY LEAVES THE ID/DEPT
004918*                   WORK FIELDS AT SPACES AND THE RUN CONTINUES.
004920*-----------------------------------------------------------------
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900        SELECT ECUUSRMS ASSIGN TO DATABASE-ECUUSRMS
006000        ORGANIZATION IS RELATIVE
006100        ACCESS MODE IS DYNAMIC
006200        RELATIVE KEY IS WK-N-USR-RRN
006300        FILE STATUS IS WK-C-FILE-STATUS.
006400        SELECT ECRRIDMS ASSIGN TO DATABASE-ECRRIDMS
006500        ORGANIZATION IS RELATIVE
006600        ACCESS MODE IS DYNAMIC
006700        RELATIVE KEY IS WK-N-RID-RRN
006800        FILE STATUS IS WK-C-FILE-STATUS2.
006900        SELECT ECRTRCON ASSIGN TO DATABASE-ECRTRCON
007000        ORGANIZATION IS RELATIVE
007100        ACCESS MODE IS DYNAMIC
007200        RELATIVE KEY IS WK-N-TC-RRN
007300        FILE STATUS IS WK-C-FILE-STATUS3.
007400        SELECT ECRMATCH ASSIGN TO DATABASE-ECRMATCH
007500        ORGANIZATION IS SEQUENTIAL
007600 FILE STATUS IS WK-C-FILE-STATUS4.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  ECUUSRMS
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS ECUUSRMS-REC.
008300 01  ECUUSRMS-REC.
008400        COPY ECUUSRMS.
008500
008600 FD  ECRRIDMS
008700        LABEL RECORDS ARE OMITTED
008800 DATA RECORD IS ECRRIDMS-REC.
008900 01  ECRRIDMS-REC.
009000        COPY ECRRIDMS.
009100
009200 FD  ECRTRCON
009300        LABEL RECORDS ARE OMITTED
009400 DATA RECORD IS ECRTRCON-REC.
009500 01  ECRTRCON-REC.
009600        COPY ECRTRCON.
009700
009800 FD  ECRMATCH
009900        LABEL RECORDS ARE OMITTED
010000 DATA RECORD IS ECRMATCH-REC.
010100 01  ECRMATCH-REC.
010200        COPY ECRMATCH.
010300
010400 WORKING-STORAGE SECTION.
010500***********************
010600 01  FILLER                  PIC X(24) VALUE
010700        "** PROGRAM ECRMMTC1 **".
010800
010900 01  WK-C-SWITCHES.
011000        COPY ECCMWS.
011100 01  WK-C-FILE-STATUS2           PIC X(02).
011200     88  WK-C-SUCCESSFUL2               VALUE "00".
011300 01  WK-C-FILE-STATUS3           PIC X(02).
011400     88  WK-C-SUCCESSFUL3               VALUE "00".
011500 01  WK-C-FILE-STATUS4           PIC X(02).
011600     88  WK-C-SUCCESSFUL4               VALUE "00".
011700
011800 01  WK-N-USR-RRN                PIC S9(09) COMP-3 VALUE ZERO.
011900 01  WK-N-RID-RRN                PIC S9(09) COMP-3 VALUE ZERO.
012000 01  WK-N-TC-RRN                 PIC S9(09) COMP-3 VALUE ZERO.
012100 01  WK-N-RID-RRN-VIEW REDEFINES WK-N-RID-RRN PIC 9(09).
012200*                        UNSIGNED VIEW - Y900 DIAGNOSTIC DISPLAY
012300
012400 01  WK-C-FIRST-TIME             PIC X(01) VALUE "Y".
012500     88  WK-C-IS-FIRST-TIME         VALUE "Y".
012600
012700        COPY ECUTABL.
012800        COPY ECRTABL.
012900        COPY ECCTABL.
013000
013100 01  WK-C-REQUESTER-ID           PIC X(36).
013150 01  WK-C-REQUESTER-DEPT         PIC X(100).
013200 01  WK-C-DRIVER-NAME-FOUND      PIC X(100).
013210 01  WK-C-DRIVER-DEPT-FOUND      PIC X(100).
013300
013400*----------------------------------------------------------------*
013500*    CANDIDATE WORK TABLE - HOLDS EVERY OPEN RIDE THAT SURVIVES
013600*    THE ZONE/DEST/WINDOW FILTER, BEFORE THE TOP-10 CUT
013700*----------------------------------------------------------------*
013800 01  WK-C-CAND-TABLE-AREA.
013810     05  FILLER                   PIC X(02).
013900     05  WK-N-CAND-CNT            PIC S9(05) COMP-3 VALUE ZERO.
014000     05  WK-C-CAND-TABLE OCCURS 200 TIMES
014100            INDEXED BY WK-C-CAND-IX.
014200         10  WK-C-CAND-RIDE-ID       PIC X(36).
014300         10  WK-C-CAND-DRIVER-ID     PIC X(36).
014400         10  WK-C-CAND-DRIVER-NAME   PIC X(100).
014500         10  WK-C-CAND-ZONE          PIC X(50).
014600         10  WK-C-CAND-DEST          PIC X(100).
014700         10  WK-C-CAND-DEPART-TS     PIC X(20).
014800         10  WK-N-CAND-SEATS         PIC S9(04) COMP-3.
014900         10  WK-N-CAND-DEPART-MIN    PIC S9(09) COMP-3.
015000         10  WK-N-CAND-SCORE         PIC S9(04) COMP-3.
015100         10  WK-N-CAND-TIME-SCORE    PIC S9(04) COMP-3.
015200         10  WK-N-CAND-DEPT-BONUS    PIC S9(04) COMP-3.
015300         10  WK-N-CAND-TRUST-BONUS   PIC S9(04) COMP-3.
015400         10  WK-N-CAND-ORIG-SEQ      PIC S9(05) COMP-3.
015500
015600 01  WK-C-CAND-SCRATCH.
015700*                        ONE-ROW SWAP SCRATCH FOR THE E100/D100
015800*                        BUBBLE SORTS - NOT A TABLE SLOT
015900     05  WK-C-SCR-RIDE-ID         PIC X(36).
016000     05  WK-C-SCR-DRIVER-ID       PIC X(36).
016100     05  WK-C-SCR-DRIVER-NAME     PIC X(100).
016200     05  WK-C-SCR-ZONE            PIC X(50).
016300     05  WK-C-SCR-DEST            PIC X(100).
016400     05  WK-C-SCR-DEPART-TS       PIC X(20).
016500     05  WK-N-SCR-SEATS           PIC S9(04) COMP-3.
016600     05  WK-N-SCR-DEPART-MIN      PIC S9(09) COMP-3.
016700     05  WK-N-SCR-SCORE           PIC S9(04) COMP-3.
016800     05  WK-N-SCR-TIME-SCORE      PIC S9(04) COMP-3.
016900     05  WK-N-SCR-DEPT-BONUS      PIC S9(04) COMP-3.
017000     05  WK-N-SCR-TRUST-BONUS     PIC S9(04) COMP-3.
017100     05  WK-N-SCR-ORIG-SEQ        PIC S9(05) COMP-3.
017150     05  FILLER                   PIC X(04).
017200
017300 01  WK-C-CAND-SCRATCH-VIEW REDEFINES WK-C-CAND-SCRATCH
017400        PIC X(369).
017500*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
017600*                        WHICHEVER CANDIDATE ROW IS MID-SWAP
017700
017800*----------------------------------------------------------------*
017900*    SEARCH-WINDOW AND SCORING WORK AREA
018000*----------------------------------------------------------------*
018100 01  WK-N-TIME-WORK-AREA.
018200     05  WK-N-REQ-MINUTES         PIC S9(09) COMP-3 VALUE ZERO.
018300     05  WK-N-WINDOW-FROM         PIC S9(09) COMP-3 VALUE ZERO.
018400     05  WK-N-WINDOW-TO           PIC S9(09) COMP-3 VALUE ZERO.
018500     05  WK-N-CAND-DIFF-MIN       PIC S9(09) COMP-3 VALUE ZERO.
018600     05  FILLER                   PIC X(04).
018700
018800 01  WK-N-TIME-WORK-VIEW REDEFINES WK-N-TIME-WORK-AREA PIC X(24).
018900*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
019000*                        THE SEARCH WINDOW IN EFFECT FOR THIS RUN
019100
019200        COPY DTMIN.
019300        COPY SCOR.
019600
019700 01  WK-C-ZONE-OK                PIC X(01) VALUE "N".
019800     88  WK-C-ZONE-IS-OK             VALUE "Y".
019900 01  WK-C-DEST-OK                PIC X(01) VALUE "N".
020000     88  WK-C-DEST-IS-OK             VALUE "Y".
020100 01  WK-C-WINDOW-OK              PIC X(01) VALUE "N".
020200     88  WK-C-WINDOW-IS-OK           VALUE "Y".
020300 01  WK-C-TRUST-FOUND            PIC X(01) VALUE "N".
020400     88  WK-C-TRUST-IS-FOUND         VALUE "Y".
020500
020600*----------------------------------------------------------------*
020700*    GENERIC CASE-INSENSITIVE SUBSTRING SEARCH WORK AREA - USED
020800*    BY C200 (ZONE) AND C300 (DESTINATION)
020900*----------------------------------------------------------------*
021000 01  WK-C-SUBSTR-WORK-AREA.
021100     05  WK-C-SUBSTR-NEEDLE       PIC X(100).
021200     05  WK-C-SUBSTR-HAYSTACK     PIC X(100).
021300     05  WK-N-SUBSTR-NEEDLE-LEN   PIC S9(03) COMP-3 VALUE ZERO.
021400     05  WK-N-SUBSTR-HAY-LEN      PIC S9(03) COMP-3 VALUE ZERO.
021500     05  WK-N-SUBSTR-POS          PIC S9(03) COMP-3 VALUE ZERO.
021600     05  WK-N-SUBSTR-SCAN-IX      PIC S9(03) COMP-3 VALUE ZERO.
021700     05  WK-C-SUBSTR-FOUND        PIC X(01) VALUE "N".
021800         88  WK-C-SUBSTR-IS-FOUND        VALUE "Y".
021850     05  FILLER                   PIC X(03).
021900
022000 01  WK-C-XLATE-AREA.
022100     05  WK-C-XLATE-LOWER        PIC X(26) VALUE
022200        "abcdefghijklmnopqrstuvwxyz".
022300     05  WK-C-XLATE-UPPER        PIC X(26) VALUE
022400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022500     05  FILLER                  PIC X(04).
022600
022700****************
022800 LINKAGE SECTION.
022900****************
023000        COPY MSCH.
023100
023200        EJECT
023300****************************************
023400 PROCEDURE DIVISION USING WK-C-MSCH-RECORD.
023500****************************************
023600 MAIN-MODULE.
023700
023800     PERFORM A000-PROCESS-CALLED-ROUTINE
023900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
024000     EXIT PROGRAM.
024100
024200*----------------------------------------------------------------*
024300 A000-PROCESS-CALLED-ROUTINE.
024400*----------------------------------------------------------------*
024500     MOVE SPACES                TO WK-C-MSCH-ERROR-CD.
024600     MOVE ZERO                  TO WK-N-MSCH-RESULT-COUNT.
024700     MOVE ZERO                  TO WK-N-CAND-CNT.
024800
024900     IF WK-C-IS-FIRST-TIME
025000        MOVE "N"               TO WK-C-FIRST-TIME
025100        OPEN INPUT ECUUSRMS
025200        OPEN INPUT ECRRIDMS
025300        OPEN INPUT ECRTRCON
025400        PERFORM A100-LOAD-USER-TABLE
025500           THRU A199-LOAD-USER-TABLE-EX
025600        PERFORM A200-LOAD-RIDE-TABLE
025700           THRU A299-LOAD-RIDE-TABLE-EX
025800        PERFORM A300-LOAD-TRUST-TABLE
025900           THRU A399-LOAD-TRUST-TABLE-EX
026000        OPEN OUTPUT ECRMATCH
026100        CLOSE ECRMATCH
026200 END-IF.
026300
026400*    A REQUESTER NOT FOUND IN THE USER TABLE DOES NOT ABORT THE
026420*    RUN - B100 LEAVES WK-C-REQUESTER-ID/DEPT AT SPACES AND THE
026440*    SEARCH CONTINUES, SCORING ZERO DEPT/TRUST BONUS DOWNSTREAM.
026460     PERFORM B100-FIND-REQUESTER
026500        THRU B199-FIND-REQUESTER-EX.
026900
027000     PERFORM B200-COMPUTE-SEARCH-WINDOW
027100        THRU B299-COMPUTE-SEARCH-WINDOW-EX.
027200     IF WK-C-MSCH-ERROR-CD NOT = SPACES
027300        GO TO A099-PROCESS-CALLED-ROUTINE-EX
027400 END-IF.
027500
027600     PERFORM C100-BUILD-CANDIDATE-LIST
027700        THRU C199-BUILD-CANDIDATE-LIST-EX.
027800     PERFORM D100-SORT-BY-DEPARTURE
027900        THRU D199-SORT-BY-DEPARTURE-EX.
028000     PERFORM E100-SORT-BY-SCORE
028100        THRU E199-SORT-BY-SCORE-EX.
028200     PERFORM F100-WRITE-TOP-TEN
028300        THRU F199-WRITE-TOP-TEN-EX.
028400 A099-PROCESS-CALLED-ROUTINE-EX.
028500 EXIT.
028600
028700*----------------------------------------------------------------*
028800 A100-LOAD-USER-TABLE.
028900*----------------------------------------------------------------*
029000     MOVE ZERO                  TO WK-N-ECU-TABLE-CNT.
029100     MOVE 1                     TO WK-N-USR-RRN.
029200 A110-READ-NEXT.
029300     READ ECUUSRMS NEXT RECORD
029400        AT END
029500           GO TO A199-LOAD-USER-TABLE-EX
029600 END-READ.
029700     ADD 1                      TO WK-N-ECU-TABLE-CNT.
029800     MOVE USER-ID     TO WK-ECU-T-USER-ID(WK-N-ECU-TABLE-CNT).
029900     MOVE USER-NAME   TO WK-ECU-T-NAME(WK-N-ECU-TABLE-CNT).
030000     MOVE USER-EMAIL  TO WK-ECU-T-EMAIL(WK-N-ECU-TABLE-CNT).
030050     MOVE USER-DEPARTMENT
030060        TO WK-ECU-T-DEPARTMENT(WK-N-ECU-TABLE-CNT).
030100     MOVE WK-N-USR-RRN TO WK-N-ECU-T-RRN(WK-N-ECU-TABLE-CNT).
030200     GO TO A110-READ-NEXT.
030300 A199-LOAD-USER-TABLE-EX.
030400 EXIT.
030500
030600*----------------------------------------------------------------*
030700 A200-LOAD-RIDE-TABLE.
030800*----------------------------------------------------------------*
030900     MOVE ZERO                  TO WK-N-ECR-TABLE-CNT.
031000     MOVE 1                     TO WK-N-RID-RRN.
031100 A210-READ-NEXT.
031200     READ ECRRIDMS NEXT RECORD
031300        AT END
031400           GO TO A299-LOAD-RIDE-TABLE-EX
031500 END-READ.
031600     ADD 1                      TO WK-N-ECR-TABLE-CNT.
031700     MOVE RIDE-ID     TO WK-ECR-T-RIDE-ID(WK-N-ECR-TABLE-CNT).
031800     MOVE RIDE-DRIVER-ID
031900        TO WK-ECR-T-DRIVER-ID(WK-N-ECR-TABLE-CNT).
032000     MOVE RIDE-PICKUP-ZONE
032100        TO WK-ECR-T-PICKUP-ZONE(WK-N-ECR-TABLE-CNT).
032200     MOVE RIDE-DESTINATION
032300        TO WK-ECR-T-DESTINATION(WK-N-ECR-TABLE-CNT).
032400     MOVE RIDE-DEPARTURE-TS
032500        TO WK-ECR-T-DEPART-TS(WK-N-ECR-TABLE-CNT).
032600     MOVE RIDE-AVAILABLE-SEATS
032700        TO WK-ECR-T-AVAIL-SEATS(WK-N-ECR-TABLE-CNT).
032800     MOVE RIDE-STATUS TO WK-ECR-T-STATUS(WK-N-ECR-TABLE-CNT).
032900     MOVE WK-N-RID-RRN TO WK-N-ECR-T-RRN(WK-N-ECR-TABLE-CNT).
033000     GO TO A210-READ-NEXT.
033100 A299-LOAD-RIDE-TABLE-EX.
033200 EXIT.
033300
033400*----------------------------------------------------------------*
033500 A300-LOAD-TRUST-TABLE.
033600*----------------------------------------------------------------*
033700     MOVE ZERO                  TO WK-N-ECC-TABLE-CNT.
033800     MOVE 1                     TO WK-N-TC-RRN.
033900 A310-READ-NEXT.
034000     READ ECRTRCON NEXT RECORD
034100        AT END
034200           GO TO A399-LOAD-TRUST-TABLE-EX
034300 END-READ.
034400     ADD 1                      TO WK-N-ECC-TABLE-CNT.
034500     MOVE TC-USER1-ID TO WK-ECC-T-USER1-ID(WK-N-ECC-TABLE-CNT).
034600     MOVE TC-USER2-ID TO WK-ECC-T-USER2-ID(WK-N-ECC-TABLE-CNT).
034700     MOVE WK-N-TC-RRN TO WK-N-ECC-T-RRN(WK-N-ECC-TABLE-CNT).
034800     GO TO A310-READ-NEXT.
034900 A399-LOAD-TRUST-TABLE-EX.
035000 EXIT.
035100
035200*----------------------------------------------------------------*
035300 B100-FIND-REQUESTER.
035400*----------------------------------------------------------------*
035450*    A REQUESTER EMAIL THAT DOES NOT RESOLVE TO A USER-MASTER ROW
035460*    IS NOT AN ABORT - PER THE MATCHING SPEC THE SEARCH STILL
035470*    RUNS, IT JUST SCORES ZERO ON THE DEPT AND TRUST BONUSES.
035480*    LEAVE THE ID/DEPT WORK FIELDS AT SPACES ON THE AT-END LEG
035490*    AND FALL THROUGH - NO ERROR CODE IS SET HERE.
035500     MOVE SPACES                 TO WK-C-REQUESTER-ID.
035550     MOVE SPACES                 TO WK-C-REQUESTER-DEPT.
035600     SET WK-ECU-IX               TO 1.
035700     SEARCH WK-ECU-TABLE
035800        AT END
035900           CONTINUE
036000        WHEN WK-ECU-T-EMAIL(WK-ECU-IX) = WK-C-MSCH-REQ-EMAIL
036100           MOVE WK-ECU-T-USER-ID(WK-ECU-IX)
036200              TO WK-C-REQUESTER-ID
036250           MOVE WK-ECU-T-DEPARTMENT(WK-ECU-IX)
036260              TO WK-C-REQUESTER-DEPT
036300 END-SEARCH.
036400 B199-FIND-REQUESTER-EX.
036500 EXIT.
036600
036700*----------------------------------------------------------------*
036800 B200-COMPUTE-SEARCH-WINDOW.
036900*----------------------------------------------------------------*
037000     MOVE WK-C-MSCH-REQ-TIME
037100        TO WK-C-DTMIN-TIMESTAMP.
037200     CALL "ECRDTMIN" USING WK-C-DTMIN-RECORD.
037300     IF WK-C-DTMIN-ERROR-CD NOT = SPACES
037400        MOVE "ECR0302"          TO WK-C-MSCH-ERROR-CD
037500        GO TO B299-COMPUTE-SEARCH-WINDOW-EX
037600 END-IF.
037700     MOVE WK-N-DTMIN-TOTAL-MINUTES TO WK-N-REQ-MINUTES.
037800     COMPUTE WK-N-WINDOW-FROM = WK-N-REQ-MINUTES - 120.
037900     COMPUTE WK-N-WINDOW-TO   = WK-N-REQ-MINUTES + 43200.
038000 B299-COMPUTE-SEARCH-WINDOW-EX.
038100 EXIT.
038200
038300*----------------------------------------------------------------*
038400 C100-BUILD-CANDIDATE-LIST.
038500*----------------------------------------------------------------*
038600     SET WK-ECR-IX               TO 1.
038700 C110-TEST-ONE-RIDE.
038800     IF WK-ECR-IX > WK-N-ECR-TABLE-CNT
038900        GO TO C199-BUILD-CANDIDATE-LIST-EX
039000 END-IF.
039100     IF WK-ECR-T-STATUS(WK-ECR-IX) NOT = "OPEN"
039200        GO TO C190-NEXT-RIDE
039300 END-IF.
039400
039500     PERFORM C200-CHECK-ZONE-MATCH
039600        THRU C299-CHECK-ZONE-MATCH-EX.
039700     IF NOT WK-C-ZONE-IS-OK
039800        GO TO C190-NEXT-RIDE
039900 END-IF.
040000
040100     PERFORM C300-CHECK-DEST-MATCH
040200        THRU C399-CHECK-DEST-MATCH-EX.
040300     IF NOT WK-C-DEST-IS-OK
040400        GO TO C190-NEXT-RIDE
040500 END-IF.
040600
040700     PERFORM C400-CHECK-WINDOW
040800        THRU C499-CHECK-WINDOW-EX.
040900     IF NOT WK-C-WINDOW-IS-OK
041000        GO TO C190-NEXT-RIDE
041100 END-IF.
041200
041300     IF WK-N-CAND-CNT NOT < 200
041400        MOVE "ECR0304"          TO WK-C-MSCH-ERROR-CD
041500        GO TO C199-BUILD-CANDIDATE-LIST-EX
041600 END-IF.
041700
041800     PERFORM C500-CHECK-TRUST-CONNECTION
041900        THRU C599-CHECK-TRUST-CONNECTION-EX.
042000     PERFORM C600-SCORE-CANDIDATE
042100        THRU C699-SCORE-CANDIDATE-EX.
042200     PERFORM C700-APPEND-CANDIDATE
042300        THRU C799-APPEND-CANDIDATE-EX.
042400 C190-NEXT-RIDE.
042500     SET WK-ECR-IX UP BY 1.
042600     GO TO C110-TEST-ONE-RIDE.
042700 C199-BUILD-CANDIDATE-LIST-EX.
042800 EXIT.
042900
043000*----------------------------------------------------------------*
043100 C200-CHECK-ZONE-MATCH.
043200*----------------------------------------------------------------*
043300     MOVE SPACES                 TO WK-C-SUBSTR-NEEDLE
043400                                    WK-C-SUBSTR-HAYSTACK.
043500     MOVE WK-C-MSCH-ZONE          TO WK-C-SUBSTR-NEEDLE(1:50).
043600     MOVE WK-ECR-T-PICKUP-ZONE(WK-ECR-IX)
043700                                  TO WK-C-SUBSTR-HAYSTACK(1:50).
043800     MOVE 50                     TO WK-N-SUBSTR-HAY-LEN.
043900     PERFORM Z100-UPPERCASE-PAIR
044000        THRU Z199-UPPERCASE-PAIR-EX.
044100     PERFORM Z200-FIND-NEEDLE-LEN
044200        THRU Z299-FIND-NEEDLE-LEN-EX.
044300     PERFORM Z300-SUBSTRING-SEARCH
044400        THRU Z399-SUBSTRING-SEARCH-EX.
044500     MOVE WK-C-SUBSTR-FOUND       TO WK-C-ZONE-OK.
044600 C299-CHECK-ZONE-MATCH-EX.
044700 EXIT.
044800
044900*----------------------------------------------------------------*
045000 C300-CHECK-DEST-MATCH.
045100*----------------------------------------------------------------*
045200     IF WK-C-MSCH-DESTINATION = SPACES
045300        MOVE "Y"                TO WK-C-DEST-OK
045400        GO TO C399-CHECK-DEST-MATCH-EX
045500 END-IF.
045600     MOVE SPACES                 TO WK-C-SUBSTR-NEEDLE
045700                                    WK-C-SUBSTR-HAYSTACK.
045800     MOVE WK-C-MSCH-DESTINATION   TO WK-C-SUBSTR-NEEDLE.
045900     MOVE WK-ECR-T-DESTINATION(WK-ECR-IX)
046000                                  TO WK-C-SUBSTR-HAYSTACK.
046100     MOVE 100                    TO WK-N-SUBSTR-HAY-LEN.
046200     PERFORM Z100-UPPERCASE-PAIR
046300        THRU Z199-UPPERCASE-PAIR-EX.
046400     PERFORM Z200-FIND-NEEDLE-LEN
046500        THRU Z299-FIND-NEEDLE-LEN-EX.
046600     PERFORM Z300-SUBSTRING-SEARCH
046700        THRU Z399-SUBSTRING-SEARCH-EX.
046800     MOVE WK-C-SUBSTR-FOUND       TO WK-C-DEST-OK.
046900 C399-CHECK-DEST-MATCH-EX.
047000 EXIT.
047100
047200*----------------------------------------------------------------*
047300 C400-CHECK-WINDOW.
047400*----------------------------------------------------------------*
047500     MOVE "N"                    TO WK-C-WINDOW-OK.
047600     MOVE WK-ECR-T-DEPART-TS(WK-ECR-IX) TO WK-C-DTMIN-TIMESTAMP.
047700     CALL "ECRDTMIN" USING WK-C-DTMIN-RECORD.
047800     IF WK-C-DTMIN-ERROR-CD NOT = SPACES
047900        GO TO C499-CHECK-WINDOW-EX
048000 END-IF.
048100     IF WK-N-DTMIN-TOTAL-MINUTES NOT < WK-N-WINDOW-FROM
048200           AND WK-N-DTMIN-TOTAL-MINUTES NOT > WK-N-WINDOW-TO
048300        MOVE "Y"                TO WK-C-WINDOW-OK
048400        COMPUTE WK-N-CAND-DIFF-MIN =
048500           WK-N-DTMIN-TOTAL-MINUTES - WK-N-REQ-MINUTES
048600 END-IF.
048700 C499-CHECK-WINDOW-EX.
048800 EXIT.
048900
049000*----------------------------------------------------------------*
049100 C500-CHECK-TRUST-CONNECTION.
049200*----------------------------------------------------------------*
049300     MOVE "N"                    TO WK-C-TRUST-FOUND.
049400     SET WK-ECC-IX                TO 1.
049500 C510-TEST-ONE-PAIR.
049600     IF WK-ECC-IX > WK-N-ECC-TABLE-CNT
049700        GO TO C599-CHECK-TRUST-CONNECTION-EX
049800 END-IF.
049900     IF (WK-ECC-T-USER1-ID(WK-ECC-IX) = WK-C-REQUESTER-ID
050000           AND WK-ECC-T-USER2-ID(WK-ECC-IX) =
050100              WK-ECR-T-DRIVER-ID(WK-ECR-IX))
050200        OR (WK-ECC-T-USER1-ID(WK-ECC-IX) =
050300              WK-ECR-T-DRIVER-ID(WK-ECR-IX)
050400           AND WK-ECC-T-USER2-ID(WK-ECC-IX) =
050500              WK-C-REQUESTER-ID)
050600        MOVE "Y"                TO WK-C-TRUST-FOUND
050700        GO TO C599-CHECK-TRUST-CONNECTION-EX
050800 END-IF.
050900     SET WK-ECC-IX UP BY 1.
051000     GO TO C510-TEST-ONE-PAIR.
051100 C599-CHECK-TRUST-CONNECTION-EX.
051200 EXIT.
051300
051400*----------------------------------------------------------------*
051500 C600-SCORE-CANDIDATE.
051600*----------------------------------------------------------------*
051610     MOVE SPACES                 TO WK-C-DRIVER-DEPT-FOUND.
051620     SET WK-ECU-IX                TO 1.
051630     SEARCH ALL WK-ECU-TABLE
051640        AT END
051650           MOVE SPACES          TO WK-C-DRIVER-DEPT-FOUND
051660        WHEN WK-ECU-T-USER-ID(WK-ECU-IX) =
051670              WK-ECR-T-DRIVER-ID(WK-ECR-IX)
051680           MOVE WK-ECU-T-DEPARTMENT(WK-ECU-IX)
051690              TO WK-C-DRIVER-DEPT-FOUND
051695     END-SEARCH.
051700     MOVE WK-N-CAND-DIFF-MIN      TO WK-N-SCOR-DIFF-MINUTES.
051800     MOVE WK-C-REQUESTER-DEPT     TO WK-C-SCOR-REQ-DEPT.
051900     MOVE WK-C-DRIVER-DEPT-FOUND  TO WK-C-SCOR-DRV-DEPT.
052000     MOVE WK-C-TRUST-FOUND        TO WK-C-SCOR-TRUST-FOUND.
052100     CALL "ECRMSCOR" USING WK-C-SCOR-RECORD.
052200 C699-SCORE-CANDIDATE-EX.
052300 EXIT.
052400
052500*----------------------------------------------------------------*
052600 C700-APPEND-CANDIDATE.
052700*----------------------------------------------------------------*
052800     MOVE SPACES                 TO WK-C-DRIVER-NAME-FOUND.
052900     SET WK-ECU-IX                TO 1.
053000     SEARCH ALL WK-ECU-TABLE
053100        AT END
053200           MOVE SPACES          TO WK-C-DRIVER-NAME-FOUND
053300        WHEN WK-ECU-T-USER-ID(WK-ECU-IX) =
053400              WK-ECR-T-DRIVER-ID(WK-ECR-IX)
053500           MOVE WK-ECU-T-NAME(WK-ECU-IX)
053600              TO WK-C-DRIVER-NAME-FOUND
053700 END-SEARCH.
053800
053900     ADD 1                       TO WK-N-CAND-CNT.
054000     MOVE WK-ECR-T-RIDE-ID(WK-ECR-IX)
054100        TO WK-C-CAND-RIDE-ID(WK-N-CAND-CNT).
054200     MOVE WK-ECR-T-DRIVER-ID(WK-ECR-IX)
054300        TO WK-C-CAND-DRIVER-ID(WK-N-CAND-CNT).
054400     MOVE WK-C-DRIVER-NAME-FOUND
054500        TO WK-C-CAND-DRIVER-NAME(WK-N-CAND-CNT).
054600     MOVE WK-ECR-T-PICKUP-ZONE(WK-ECR-IX)
054700        TO WK-C-CAND-ZONE(WK-N-CAND-CNT).
054800     MOVE WK-ECR-T-DESTINATION(WK-ECR-IX)
054900        TO WK-C-CAND-DEST(WK-N-CAND-CNT).
055000     MOVE WK-ECR-T-DEPART-TS(WK-ECR-IX)
055100        TO WK-C-CAND-DEPART-TS(WK-N-CAND-CNT).
055200     MOVE WK-ECR-T-AVAIL-SEATS(WK-ECR-IX)
055300        TO WK-N-CAND-SEATS(WK-N-CAND-CNT).
055400     MOVE WK-N-DTMIN-TOTAL-MINUTES
055500        TO WK-N-CAND-DEPART-MIN(WK-N-CAND-CNT).
055600     MOVE WK-N-SCOR-TOTAL-SCORE
055700        TO WK-N-CAND-SCORE(WK-N-CAND-CNT).
055800     MOVE WK-N-SCOR-TIME-SCORE
055900        TO WK-N-CAND-TIME-SCORE(WK-N-CAND-CNT).
056000     MOVE WK-N-SCOR-DEPT-BONUS
056100        TO WK-N-CAND-DEPT-BONUS(WK-N-CAND-CNT).
056200     MOVE WK-N-SCOR-TRUST-BONUS
056300        TO WK-N-CAND-TRUST-BONUS(WK-N-CAND-CNT).
056400     MOVE ZERO
056500        TO WK-N-CAND-ORIG-SEQ(WK-N-CAND-CNT).
056600 C799-APPEND-CANDIDATE-EX.
056700 EXIT.
056800
056900*----------------------------------------------------------------*
057000 D100-SORT-BY-DEPARTURE.
057100*----------------------------------------------------------------*
057200*    PLAIN BUBBLE SORT, ASCENDING ON DEPARTURE MINUTES - THEN
057300*    STAMPS ORIG-SEQ SO THE SCORE SORT IN E100 CAN STAY STABLE
057400*    ON A TIE WITHOUT NEEDING A SECOND STABLE-SORT ALGORITHM
057500     IF WK-N-CAND-CNT < 2
057600        GO TO D150-STAMP-ORIG-SEQ
057700 END-IF.
057800     SET WK-C-CAND-IX             TO 1.
057900 D110-OUTER-PASS.
058000     IF WK-C-CAND-IX >= WK-N-CAND-CNT
058100        GO TO D150-STAMP-ORIG-SEQ
058200 END-IF.
058300     SET WK-N-SUBSTR-SCAN-IX      TO 1.
058400 D120-INNER-PASS.
058500     IF WK-N-SUBSTR-SCAN-IX > WK-N-CAND-CNT - WK-C-CAND-IX
058600        SET WK-C-CAND-IX UP BY 1
058700        GO TO D110-OUTER-PASS
058800 END-IF.
058900     IF WK-N-CAND-DEPART-MIN(WK-N-SUBSTR-SCAN-IX) >
059000           WK-N-CAND-DEPART-MIN(WK-N-SUBSTR-SCAN-IX + 1)
059100        PERFORM D130-SWAP-ROWS
059200           THRU D139-SWAP-ROWS-EX
059300 END-IF.
059400     SET WK-N-SUBSTR-SCAN-IX UP BY 1.
059500     GO TO D120-INNER-PASS.
059600 D130-SWAP-ROWS.
059700     MOVE WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX)
059800        TO WK-C-CAND-SCRATCH.
059900     MOVE WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX + 1)
060000        TO WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX).
060100     MOVE WK-C-CAND-SCRATCH
060200        TO WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX + 1).
060300 D139-SWAP-ROWS-EX.
060400 EXIT.
060500 D150-STAMP-ORIG-SEQ.
060600     SET WK-C-CAND-IX             TO 1.
060700 D160-STAMP-ONE-ROW.
060800     IF WK-C-CAND-IX > WK-N-CAND-CNT
060900        GO TO D199-SORT-BY-DEPARTURE-EX
061000 END-IF.
061100     MOVE WK-C-CAND-IX
061200        TO WK-N-CAND-ORIG-SEQ(WK-C-CAND-IX).
061300     SET WK-C-CAND-IX UP BY 1.
061400     GO TO D160-STAMP-ONE-ROW.
061500 D199-SORT-BY-DEPARTURE-EX.
061600 EXIT.
061700
061800*----------------------------------------------------------------*
061900 E100-SORT-BY-SCORE.
062000*----------------------------------------------------------------*
062100*    BUBBLE SORT, DESCENDING ON SCORE - TIES BROKEN ASCENDING ON
062200*    ORIG-SEQ, WHICH KEEPS DEPARTURE-ASCENDING ORDER ON A TIE
062300     IF WK-N-CAND-CNT < 2
062400        GO TO E199-SORT-BY-SCORE-EX
062500 END-IF.
062600     SET WK-C-CAND-IX             TO 1.
062700 E110-OUTER-PASS.
062800     IF WK-C-CAND-IX >= WK-N-CAND-CNT
062900        GO TO E199-SORT-BY-SCORE-EX
063000 END-IF.
063100     SET WK-N-SUBSTR-SCAN-IX      TO 1.
063200 E120-INNER-PASS.
063300     IF WK-N-SUBSTR-SCAN-IX > WK-N-CAND-CNT - WK-C-CAND-IX
063400        SET WK-C-CAND-IX UP BY 1
063500        GO TO E110-OUTER-PASS
063600 END-IF.
063700     IF WK-N-CAND-SCORE(WK-N-SUBSTR-SCAN-IX) <
063800           WK-N-CAND-SCORE(WK-N-SUBSTR-SCAN-IX + 1)
063900        PERFORM E130-SWAP-ROWS
064000           THRU E139-SWAP-ROWS-EX
064100        GO TO E140-NEXT-COMPARE
064200 END-IF.
064300     IF WK-N-CAND-SCORE(WK-N-SUBSTR-SCAN-IX) =
064400           WK-N-CAND-SCORE(WK-N-SUBSTR-SCAN-IX + 1)
064500           AND WK-N-CAND-ORIG-SEQ(WK-N-SUBSTR-SCAN-IX) >
064600              WK-N-CAND-ORIG-SEQ(WK-N-SUBSTR-SCAN-IX + 1)
064700        PERFORM E130-SWAP-ROWS
064800           THRU E139-SWAP-ROWS-EX
064900 END-IF.
065000 E140-NEXT-COMPARE.
065100     SET WK-N-SUBSTR-SCAN-IX UP BY 1.
065200     GO TO E120-INNER-PASS.
065300 E130-SWAP-ROWS.
065400     MOVE WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX)
065500        TO WK-C-CAND-SCRATCH.
065600     MOVE WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX + 1)
065700        TO WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX).
065800     MOVE WK-C-CAND-SCRATCH
065900        TO WK-C-CAND-TABLE(WK-N-SUBSTR-SCAN-IX + 1).
066000 E139-SWAP-ROWS-EX.
066100 EXIT.
066200 E199-SORT-BY-SCORE-EX.
066300 EXIT.
066400
066500*----------------------------------------------------------------*
066600 F100-WRITE-TOP-TEN.
066700*----------------------------------------------------------------*
066800     OPEN EXTEND ECRMATCH.
066900     SET WK-C-CAND-IX             TO 1.
067000 F110-WRITE-ONE-ROW.
067100     IF WK-C-CAND-IX > WK-N-CAND-CNT
067200        GO TO F190-CLOSE-FILE
067300 END-IF.
067400     IF WK-N-MSCH-RESULT-COUNT NOT < 10
067500        GO TO F190-CLOSE-FILE
067600 END-IF.
067700     MOVE SPACES                 TO ECRMATCH-REC.
067800     MOVE WK-C-CAND-RIDE-ID(WK-C-CAND-IX)      TO MR-RIDE-ID.
067900     MOVE WK-C-CAND-DRIVER-ID(WK-C-CAND-IX)    TO MR-DRIVER-ID.
068000     MOVE WK-C-CAND-DRIVER-NAME(WK-C-CAND-IX)  TO MR-DRIVER-NAME.
068100     MOVE WK-C-CAND-ZONE(WK-C-CAND-IX)         TO MR-PICKUP-ZONE.
068200     MOVE WK-C-CAND-DEST(WK-C-CAND-IX)         TO MR-DESTINATION.
068300     MOVE WK-C-CAND-DEPART-TS(WK-C-CAND-IX)   TO MR-DEPARTURE-TS.
068400     MOVE WK-N-CAND-SEATS(WK-C-CAND-IX)
068500        TO MR-AVAILABLE-SEATS.
068600     MOVE WK-N-CAND-SCORE(WK-C-CAND-IX)        TO MR-MATCH-SCORE.
068700     MOVE WK-N-CAND-TIME-SCORE(WK-C-CAND-IX)
068800        TO MR-TIME-PROXIMITY-SCORE.
068900     MOVE WK-N-CAND-DEPT-BONUS(WK-C-CAND-IX)
069000        TO MR-DEPT-MATCH-BONUS.
069100     MOVE WK-N-CAND-TRUST-BONUS(WK-C-CAND-IX)  TO MR-TRUST-BONUS.
069200     WRITE ECRMATCH-REC.
069300     IF NOT WK-C-SUCCESSFUL4
069400        DISPLAY "ECRMMTC1 - WRITE FILE ERROR - ECRMATCH"
069500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS4
069600        MOVE "ECR0305"          TO WK-C-MSCH-ERROR-CD
069700        GO TO F190-CLOSE-FILE
069800 END-IF.
069900     ADD 1                       TO WK-N-MSCH-RESULT-COUNT.
070000     SET WK-C-CAND-IX UP BY 1.
070100     GO TO F110-WRITE-ONE-ROW.
070200 F190-CLOSE-FILE.
070300     CLOSE ECRMATCH.
070400 F199-WRITE-TOP-TEN-EX.
070500 EXIT.
070600
070700*----------------------------------------------------------------*
070800 Z100-UPPERCASE-PAIR.
070900*----------------------------------------------------------------*
071000     INSPECT WK-C-SUBSTR-NEEDLE
071100        CONVERTING WK-C-XLATE-LOWER TO WK-C-XLATE-UPPER.
071200     INSPECT WK-C-SUBSTR-HAYSTACK
071300        CONVERTING WK-C-XLATE-LOWER TO WK-C-XLATE-UPPER.
071400 Z199-UPPERCASE-PAIR-EX.
071500 EXIT.
071600
071700*----------------------------------------------------------------*
071800 Z200-FIND-NEEDLE-LEN.
071900*----------------------------------------------------------------*
072000*    SCANS THE NEEDLE BACKWARD FROM ITS OWN HAY-LEN BOUNDARY FOR
072100*    THE LAST NON-BLANK BYTE - A BLANK NEEDLE MEANS ZERO LENGTH,
072200*    WHICH Z300 TREATS AS AN AUTOMATIC MATCH
072300     MOVE WK-N-SUBSTR-HAY-LEN     TO WK-N-SUBSTR-NEEDLE-LEN.
072400 Z210-SCAN-BACKWARD.
072500     IF WK-N-SUBSTR-NEEDLE-LEN = 0
072600        GO TO Z299-FIND-NEEDLE-LEN-EX
072700 END-IF.
072800     IF WK-C-SUBSTR-NEEDLE(WK-N-SUBSTR-NEEDLE-LEN:1) NOT = SPACE
072900        GO TO Z299-FIND-NEEDLE-LEN-EX
073000 END-IF.
073100     SUBTRACT 1 FROM WK-N-SUBSTR-NEEDLE-LEN.
073200     GO TO Z210-SCAN-BACKWARD.
073300 Z299-FIND-NEEDLE-LEN-EX.
073400 EXIT.
073500
073600*----------------------------------------------------------------*
073700 Z300-SUBSTRING-SEARCH.
073800*----------------------------------------------------------------*
073900     MOVE "N"                    TO WK-C-SUBSTR-FOUND.
074000     IF WK-N-SUBSTR-NEEDLE-LEN = 0
074100        MOVE "Y"                TO WK-C-SUBSTR-FOUND
074200        GO TO Z399-SUBSTRING-SEARCH-EX
074300 END-IF.
074400     IF WK-N-SUBSTR-NEEDLE-LEN > WK-N-SUBSTR-HAY-LEN
074500        GO TO Z399-SUBSTRING-SEARCH-EX
074600 END-IF.
074700     MOVE 1                      TO WK-N-SUBSTR-POS.
074800 Z310-TEST-ONE-POSITION.
074900     IF WK-N-SUBSTR-POS >
075000           WK-N-SUBSTR-HAY-LEN - WK-N-SUBSTR-NEEDLE-LEN + 1
075100        GO TO Z399-SUBSTRING-SEARCH-EX
075200 END-IF.
075300     IF WK-C-SUBSTR-HAYSTACK
075400           (WK-N-SUBSTR-POS:WK-N-SUBSTR-NEEDLE-LEN) =
075500           WK-C-SUBSTR-NEEDLE(1:WK-N-SUBSTR-NEEDLE-LEN)
075600        MOVE "Y"                TO WK-C-SUBSTR-FOUND
075700        GO TO Z399-SUBSTRING-SEARCH-EX
075800 END-IF.
075900     ADD 1                       TO WK-N-SUBSTR-POS.
076000     GO TO Z310-TEST-ONE-POSITION.
076100 Z399-SUBSTRING-SEARCH-EX.
076200 EXIT.
076300
076400 END-PROGRAM.
076500     EXIT PROGRAM.
