000100* ECRMATCH.cpybk
000200    05  ECRMATCH-RECORD          PIC X(400).
000300* I-O FORMAT:ECRMATCR  FROM FILE ECRMATCH   OF LIBRARY ECRLIB
000400* LINE-SEQUENTIAL, WRITE-ONLY - ONE RUN'S RANKED TOP-10 CANDIDATES
000500*
000600    05  ECRMATCR  REDEFINES ECRMATCH-RECORD.
000700    06  MR-RIDE-ID                   PIC X(36).
000800    06  MR-DRIVER-ID                 PIC X(36).
000900    06  MR-DRIVER-NAME               PIC X(100).
001000    06  MR-PICKUP-ZONE               PIC X(50).
001100    06  MR-DESTINATION               PIC X(100).
001200    06  MR-DEPARTURE-TS              PIC X(20).
001300    06  MR-AVAILABLE-SEATS           PIC S9(04) COMP-3.
001400    06  MR-MATCH-SCORE               PIC S9(04) COMP-3.
001500*                        50 BASE + TIME + DEPT + TRUST COMPONENTS
001600    06  MR-TIME-PROXIMITY-SCORE      PIC S9(04) COMP-3.
001700*                        0-30
001800    06  MR-DEPT-MATCH-BONUS          PIC S9(04) COMP-3.
001900*                        0 OR 10
002000    06  MR-TRUST-BONUS               PIC S9(04) COMP-3.
002100*                        0 OR 10
002200    06  FILLER                       PIC X(43).
