000100*****************************************************************
000200* ECDATEW.cpybk  -  COMMON RUN-DATE / RUN-TIME WORK AREA
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* ECR0002 02/03/2019 TMPNGY - ECORIDE BATCH CORE - PROJ ECR-1    *
000700*                    - INITIAL VERSION, REPLACES THE TRF SHOP'S  *
000800*                      FIL3090 COMMON COPYBOOK FOR THIS SUBSYS.  *
000900*****************************************************************
001000    05  WK-C-RUN-DATE.
001100        10  WK-C-RUN-CEN            PIC X(02)  VALUE "20".
001200        10  WK-C-RUN-YMD            PIC X(06).
001300    05  WK-C-RUN-TIME               PIC X(08).
001400    05  WK-N-RUN-JOBSEQ             PIC S9(05) COMP-3 VALUE ZERO.
