000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ECRTPOST.
000300 AUTHOR. TMPNGY.
000400 INSTALLATION. ECORIDE BATCH CORE.
000500 DATE-WRITTEN. 11 FEB 2019.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION : SUBROUTINE - TRUST LEDGER, RECORD-SHARED-RIDE HALF.
000900*              CALLED ONCE PER DRIVER/CONFIRMED-PARTICIPANT PAIR
001000*              BY ECRRCPL1 WHEN A RIDE COMPLETES.  BUMPS THE
001100*              MUTUAL-RIDE-COUNT BETWEEN THE PAIR, INSERTING A
001200*              NEW TRUST-CONNECTION ROW THE FIRST TIME TWO
001300*              RIDERS SHARE A COMPLETED RIDE.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* TAG     DEV     DATE        DESCRIPTION
002100*
002200*-----------------------------------------------------------------
002300*
002400* ECR0009 TMPNGY  11/02/2019 - ECORIDE BATCH CORE - PROJ ECR-1
002500*                 - INITIAL VERSION.
002600* ECR0035 TMPRSA  27/11/1999 - Y2K READINESS SWEEP - PROJ ECR-2K
002700*                 - USER-ID KEYS ARE UUID TEXT, NOT DATES - NO
002800*                   CHANGE REQUIRED.
002900* ECR0068 TMPKLB  02/12/2010 - HELPDESK TICKET ECR-5209
003000*                 - LO/HI ORDER WAS BEING COMPUTED BY UUID
003100*                   NUMERIC VALUE INSTEAD OF STRING COMPARE -
003200*                   REWROTE B100 TO COMPARE THE RAW TEXT.
003300* ECR0096 TMPDJP  25/01/2018 - HELPDESK TICKET ECR-6890
003400*                 - NEW-PAIR INSERT WAS APPENDING TO THE END OF
003500*                   THE TABLE INSTEAD OF KEEPING ASCENDING ORDER
003600*                   - SEARCH ALL WAS SILENTLY MISSING ROWS ON
003700*                   THE NEXT LOOKUP.  ADDED B400 RE-SORT-ON-
003800*                   INSERT.
003900*-----------------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900        SELECT ECRTRCON ASSIGN TO DATABASE-ECRTRCON
005000        ORGANIZATION IS RELATIVE
005100        ACCESS MODE IS DYNAMIC
005200        RELATIVE KEY IS WK-N-TC-RRN
005300 FILE STATUS IS WK-C-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ECRTRCON
005800        LABEL RECORDS ARE OMITTED
005900 DATA RECORD IS ECRTRCON-REC.
006000 01  ECRTRCON-REC.
006100        COPY ECRTRCON.
006200
006300 WORKING-STORAGE SECTION.
006400***********************
006500 01  FILLER                  PIC X(24) VALUE
006600        "** PROGRAM ECRTPOST **".
006700
006800 01  WK-C-SWITCHES.
006900        COPY ECCMWS.
007000
007100 01  WK-N-TC-RRN                PIC S9(09) COMP-3 VALUE ZERO.
007200 01  WK-N-TC-RRN-VIEW REDEFINES WK-N-TC-RRN PIC 9(09).
007300*                        UNSIGNED VIEW - THE FILE ITSELF NEVER
007400*                        SEES A NEGATIVE RRN, DIAG DISPLAY ONLY
007500
007600 01  WK-C-FIRST-TIME            PIC X(01) VALUE "Y".
007700     88  WK-C-IS-FIRST-TIME        VALUE "Y".
007800
007900        COPY ECCTABL.
008000
008100 01  WK-C-PAIR-AREA.
008200     05  WK-C-LO-ID              PIC X(36).
008300     05  WK-C-HI-ID              PIC X(36).
008400     05  FILLER                  PIC X(04).
008500
008600 01  WK-C-PAIR-VIEW REDEFINES WK-C-PAIR-AREA PIC X(76).
008700*                        SINGLE-STRING VIEW - USED ONLY WHEN WE
008800*                        DISPLAY THE OFFENDING PAIR ON AN
008900*                        ABNORMAL TERMINATION
009000
009100 01  WK-N-IX-AREA.
009200     05  WK-N-SHIFT-IX           PIC S9(05) COMP-3 VALUE ZERO.
009300     05  FILLER                  PIC X(04).
009310
009320 01  WK-C-SHIFT-SCRATCH.
009330     05  WK-C-SCR-USER1-ID       PIC X(36).
009340     05  WK-C-SCR-USER2-ID       PIC X(36).
009350     05  WK-N-SCR-MUTUAL-CNT     PIC S9(09) COMP-3.
009360     05  WK-N-SCR-RRN            PIC S9(09) COMP-3.
009370     05  FILLER                  PIC X(06).
009380
009390 01  WK-C-SHIFT-VIEW REDEFINES WK-C-SHIFT-SCRATCH PIC X(88).
009395*                        WHOLE-ROW DIAGNOSTIC ALIAS - Y900 DUMP OF
009398*                        THE ROW BEING BUBBLED DURING C300
009400
009500****************
009600 LINKAGE SECTION.
009700****************
009800        COPY TPST.
009900
010000        EJECT
010100****************************************
010200 PROCEDURE DIVISION USING WK-C-TPST-RECORD.
010300****************************************
010400 MAIN-MODULE.
010500
010600     PERFORM A000-PROCESS-CALLED-ROUTINE
010700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010800     EXIT PROGRAM.
010900
011000*----------------------------------------------------------------*
011100 A000-PROCESS-CALLED-ROUTINE.
011200*----------------------------------------------------------------*
011300     MOVE SPACES                TO WK-C-TPST-ERROR-CD.
011400     MOVE ZERO                  TO WK-N-TPST-NEW-COUNT.
011500
011600     IF WK-C-IS-FIRST-TIME
011700        MOVE "N"               TO WK-C-FIRST-TIME
011800        OPEN I-O ECRTRCON
011900        IF NOT WK-C-SUCCESSFUL
012000           DISPLAY "ECRTPOST - OPEN FILE ERROR - ECRTRCON"
012100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012200           MOVE "ECR0201"      TO WK-C-TPST-ERROR-CD
012300           GO TO A099-PROCESS-CALLED-ROUTINE-EX
012400        END-IF
012500        PERFORM A100-LOAD-TABLE
012600           THRU A199-LOAD-TABLE-EX
012700 END-IF.
012800
012900     PERFORM B100-CANONICAL-ORDER
013000        THRU B199-CANONICAL-ORDER-EX.
013100     PERFORM B200-SEARCH-PAIR
013200        THRU B299-SEARCH-PAIR-EX.
013300 A099-PROCESS-CALLED-ROUTINE-EX.
013400 EXIT.
013500
013600*----------------------------------------------------------------*
013700 A100-LOAD-TABLE.
013800*----------------------------------------------------------------*
013900     MOVE ZERO                  TO WK-N-ECC-TABLE-CNT.
014000     MOVE 1                     TO WK-N-TC-RRN.
014100 A110-READ-NEXT.
014200     READ ECRTRCON NEXT RECORD
014300        AT END
014400           GO TO A199-LOAD-TABLE-EX
014500 END-READ.
014600     ADD 1                      TO WK-N-ECC-TABLE-CNT.
014700     MOVE TC-USER1-ID TO WK-ECC-T-USER1-ID(WK-N-ECC-TABLE-CNT).
014800     MOVE TC-USER2-ID TO WK-ECC-T-USER2-ID(WK-N-ECC-TABLE-CNT).
014900     MOVE TC-MUTUAL-RIDE-COUNT
015000        TO WK-N-ECC-T-MUTUAL-CNT(WK-N-ECC-TABLE-CNT).
015100     MOVE WK-N-TC-RRN TO WK-N-ECC-T-RRN(WK-N-ECC-TABLE-CNT).
015200     GO TO A110-READ-NEXT.
015300 A199-LOAD-TABLE-EX.
015400 EXIT.
015500
015600*----------------------------------------------------------------*
015700 B100-CANONICAL-ORDER.
015800*----------------------------------------------------------------*
015900     IF WK-C-TPST-USER-A-ID < WK-C-TPST-USER-B-ID
016000        MOVE WK-C-TPST-USER-A-ID TO WK-C-LO-ID
016100        MOVE WK-C-TPST-USER-B-ID TO WK-C-HI-ID
016200     ELSE
016300        MOVE WK-C-TPST-USER-B-ID TO WK-C-LO-ID
016400        MOVE WK-C-TPST-USER-A-ID TO WK-C-HI-ID
016500 END-IF.
016600 B199-CANONICAL-ORDER-EX.
016700 EXIT.
016800
016900*----------------------------------------------------------------*
017000 B200-SEARCH-PAIR.
017100*----------------------------------------------------------------*
017200     SET WK-ECC-IX               TO 1.
017300     SEARCH ALL WK-ECC-TABLE
017400        AT END
017500           PERFORM C100-INSERT-NEW-PAIR
017600              THRU C199-INSERT-NEW-PAIR-EX
017700        WHEN WK-ECC-T-USER1-ID(WK-ECC-IX) = WK-C-LO-ID
017800           AND WK-ECC-T-USER2-ID(WK-ECC-IX) = WK-C-HI-ID
017900           PERFORM C200-INCREMENT-PAIR
018000              THRU C299-INCREMENT-PAIR-EX
018100 END-SEARCH.
018200 B299-SEARCH-PAIR-EX.
018300 EXIT.
018400
018500*----------------------------------------------------------------*
018600 C100-INSERT-NEW-PAIR.
018700*----------------------------------------------------------------*
018800     IF WK-N-ECC-TABLE-CNT NOT < 2000
018900        MOVE "ECR0298"          TO WK-C-TPST-ERROR-CD
019000        GO TO C199-INSERT-NEW-PAIR-EX
019100 END-IF.
019200     ADD 1                      TO WK-N-ECC-TABLE-CNT.
019300     MOVE WK-C-LO-ID TO WK-ECC-T-USER1-ID(WK-N-ECC-TABLE-CNT).
019400     MOVE WK-C-HI-ID TO WK-ECC-T-USER2-ID(WK-N-ECC-TABLE-CNT).
019500     MOVE 1          TO WK-N-ECC-T-MUTUAL-CNT(WK-N-ECC-TABLE-CNT).
019600     MOVE ZERO       TO WK-N-ECC-T-RRN(WK-N-ECC-TABLE-CNT).
019700
019800     MOVE WK-C-LO-ID              TO TC-USER1-ID.
019900     MOVE WK-C-HI-ID              TO TC-USER2-ID.
020000     MOVE 1                       TO TC-MUTUAL-RIDE-COUNT.
020100     WRITE ECRTRCON-REC.
020200     IF NOT WK-C-SUCCESSFUL
020300        DISPLAY "ECRTPOST - WRITE FILE ERROR - ECRTRCON"
020400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500        MOVE "ECR0299"          TO WK-C-TPST-ERROR-CD
020600        GO TO C199-INSERT-NEW-PAIR-EX
020700 END-IF.
020800     MOVE WK-N-TC-RRN TO WK-N-ECC-T-RRN(WK-N-ECC-TABLE-CNT).
020900     MOVE 1                       TO WK-N-TPST-NEW-COUNT.
021000
021100     PERFORM C300-RESORT-ON-INSERT
021200        THRU C399-RESORT-ON-INSERT-EX.
021300 C199-INSERT-NEW-PAIR-EX.
021400 EXIT.
021500
021600*----------------------------------------------------------------*
021700 C200-INCREMENT-PAIR.
021800*----------------------------------------------------------------*
021900     ADD 1 TO WK-N-ECC-T-MUTUAL-CNT(WK-ECC-IX).
022000     MOVE WK-N-ECC-T-MUTUAL-CNT(WK-ECC-IX) TO WK-N-TPST-NEW-COUNT.
022100
022200     MOVE WK-N-ECC-T-RRN(WK-ECC-IX)         TO WK-N-TC-RRN.
022300     MOVE WK-ECC-T-USER1-ID(WK-ECC-IX)      TO TC-USER1-ID.
022400     MOVE WK-ECC-T-USER2-ID(WK-ECC-IX)      TO TC-USER2-ID.
022500     MOVE WK-N-ECC-T-MUTUAL-CNT(WK-ECC-IX) TO
022600        TC-MUTUAL-RIDE-COUNT.
022700     REWRITE ECRTRCON-REC.
022800     IF NOT WK-C-SUCCESSFUL
022900        DISPLAY "ECRTPOST - REWRITE FILE ERROR - ECRTRCON"
023000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100        MOVE "ECR0297"          TO WK-C-TPST-ERROR-CD
023200 END-IF.
023300 C299-INCREMENT-PAIR-EX.
023400 EXIT.
023500
023600*----------------------------------------------------------------*
023700 C300-RESORT-ON-INSERT.
023800*----------------------------------------------------------------*
023900*    THE NEW ROW LANDED AT THE BOTTOM OF THE TABLE - BUBBLE IT
024000*    LEFTWARD UNTIL ITS KEY IS NOT LESS THAN ITS LEFT NEIGHBOUR,
024100*    KEEPING WK-ECC-TABLE IN ASCENDING ORDER FOR SEARCH ALL
024200     MOVE WK-N-ECC-TABLE-CNT      TO WK-N-SHIFT-IX.
024300 C310-SHIFT-LEFT.
024400     IF WK-N-SHIFT-IX < 2
024500        GO TO C399-RESORT-ON-INSERT-EX
024600 END-IF.
024700     IF WK-ECC-T-USER1-ID(WK-N-SHIFT-IX) >
024800           WK-ECC-T-USER1-ID(WK-N-SHIFT-IX - 1)
024900        GO TO C399-RESORT-ON-INSERT-EX
025000 END-IF.
025100     IF WK-ECC-T-USER1-ID(WK-N-SHIFT-IX) =
025200           WK-ECC-T-USER1-ID(WK-N-SHIFT-IX - 1)
025300           AND WK-ECC-T-USER2-ID(WK-N-SHIFT-IX) >=
025400           WK-ECC-T-USER2-ID(WK-N-SHIFT-IX - 1)
025500        GO TO C399-RESORT-ON-INSERT-EX
025600 END-IF.
025700     MOVE WK-ECC-T-USER1-ID(WK-N-SHIFT-IX)     TO
025710        WK-C-SCR-USER1-ID.
025720     MOVE WK-ECC-T-USER2-ID(WK-N-SHIFT-IX)     TO
025730        WK-C-SCR-USER2-ID.
025740     MOVE WK-N-ECC-T-MUTUAL-CNT(WK-N-SHIFT-IX) TO
025750        WK-N-SCR-MUTUAL-CNT.
025760     MOVE WK-N-ECC-T-RRN(WK-N-SHIFT-IX)        TO
025770        WK-N-SCR-RRN.
025800     MOVE WK-ECC-TABLE(WK-N-SHIFT-IX - 1) TO
026000        WK-ECC-TABLE(WK-N-SHIFT-IX).
026100     MOVE WK-C-SCR-USER1-ID   TO
026110        WK-ECC-T-USER1-ID(WK-N-SHIFT-IX - 1).
026120     MOVE WK-C-SCR-USER2-ID   TO
026130        WK-ECC-T-USER2-ID(WK-N-SHIFT-IX - 1).
026140     MOVE WK-N-SCR-MUTUAL-CNT TO
026150        WK-N-ECC-T-MUTUAL-CNT(WK-N-SHIFT-IX - 1).
026160     MOVE WK-N-SCR-RRN        TO
026170        WK-N-ECC-T-RRN(WK-N-SHIFT-IX - 1).
026300     SUBTRACT 1 FROM WK-N-SHIFT-IX.
026400     GO TO C310-SHIFT-LEFT.
026500 C399-RESORT-ON-INSERT-EX.
026600 EXIT.
026700
026800 END-PROGRAM.
026900     EXIT PROGRAM.
