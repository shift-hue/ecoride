000100* RCNF.cpybk  -  LINKAGE FOR ECRRCNFM (RIDE LIFECYCLE - CONFIRM)
000200    01  WK-C-RCNF-RECORD.
000300        05  WK-C-RCNF-INPUT.
000400            10  WK-C-RCNF-DRIVER-EMAIL    PIC X(150).
000500            10  WK-C-RCNF-RIDE-ID         PIC X(36).
000600            10  WK-C-RCNF-USER-ID         PIC X(36).
000650            10  FILLER                    PIC X(04).
000700        05  WK-C-RCNF-OUTPUT.
000800            10  WK-C-RCNF-ERROR-CD        PIC X(07).
000850            10  FILLER                    PIC X(04).
