000100* MSCH.cpybk  -  LINKAGE RECORD FOR ECRMMTC1 (MATCHING ENGINE)
000200    01  WK-C-MSCH-RECORD.
000300        05  WK-C-MSCH-INPUT.
000400            10  WK-C-MSCH-ZONE            PIC X(50).
000500            10  WK-C-MSCH-DESTINATION     PIC X(100).
000600            10  WK-C-MSCH-REQ-TIME        PIC X(20).
000700            10  WK-C-MSCH-REQ-EMAIL       PIC X(150).
000750            10  FILLER                    PIC X(04).
000800        05  WK-C-MSCH-OUTPUT.
000900            10  WK-C-MSCH-ERROR-CD        PIC X(07).
001000            10  WK-N-MSCH-RESULT-COUNT    PIC S9(04) COMP-3.
001100*                        MATCH-RESULT ROWS WRITTEN - MAX 10
001150            10  FILLER                    PIC X(04).
