000100* ECRTRPRO.cpybk
000200    05  ECRTRPRO-RECORD          PIC X(750).
000300* I-O FORMAT:ECRTRPRR  FROM FILE ECRTRPRO   OF LIBRARY ECRLIB
000400* LINE-SEQUENTIAL, WRITE-ONLY - ONE RECORD PER PROFILE-REPORT RUN
000500*
000600    05  ECRTRPRR  REDEFINES ECRTRPRO-RECORD.
000700    06  TP-USER-ID                   PIC X(36).
000800    06  TP-NAME                      PIC X(100).
000900    06  TP-TRUST-SCORE               PIC S9(09) COMP-3.
001000    06  TP-BADGE                     PIC X(10).
001100*                        BRONZE / SILVER / GOLD / PLATINUM
001200    06  TP-RIDES-COMPLETED           PIC S9(09) COMP-3.
001300    06  TP-UNIQUE-PARTNERS           PIC S9(09) COMP-3.
001400*                        COUNT OF DISTINCT CONNECTION ROWS
001500    06  TP-TOP-CONN OCCURS 4 TIMES.
001600*                        TOP 4 CONN BY MUTUAL RIDES - UNUSED
001700*                        SLOTS BEYOND UNIQUE-PARTNERS STAY BLANK
001800        10  TP-CONN-USER-ID          PIC X(36).
001900        10  TP-CONN-NAME             PIC X(100).
002000*                        DEFAULTS TO "Campus Rider" IF UNRESOLVED
002100        10  TP-CONN-MUTUAL-RIDES     PIC S9(09) COMP-3.
002200    06  FILLER                       PIC X(25).
